000100      ******************************************************************
000110      * FECHA       : 25/11/1991                                       *
000120      * PROGRAMADOR : R. MACHADO CHAVES (RMCH)                         *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDALR01                                         *
000150      * TIPO        : SUBPROGRAMA (CALLED)                             *
000160      * DESCRIPCION : CALCULA OS ALERTAS DE RISCO DE UM PEDIDO: SIMEI   *
000170      *             : ACIMA DO TOPE, GRUPO COM SIMEIS DEMAIS, PEDIDO   *
000180      *             : OU GRUPO ACIMA DO LIMITE, RESTRICOES E SCORE     *
000190      *             : BAIXO.  DEVOLVE UMA TABELA DE MENSAGENS.         *
000200      * ARCHIVOS    : GRUPMEST=A,CLIEMEST=A,RESTMEST=A,ANALMEST=A,     *
000210      *             : PEDIDOS (RELEITURA)=A                            *
000220      * PROGRAMA(S) : CHAMADO POR CRDIMP01                             *
000230      ******************************************************************
000240       IDENTIFICATION DIVISION.
000250       PROGRAM-ID.    CRDALR01.
000260       AUTHOR.        R. MACHADO CHAVES.
000270       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000280       DATE-WRITTEN.  25/11/1991.
000290       DATE-COMPILED.
000300       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000310      ******************************************************************
000320      *                    H I S T O R I A L   D E   C A M B I O S     *
000330      ******************************************************************
000340      * 25/11/1991 RMCH   VERSION ORIGINAL: SEIS REGRAS DE ALERTA POR   *
000350      *                    PEDIDO (TKT-0135).                          *
000360      * 09/03/1993 PEDR   CORRIGIDO CALCULO DO TOTAL DO GRUPO QUE SO    *
000370      *                    CONTAVA PEDIDOS DO PROPRIO CLIENTE           *
000380      *                    (TKT-0158).                                 *
000390      * 14/02/1998 SCF    PREPARACAO Y2K: REVISADAS TODAS AS DATAS DE   *
000400      *                    TRABALHO DO PROGRAMA; NENHUM CAMPO DE DATA   *
000410      *                    DE 2 DIGITOS ENCONTRADO (TKT-0210).          *
000420      * 21/01/1999 SCF    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS  *
000430      *                    (TKT-0210, ENCERRAMENTO).                    *
000440      * 17/09/2006 JPM    TABELA DE MENSAGENS LIMITADA A 10 POSICOES    *
000450      *                    POR PEDIDO; ALERTA EXTRA DESCARTADO COM      *
000460      *                    AVISO NO CONSOLE (TKT-0296).                 *
000470      * 12/05/2014 JPM    RESTRICOES PASSA A SOMAR AS QUATRO ESPECIES   *
000480      *                    (PEFIN/PROTESTO/JUDICIAL/CHEQUE) NUM SO      *
000490      *                    CONTADOR, EM VEZ DE SO PEFIN (TKT-0340).     *
000500      ******************************************************************
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM
000550           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000560           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590           SELECT GRUPMEST       ASSIGN TO GRUPMEST
000600                  ORGANIZATION   IS INDEXED
000610                  ACCESS MODE    IS DYNAMIC
000620                  RECORD KEY     IS GRP-CODIGO
000630                  FILE STATUS    IS FS-GRUPMEST.
000640           SELECT CLIEMEST       ASSIGN TO CLIEMEST
000650                  ORGANIZATION   IS INDEXED
000660                  ACCESS MODE    IS DYNAMIC
000670                  RECORD KEY     IS CLI-CNPJ
000680                  FILE STATUS    IS FS-CLIEMEST.
000690           SELECT RESTMEST       ASSIGN TO RESTMEST
000700                  ORGANIZATION   IS INDEXED
000710                  ACCESS MODE    IS DYNAMIC
000720                  RECORD KEY     IS RES-CHAVE
000730                  FILE STATUS    IS FS-RESTMEST.
000740           SELECT ANALMEST       ASSIGN TO ANALMEST
000750                  ORGANIZATION   IS INDEXED
000760                  ACCESS MODE    IS DYNAMIC
000770                  RECORD KEY     IS ANL-PEDIDO-ID
000780                  FILE STATUS    IS FS-ANALMEST.
000790           SELECT ALR-PEDIDOS-ENT ASSIGN TO PEDIDOS
000800                  ORGANIZATION   IS LINE SEQUENTIAL
000810                  FILE STATUS    IS FS-ALR-PEDIDOS.
000820       DATA DIVISION.
000830       FILE SECTION.
000840       FD  GRUPMEST.
000850           COPY CRDGRP01.
000860       FD  CLIEMEST.
000870           COPY CRDCLI01.
000880       FD  RESTMEST.
000890           COPY CRDRES01.
000900       FD  ANALMEST.
000910           COPY CRDANL01.
000920       FD  ALR-PEDIDOS-ENT
000930           RECORD CONTAINS 423 CHARACTERS.
000940       01  ALR-PED-RELEITURA.
000950           02 ALR-PED-NUMERO                  PIC X(50).
000960           02 ALR-PED-DATA                    PIC 9(08).
000970           02 ALR-PED-VALOR                   PIC S9(13)V99.
000980           02 ALR-PED-CNPJ-CLIENTE            PIC X(14).
000990           02 ALR-PED-MARCA                   PIC X(100).
001000           02 ALR-PED-DEPOSITO                PIC X(100).
001010           02 ALR-PED-CONDICAO-PAGAMENTO      PIC X(100).
001020           02 ALR-PED-COLECAO                 PIC 9(06).
001030           02 ALR-PED-BLOQUEIO                PIC X(10).
001040           02 FILLER                          PIC X(20).
001050
001060       WORKING-STORAGE SECTION.
001070       01  WKS-ARQUIVOS-STATUS.
001080           02 FS-GRUPMEST                     PIC 9(02) VALUE ZEROS.
001090           02 FS-CLIEMEST                     PIC 9(02) VALUE ZEROS.
001100           02 FS-RESTMEST                     PIC 9(02) VALUE ZEROS.
001110           02 FS-ANALMEST                     PIC 9(02) VALUE ZEROS.
001120           02 FS-ALR-PEDIDOS                  PIC 9(02) VALUE ZEROS.
001130       01  WKS-PRIMEIRA-CHAMADA                PIC X(01) VALUE 'S'.
001140       01  WKS-SWITCHES-FIM.
001150           02 WKS-FIM-CLIEMEST                PIC X(01) VALUE 'N'.
001160              88 FIM-CLIEMEST                        VALUE 'S'.
001170           02 WKS-FIM-ANALMEST                 PIC X(01) VALUE 'N'.
001180              88 FIM-ANALMEST                        VALUE 'S'.
001190           02 WKS-FIM-PEDIDOS-RELEITURA         PIC X(01) VALUE 'N'.
001200              88 FIM-PEDIDOS-RELEITURA                VALUE 'S'.
001210       01  WKS-CLIENTE-TEM-PEDIDO              PIC X(01) VALUE 'N'.
001220       01  WKS-GRUPO-CORRENTE                  PIC X(50).
001230      ******************************************************************
001240      *          CONTADORES E ACUMULADORES DAS SEIS REGRAS             *
001250      ******************************************************************
001260       01  WKS-CONT-SIMEIS-COM-PEDIDO          PIC 9(04) COMP.
001270       01  WKS-QTD-RESTRICOES                  PIC 9(04) COMP.
001280       01  WKS-IDX-TIPO                        PIC 9(01) COMP.
001290       01  WKS-TIPOS-RESTRICAO                 PIC X(04) VALUE "PTAC".
001300       01  WKS-TIPOS-TAB REDEFINES WKS-TIPOS-RESTRICAO.
001310           02 WKS-TIPO-REST-CHAR OCCURS 4 TIMES PIC X(01).
001320       01  WKS-TOTAL-GRUPO-FORMATADO.
001330           02 WKS-TOTAL-GRUPO-PEDIDOS          PIC S9(13)V99.
001340       01  WKS-TOTAL-GRUPO-FORMATADO-R
001350               REDEFINES WKS-TOTAL-GRUPO-FORMATADO.
001360           02 WKS-TOTAL-GRUPO-INT              PIC S9(11).
001370           02 WKS-TOTAL-GRUPO-DEC              PIC 9(02).
001380       01  WKS-RESTRICOES-FORMATADO.
001390           02 WKS-QTD-RESTRICOES-V             PIC 9(04).
001400       01  WKS-RESTRICOES-FORMATADO-R REDEFINES WKS-RESTRICOES-FORMATADO.
001410           02 WKS-QTD-RESTRICOES-CENT          PIC 9(02).
001420           02 WKS-QTD-RESTRICOES-UNID          PIC 9(02).
001430       01  WKS-ALR-MSG-MONTADA                 PIC X(80).
001440       01  WKS-ALR-NUM-EDITADO                 PIC Z(03)9.
001450       LINKAGE SECTION.
001460       01  PED-ENT-REGISTRO.
001470           02 PED-ENT-NUMERO                  PIC X(50).
001480           02 PED-ENT-DATA                    PIC 9(08).
001490           02 PED-ENT-VALOR                   PIC S9(13)V99.
001500           02 PED-ENT-CNPJ-CLIENTE            PIC X(14).
001510           02 PED-ENT-MARCA                   PIC X(100).
001520           02 PED-ENT-DEPOSITO                PIC X(100).
001530           02 PED-ENT-CONDICAO-PAGAMENTO      PIC X(100).
001540           02 PED-ENT-COLECAO                 PIC 9(06).
001550           02 PED-ENT-BLOQUEIO                PIC X(10).
001560           02 FILLER                          PIC X(20).
001570      *--------> MESMO LAYOUT DE CRDCLI01, CAMPOS RENOMEADOS COM
001580      *          PREFIXO PCL- PARA NAO COLIDIR COM O CLI-REGISTRO
001590      *          PROPRIO DO ARQUIVO CLIEMEST ABERTO POR ESTE PROGRAMA.
001600       01  PCL-REGISTRO.
001610           02 PCL-ID                          PIC 9(09).
001620           02 PCL-CNPJ                        PIC X(14).
001630           02 PCL-RAZAO-SOCIAL                PIC X(200).
001640           02 PCL-NOME-FANTASIA               PIC X(200).
001650           02 PCL-TELEFONE                    PIC X(20).
001660           02 PCL-EMAIL                       PIC X(100).
001670           02 PCL-ESTADO                      PIC X(02).
001680           02 PCL-TIPO-CLIENTE                PIC X(20).
001690              88 PCL-TIPO-BASE-PRAZO                VALUE 'BASE_PRAZO'.
001700              88 PCL-TIPO-ANTECIPADO                VALUE 'ANTECIPADO'.
001710           02 PCL-DATA-FUNDACAO               PIC 9(08).
001720              88 PCL-SEM-DATA-FUNDACAO               VALUE ZEROS.
001730           02 PCL-SIMEI                       PIC X(01).
001740              88 PCL-E-SIMEI                         VALUE 'S'.
001750              88 PCL-NAO-E-SIMEI                      VALUE 'N'.
001760           02 PCL-SITUACAO-CREDITO            PIC X(50).
001770           02 PCL-SITUACAO-COBRANCA           PIC X(50).
001780           02 PCL-CLUSTER                     PIC X(50).
001790           02 PCL-GRUPO-ECONOMICO             PIC X(50).
001800           02 PCL-SCORE-BOA-VISTA             PIC 9(04).
001810              88 PCL-SEM-SCORE-BOA-VISTA             VALUE ZEROS.
001820           02 PCL-SCORE-BOA-VISTA-DATA        PIC 9(08).
001830           02 PCL-SINTEGRA                    PIC X(50).
001840           02 PCL-STATUS-RECEITA              PIC X(50).
001850           02 PCL-CNAE                        PIC X(20).
001860           02 PCL-DATA-ABERTURA-LOJA          PIC 9(08).
001870              88 PCL-SEM-DATA-ABERTURA-LOJA          VALUE ZEROS.
001880           02 FILLER                          PIC X(36).
001890           COPY CRDCFG01.
001900       01  WKS-ALR-QTD-ALERTAS                 PIC 9(02) COMP.
001910       01  WKS-ALR-TABELA.
001920           02 WKS-ALR-MENSAGEM OCCURS 10 TIMES PIC X(80).
001930      ******************************************************************
001940       PROCEDURE DIVISION USING PED-ENT-REGISTRO
001950                                 PCL-REGISTRO
001960                                 CFG-REGISTRO
001970                                 WKS-ALR-QTD-ALERTAS
001980                                 WKS-ALR-TABELA.
001990       000-MAIN SECTION.
002000           IF WKS-PRIMEIRA-CHAMADA = 'S'
002010              PERFORM 010-ABERTURA-ARQUIVOS
002020              MOVE 'N' TO WKS-PRIMEIRA-CHAMADA
002030           END-IF
002040           MOVE ZERO TO WKS-ALR-QTD-ALERTAS
002050           MOVE PCL-GRUPO-ECONOMICO TO WKS-GRUPO-CORRENTE
002060           PERFORM 050-BUSCA-GRUPO-DO-PEDIDO
002070           PERFORM 110-REGRA-SIMEI-LIMITE
002080           PERFORM 120-REGRA-GRUPO-SIMEIS THRU 120-REGRA-GRUPO-SIMEIS-E
002090           PERFORM 130-REGRA-PEDIDO-LIMITE
002100           PERFORM 140-REGRA-TOTAL-GRUPO THRU 140-REGRA-TOTAL-GRUPO-E
002110           PERFORM 150-REGRA-RESTRICOES THRU 150-REGRA-RESTRICOES-E
002120           PERFORM 160-REGRA-SCORE-BAIXO
002130           GOBACK.
002140       000-MAIN-E. EXIT.
002150
002160       010-ABERTURA-ARQUIVOS SECTION.
002170           OPEN INPUT GRUPMEST CLIEMEST RESTMEST ANALMEST.
002180       010-ABERTURA-ARQUIVOS-E. EXIT.
002190
002200       050-BUSCA-GRUPO-DO-PEDIDO SECTION.
002210           MOVE WKS-GRUPO-CORRENTE TO GRP-CODIGO
002220           READ GRUPMEST
002230                INVALID KEY
002240                   MOVE ZERO TO GRP-LIMITE-APROVADO
002250                   MOVE ZERO TO GRP-LIMITE-DISPONIVEL
002260           END-READ.
002270       050-BUSCA-GRUPO-DO-PEDIDO-E. EXIT.
002280
002290      *--------> REGRA 1: CLIENTE SIMEI COM PEDIDO ACIMA DO TOPE SIMEI.
002300       110-REGRA-SIMEI-LIMITE SECTION.
002310           IF PCL-SIMEI = 'S' AND PED-ENT-VALOR > CFG-LIMITE-SIMEI
002320              MOVE "SIMEI > LIMITE" TO WKS-ALR-MSG-MONTADA
002330              PERFORM 600-ADICIONA-ALERTA
002340           END-IF.
002350       110-REGRA-SIMEI-LIMITE-E. EXIT.
002360
002370      *--------> REGRA 2: GRUPO COM MAIS SIMEIS-COM-PEDIDO QUE O TOPE.
002380       120-REGRA-GRUPO-SIMEIS SECTION.
002390           MOVE ZERO TO WKS-CONT-SIMEIS-COM-PEDIDO
002400           MOVE 'N' TO WKS-FIM-CLIEMEST
002410           MOVE LOW-VALUES TO CLI-CNPJ
002420           START CLIEMEST KEY IS GREATER THAN OR EQUAL CLI-CNPJ
002430                 INVALID KEY SET FIM-CLIEMEST TO TRUE
002440           END-START
002450           IF NOT FIM-CLIEMEST
002460              READ CLIEMEST NEXT RECORD
002470                   AT END SET FIM-CLIEMEST TO TRUE
002480              END-READ
002490           END-IF
002500           PERFORM 121-AVALIA-UM-CLIENTE UNTIL FIM-CLIEMEST
002510           IF WKS-CONT-SIMEIS-COM-PEDIDO > CFG-MAX-SIMEIS-POR-GRUPO
002520              MOVE CFG-MAX-SIMEIS-POR-GRUPO TO WKS-ALR-NUM-EDITADO
002530              STRING "GRUPO > " DELIMITED BY SIZE
002540                     WKS-ALR-NUM-EDITADO DELIMITED BY SIZE
002550                     " SIMEIS" DELIMITED BY SIZE
002560                     INTO WKS-ALR-MSG-MONTADA
002570              PERFORM 600-ADICIONA-ALERTA
002580           END-IF.
002590       120-REGRA-GRUPO-SIMEIS-E. EXIT.
002600
002610       121-AVALIA-UM-CLIENTE SECTION.
002620           IF CLI-GRUPO-ECONOMICO = WKS-GRUPO-CORRENTE
002630              AND CLI-SIMEI = 'S'
002640              PERFORM 122-VERIFICA-CLIENTE-TEM-PEDIDO
002650                      THRU 122-VERIFICA-CLIENTE-TEM-PEDIDO-E
002660              IF WKS-CLIENTE-TEM-PEDIDO = 'S'
002670                 ADD 1 TO WKS-CONT-SIMEIS-COM-PEDIDO
002680              END-IF
002690           END-IF
002700           READ CLIEMEST NEXT RECORD
002710                AT END SET FIM-CLIEMEST TO TRUE
002720           END-READ.
002730       121-AVALIA-UM-CLIENTE-E. EXIT.
002740
002750      *--------> HA ALGUMA ANALISE (= PEDIDO) LIGADA A ESTE CLIENTE?
002760       122-VERIFICA-CLIENTE-TEM-PEDIDO SECTION.
002770           MOVE 'N' TO WKS-CLIENTE-TEM-PEDIDO
002780           MOVE 'N' TO WKS-FIM-ANALMEST
002790           MOVE ZERO TO ANL-PEDIDO-ID
002800           START ANALMEST KEY IS GREATER THAN OR EQUAL ANL-PEDIDO-ID
002810                 INVALID KEY SET FIM-ANALMEST TO TRUE
002820           END-START
002830           IF NOT FIM-ANALMEST
002840              READ ANALMEST NEXT RECORD
002850                   AT END SET FIM-ANALMEST TO TRUE
002860              END-READ
002870           END-IF
002880           PERFORM 123-TESTA-ANALISE-CLIENTE
002890                   UNTIL FIM-ANALMEST OR WKS-CLIENTE-TEM-PEDIDO = 'S'.
002900       122-VERIFICA-CLIENTE-TEM-PEDIDO-E. EXIT.
002910
002920       123-TESTA-ANALISE-CLIENTE SECTION.
002930           IF ANL-CLIENTE-ID = CLI-ID
002940              MOVE 'S' TO WKS-CLIENTE-TEM-PEDIDO
002950           ELSE
002960              READ ANALMEST NEXT RECORD
002970                   AT END SET FIM-ANALMEST TO TRUE
002980              END-READ
002990           END-IF.
003000       123-TESTA-ANALISE-CLIENTE-E. EXIT.
003010
003020      *--------> REGRA 3: VALOR DO PEDIDO ACIMA DO LIMITE DO GRUPO.
003030       130-REGRA-PEDIDO-LIMITE SECTION.
003040           IF PED-ENT-VALOR > GRP-LIMITE-APROVADO
003050              MOVE "PEDIDO > LIMITE" TO WKS-ALR-MSG-MONTADA
003060              PERFORM 600-ADICIONA-ALERTA
003070           END-IF.
003080       130-REGRA-PEDIDO-LIMITE-E. EXIT.
003090
003100      *--------> REGRA 4: SOMA DE TODOS OS PEDIDOS DO GRUPO (QUALQUER
003110      *          CLIENTE, ABERTO OU FECHADO) ACIMA DO LIMITE DO GRUPO.
003120      *          NAO HA MESTRE DE PEDIDOS; RELE-SE O EXTRATO INTEIRO.
003130       140-REGRA-TOTAL-GRUPO SECTION.
003140           MOVE ZERO TO WKS-TOTAL-GRUPO-PEDIDOS
003150           MOVE 'N' TO WKS-FIM-PEDIDOS-RELEITURA
003160           OPEN INPUT ALR-PEDIDOS-ENT
003170           READ ALR-PEDIDOS-ENT
003180                AT END SET FIM-PEDIDOS-RELEITURA TO TRUE
003190           END-READ
003200           PERFORM 141-SOMA-UM-PEDIDO UNTIL FIM-PEDIDOS-RELEITURA
003210           CLOSE ALR-PEDIDOS-ENT
003220           IF WKS-TOTAL-GRUPO-PEDIDOS > GRP-LIMITE-APROVADO
003230              MOVE "TOTAL > LIMITE" TO WKS-ALR-MSG-MONTADA
003240              PERFORM 600-ADICIONA-ALERTA
003250           END-IF.
003260       140-REGRA-TOTAL-GRUPO-E. EXIT.
003270
003280       141-SOMA-UM-PEDIDO SECTION.
003290           MOVE ALR-PED-CNPJ-CLIENTE TO CLI-CNPJ
003300           READ CLIEMEST
003310                NOT INVALID KEY
003320                   IF CLI-GRUPO-ECONOMICO = WKS-GRUPO-CORRENTE
003330                      ADD ALR-PED-VALOR TO WKS-TOTAL-GRUPO-PEDIDOS
003340                   END-IF
003350           END-READ
003360           READ ALR-PEDIDOS-ENT
003370                AT END SET FIM-PEDIDOS-RELEITURA TO TRUE
003380           END-READ.
003390       141-SOMA-UM-PEDIDO-E. EXIT.
003400
003410      *--------> REGRA 5: SOMA DAS QUATRO ESPECIES DE RESTRICAO DO
003420      *          CLIENTE (PEFIN+PROTESTO+ACAO JUDICIAL+CHEQUE).
003430       150-REGRA-RESTRICOES SECTION.
003440           MOVE ZERO TO WKS-QTD-RESTRICOES
003450           MOVE 1 TO WKS-IDX-TIPO
003460           PERFORM 151-SOMA-UMA-RESTRICAO UNTIL WKS-IDX-TIPO > 4
003470           IF WKS-QTD-RESTRICOES > ZERO
003480              MOVE WKS-QTD-RESTRICOES TO WKS-ALR-NUM-EDITADO
003490              STRING "RESTRICOES (" DELIMITED BY SIZE
003500                     WKS-ALR-NUM-EDITADO DELIMITED BY SIZE
003510                     ")" DELIMITED BY SIZE
003520                     INTO WKS-ALR-MSG-MONTADA
003530              PERFORM 600-ADICIONA-ALERTA
003540           END-IF.
003550       150-REGRA-RESTRICOES-E. EXIT.
003560
003570       151-SOMA-UMA-RESTRICAO SECTION.
003580           MOVE PCL-CNPJ                       TO RES-CLIENTE-CNPJ
003590           MOVE WKS-TIPO-REST-CHAR (WKS-IDX-TIPO)
003600                                               TO RES-TIPO-RESTRICAO
003610           READ RESTMEST
003620                NOT INVALID KEY
003630                   ADD RES-QUANTIDADE TO WKS-QTD-RESTRICOES
003640           END-READ
003650           ADD 1 TO WKS-IDX-TIPO.
003660       151-SOMA-UMA-RESTRICAO-E. EXIT.
003670
003680      *--------> REGRA 6: SCORE BOA VISTA PRESENTE E ABAIXO DO MINIMO.
003690       160-REGRA-SCORE-BAIXO SECTION.
003700           IF NOT PCL-SEM-SCORE-BOA-VISTA
003710              AND PCL-SCORE-BOA-VISTA < CFG-SCORE-BAIXO-THRESHOLD
003720              MOVE "SCORE BAIXO" TO WKS-ALR-MSG-MONTADA
003730              PERFORM 600-ADICIONA-ALERTA
003740           END-IF.
003750       160-REGRA-SCORE-BAIXO-E. EXIT.
003760
003770      *--------> ACRESCENTA WKS-ALR-MSG-MONTADA NA TABELA DE SAIDA;
003780      *          ALERTA ALEM DA DECIMA POSICAO E DESCARTADO COM AVISO.
003790       600-ADICIONA-ALERTA SECTION.
003800           IF WKS-ALR-QTD-ALERTAS < 10
003810              ADD 1 TO WKS-ALR-QTD-ALERTAS
003820              MOVE WKS-ALR-MSG-MONTADA
003830                      TO WKS-ALR-MENSAGEM (WKS-ALR-QTD-ALERTAS)
003840           ELSE
003850              DISPLAY "CRDALR01: ALERTA DESCARTADO (TABELA CHEIA): "
003860                      WKS-ALR-MSG-MONTADA
003870           END-IF.
003880       600-ADICIONA-ALERTA-E. EXIT.

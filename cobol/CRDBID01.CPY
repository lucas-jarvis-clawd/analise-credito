000100      ******************************************************************
000110      *              C O P Y   C R D B I D 0 1                         *
000120      *------------------------------------------------------------------
000130      * COLECOES DE DADOS BI (BUREAU/CREDITO) POR GRUPO ECONOMICO E     *
000140      * COLECAO (AAAAMM).  CARGADO PELO CRDIMP01 A PARTIR DO EXTRATO    *
000150      * DADOSBI.DAT.  LIDO PELO CRDSCO01 PARA SUGERIR LIMITE.           *
000160      * CAMBIOS:                                                        *
000170      *  1990-01-09 PEDR  CREACION DEL LAYOUT                           *
000180      *  1991-04-02 RMCH  CHAVE COMPOSTA (GRUPO+COLECAO) PARA LEITURA   *
000190      *                    INDEXADA ORDENADA POR COLECAO NO CRDSCO01    *
000200      ******************************************************************
000210       01  BID-REGISTRO.
000220           02 BID-CHAVE.
000230              03 BID-GRUPO-ECONOMICO          PIC X(50).
000240              03 BID-COLECAO                  PIC 9(06).
000250           02 BID-VALOR-VENCIDO               PIC S9(13)V99.
000260           02 BID-CREDITO                     PIC S9(13)V99.
000270           02 BID-SCORE                       PIC 9(04).
000280           02 BID-ATRASO-MEDIO                PIC S9(08)V99.
000290           02 FILLER                          PIC X(20).

000100      ******************************************************************
000110      * FECHA       : 18/11/1991                                       *
000120      * PROGRAMADOR : L. FARIAS ALENCAR (LFAR)                         *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDSCO01                                         *
000150      * TIPO        : SUBPROGRAMA (CALLED)                             *
000160      * DESCRIPCION : CALCULA O LIMITE DE CREDITO SUGERIDO PARA UM     *
000170      *             : GRUPO ECONOMICO, A PARTIR DAS DUAS COLECOES DE   *
000180      *             : DADOS BI MAIS RECENTES DO GRUPO, DO SCORE DA     *
000190      *             : COLECAO MAIS RECENTE E DO TOPE SIMEI.            *
000200      * ARCHIVOS    : BIDIMEST=A,CLIEMEST=A,CONFMEST=A,ANALMEST=A      *
000210      * PROGRAMA(S) : CHAMADO POR CRDIMP01                             *
000220      ******************************************************************
000230       IDENTIFICATION DIVISION.
000240       PROGRAM-ID.    CRDSCO01.
000250       AUTHOR.        L. FARIAS ALENCAR.
000260       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000270       DATE-WRITTEN.  18/11/1991.
000280       DATE-COMPILED.
000290       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000300      ******************************************************************
000310      *                    H I S T O R I A L   D E   C A M B I O S     *
000320      ******************************************************************
000330      * 18/11/1991 LFAR   VERSION ORIGINAL: MAIOR CREDITO DAS DUAS      *
000340      *                    COLECOES MAIS RECENTES, FATOR POR SCORE.    *
000350      * 22/06/1992 RMCH   AGREGADO TOPE SIMEI (TKT-0133).               *
000360      * 14/02/1998 SCF    PREPARACAO Y2K: COLECAO JA TRAFEGAVA COMO     *
000370      *                    AAAAMM DE 6 DIGITOS NESTE PROGRAMA; SEM      *
000380      *                    ALTERACAO DE LAYOUT (TKT-0210).              *
000390      * 21/01/1999 SCF    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS  *
000400      *                    (TKT-0210, ENCERRAMENTO).                    *
000410      * 03/08/2004 JPM    CORRIGIDO CALCULO DO MAIOR CREDITO QUANDO O   *
000420      *                    GRUPO TEM SOMENTE UMA COLECAO (TKT-0281).    *
000430      * 25/01/2011 SCF    BUSCA DE SIMEI COM PEDIDO PASSA A PARAR NA    *
000440      *                    PRIMEIRA OCORRENCIA ENCONTRADA, EM VEZ DE    *
000450      *                    VARRER O GRUPO INTEIRO (TKT-0350).           *
000460      ******************************************************************
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM
000510           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000520           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000530       INPUT-OUTPUT SECTION.
000540       FILE-CONTROL.
000550           SELECT BIDIMEST      ASSIGN TO BIDIMEST
000560                  ORGANIZATION  IS INDEXED
000570                  ACCESS MODE   IS DYNAMIC
000580                  RECORD KEY    IS BID-CHAVE
000590                  FILE STATUS   IS FS-BIDIMEST.
000600           SELECT CLIEMEST      ASSIGN TO CLIEMEST
000610                  ORGANIZATION  IS INDEXED
000620                  ACCESS MODE   IS DYNAMIC
000630                  RECORD KEY    IS CLI-CNPJ
000640                  FILE STATUS   IS FS-CLIEMEST.
000650           SELECT CONFMEST      ASSIGN TO CONFMEST
000660                  ORGANIZATION  IS INDEXED
000670                  ACCESS MODE   IS DYNAMIC
000680                  RECORD KEY    IS CFG-ID
000690                  FILE STATUS   IS FS-CONFMEST.
000700           SELECT ANALMEST      ASSIGN TO ANALMEST
000710                  ORGANIZATION  IS INDEXED
000720                  ACCESS MODE   IS DYNAMIC
000730                  RECORD KEY    IS ANL-PEDIDO-ID
000740                  FILE STATUS   IS FS-ANALMEST.
000750       DATA DIVISION.
000760       FILE SECTION.
000770       FD  BIDIMEST.
000780           COPY CRDBID01.
000790       FD  CLIEMEST.
000800           COPY CRDCLI01.
000810       FD  CONFMEST.
000820           COPY CRDCFG01.
000830       FD  ANALMEST.
000840           COPY CRDANL01.
000850
000860       WORKING-STORAGE SECTION.
000870       01  WKS-ARQUIVOS-STATUS.
000880           02 FS-BIDIMEST                     PIC 9(02) VALUE ZEROS.
000890           02 FS-CLIEMEST                     PIC 9(02) VALUE ZEROS.
000900           02 FS-CONFMEST                     PIC 9(02) VALUE ZEROS.
000910           02 FS-ANALMEST                     PIC 9(02) VALUE ZEROS.
000920       01  WKS-PRIMEIRA-CHAMADA                PIC X(01) VALUE 'S'.
000930       01  WKS-SWITCHES-FIM.
000940           02 WKS-FIM-BIDIMEST                PIC X(01) VALUE 'N'.
000950              88 FIM-BIDIMEST                        VALUE 'S'.
000960           02 WKS-FIM-CLIEMEST                PIC X(01) VALUE 'N'.
000970              88 FIM-CLIEMEST                        VALUE 'S'.
000980           02 WKS-FIM-ANALMEST                 PIC X(01) VALUE 'N'.
000990              88 FIM-ANALMEST                        VALUE 'S'.
001000       01  WKS-CONFIG-ENCONTRADA              PIC X(01) VALUE 'N'.
001010       01  WKS-GRUPO-TEM-SIMEI-PEDIDO          PIC X(01) VALUE 'N'.
001020      ******************************************************************
001030      *        MAIORES DUAS COLECOES DE DADOS BI DO GRUPO (TOP 1/2)    *
001040      ******************************************************************
001050       01  WKS-TOP-COLECOES.
001060           02 WKS-TOP1-COLECAO                 PIC 9(06) COMP.
001070           02 WKS-TOP1-CREDITO                 PIC S9(13)V99.
001080           02 WKS-TOP1-SCORE                   PIC 9(04) COMP.
001090           02 WKS-TOP2-COLECAO                 PIC 9(06) COMP.
001100           02 WKS-TOP2-CREDITO                 PIC S9(13)V99.
001110       01  WKS-MAIOR-CREDITO                   PIC S9(13)V99.
001120       01  WKS-FATOR                           PIC S9(03)V99.
001130       01  WKS-LIMITE-FORMATADO.
001140           02 WKS-LIMITE-CALC                  PIC S9(13)V99.
001150       01  WKS-LIMITE-FORMATADO-R REDEFINES WKS-LIMITE-FORMATADO.
001160           02 WKS-LIMITE-CALC-INT              PIC S9(11).
001170           02 WKS-LIMITE-CALC-DEC              PIC 9(02).
001180       01  WKS-CREDITO-FORMATADO.
001190           02 WKS-CREDITO-FORMATADO-V          PIC S9(13)V99.
001200       01  WKS-CREDITO-FORMATADO-R REDEFINES WKS-CREDITO-FORMATADO.
001210           02 WKS-CREDITO-FORMATADO-INT        PIC S9(11).
001220           02 WKS-CREDITO-FORMATADO-DEC        PIC 9(02).
001230       01  WKS-SCORE-AREA.
001240           02 WKS-SCORE-AREA-V                 PIC 9(04).
001250       01  WKS-SCORE-AREA-R REDEFINES WKS-SCORE-AREA.
001260           02 WKS-SCORE-AREA-CENTENAS          PIC 9(02).
001270           02 WKS-SCORE-AREA-UNIDADES          PIC 9(02).
001280       LINKAGE SECTION.
001290       01  SCO-PARAMETROS.
001300           02 SCO-GRUPO-CODIGO                 PIC X(50).
001310           02 SCO-LIMITE-SUGERIDO              PIC S9(13)V99 COMP-3.
001320           02 FILLER                          PIC X(05).
001330      ******************************************************************
001340       PROCEDURE DIVISION USING SCO-PARAMETROS.
001350       000-MAIN SECTION.
001360           IF WKS-PRIMEIRA-CHAMADA = 'S'
001370              PERFORM 010-ABERTURA-ARQUIVOS
001380              MOVE 'N' TO WKS-PRIMEIRA-CHAMADA
001390           END-IF
001400           PERFORM 100-BUSCA-TOP-DUAS-COLECOES
001410                   THRU 100-BUSCA-TOP-DUAS-COLECOES-E
001420           PERFORM 200-CALCULA-FATOR THRU 200-CALCULA-FATOR-E
001430           IF WKS-CONFIG-ENCONTRADA = 'S'
001440              PERFORM 300-APLICA-TOPE-SIMEI THRU 300-APLICA-TOPE-SIMEI-E
001450           END-IF
001460           MOVE WKS-LIMITE-CALC TO SCO-LIMITE-SUGERIDO
001470           MOVE WKS-LIMITE-CALC TO WKS-LIMITE-CALC-INT
001480           MOVE WKS-LIMITE-CALC TO WKS-LIMITE-CALC-DEC
001490           GOBACK.
001500       000-MAIN-E. EXIT.
001510
001520       010-ABERTURA-ARQUIVOS SECTION.
001530           OPEN INPUT BIDIMEST CLIEMEST CONFMEST ANALMEST.
001540       010-ABERTURA-ARQUIVOS-E. EXIT.
001550
001560      *--------> VARRE SEQUENCIALMENTE AS COLECOES DO GRUPO E RETEM AS
001570      *          DUAS DE MAIOR COLECAO (AAAAMM) EM WKS-TOP1/WKS-TOP2.
001580      *          GRUPO SEM COLECAO NENHUMA DEIXA AMBAS ZERADAS, O QUE
001590      *          PRODUZ LIMITE = 0 NATURALMENTE NOS PASSOS SEGUINTES.
001600       100-BUSCA-TOP-DUAS-COLECOES SECTION.
001610           MOVE ZERO TO WKS-TOP1-COLECAO WKS-TOP1-CREDITO WKS-TOP1-SCORE
001620           MOVE ZERO TO WKS-TOP2-COLECAO WKS-TOP2-CREDITO
001630           MOVE 'N' TO WKS-FIM-BIDIMEST
001640           MOVE SCO-GRUPO-CODIGO TO BID-GRUPO-ECONOMICO
001650           MOVE ZERO              TO BID-COLECAO
001660           START BIDIMEST KEY IS GREATER THAN OR EQUAL BID-CHAVE
001670                 INVALID KEY SET FIM-BIDIMEST TO TRUE
001680           END-START
001690           IF NOT FIM-BIDIMEST
001700              PERFORM 101-LE-PROXIMA-COLECAO
001710           END-IF
001720           PERFORM 110-AVALIA-COLECAO UNTIL FIM-BIDIMEST.
001730       100-BUSCA-TOP-DUAS-COLECOES-E. EXIT.
001740
001750       101-LE-PROXIMA-COLECAO SECTION.
001760           READ BIDIMEST NEXT RECORD
001770                AT END SET FIM-BIDIMEST TO TRUE
001780           END-READ
001790           IF NOT FIM-BIDIMEST
001800              IF BID-GRUPO-ECONOMICO NOT = SCO-GRUPO-CODIGO
001810                 SET FIM-BIDIMEST TO TRUE
001820              END-IF
001830           END-IF.
001840       101-LE-PROXIMA-COLECAO-E. EXIT.
001850
001860       110-AVALIA-COLECAO SECTION.
001870           IF BID-COLECAO > WKS-TOP1-COLECAO
001880              MOVE WKS-TOP1-COLECAO TO WKS-TOP2-COLECAO
001890              MOVE WKS-TOP1-CREDITO TO WKS-TOP2-CREDITO
001900              MOVE BID-COLECAO      TO WKS-TOP1-COLECAO
001910              MOVE BID-CREDITO      TO WKS-TOP1-CREDITO
001920              MOVE BID-SCORE        TO WKS-TOP1-SCORE
001930           ELSE
001940              IF BID-COLECAO > WKS-TOP2-COLECAO
001950                 MOVE BID-COLECAO TO WKS-TOP2-COLECAO
001960                 MOVE BID-CREDITO TO WKS-TOP2-CREDITO
001970              END-IF
001980           END-IF
001990           PERFORM 101-LE-PROXIMA-COLECAO.
002000       110-AVALIA-COLECAO-E. EXIT.
002010
002020      *--------> MAIOR CREDITO DAS DUAS COLECOES, FATOR PELO SCORE DA
002030      *          COLECAO MAIS RECENTE, LIMITE = MAIOR CREDITO * FATOR.
002040       200-CALCULA-FATOR SECTION.
002050           MOVE WKS-TOP1-SCORE TO WKS-SCORE-AREA-V
002060           IF WKS-TOP1-CREDITO > WKS-TOP2-CREDITO
002070              MOVE WKS-TOP1-CREDITO TO WKS-MAIOR-CREDITO
002080           ELSE
002090              MOVE WKS-TOP2-CREDITO TO WKS-MAIOR-CREDITO
002100           END-IF
002110           MOVE WKS-MAIOR-CREDITO TO WKS-CREDITO-FORMATADO-V
002120           MOVE 1 TO CFG-ID
002130           READ CONFMEST
002140                INVALID KEY
002150                   DISPLAY "CRDSCO01: CONFIGURACAO AUSENTE, LIMITE ZERO"
002160                   MOVE 'N' TO WKS-CONFIG-ENCONTRADA
002170                   MOVE ZERO TO WKS-LIMITE-CALC
002180                   GO TO 200-CALCULA-FATOR-E
002190           END-READ
002200           MOVE 'S' TO WKS-CONFIG-ENCONTRADA
002210           EVALUATE TRUE
002220              WHEN WKS-TOP1-SCORE >= 800
002230                 MOVE CFG-SCORE-ALTO-MULTIPLICADOR  TO WKS-FATOR
002240              WHEN WKS-TOP1-SCORE >= 600
002250                 MOVE CFG-SCORE-MEDIO-MULTIPLICADOR TO WKS-FATOR
002260              WHEN WKS-TOP1-SCORE >= 400
002270                 MOVE CFG-SCORE-NORMAL-MULTIPLICADOR TO WKS-FATOR
002280              WHEN OTHER
002290                 MOVE CFG-SCORE-BAIXO-MULTIPLICADOR  TO WKS-FATOR
002300           END-EVALUATE
002310           COMPUTE WKS-LIMITE-CALC ROUNDED =
002320                   WKS-MAIOR-CREDITO * WKS-FATOR.
002330       200-CALCULA-FATOR-E. EXIT.
002340
002350      *--------> SE HOUVER AO MENOS UM CLIENTE SIMEI DO GRUPO COM
002360      *          PEDIDO LANCADO, E O LIMITE CALCULADO SUPERA O TOPE
002370      *          SIMEI DA CONFIGURACAO, O LIMITE E REBAIXADO AO TOPE.
002380       300-APLICA-TOPE-SIMEI SECTION.
002390           MOVE 'N' TO WKS-GRUPO-TEM-SIMEI-PEDIDO
002400           MOVE 'N' TO WKS-FIM-CLIEMEST
002410           MOVE LOW-VALUES TO CLI-CNPJ
002420           START CLIEMEST KEY IS GREATER THAN OR EQUAL CLI-CNPJ
002430                 INVALID KEY SET FIM-CLIEMEST TO TRUE
002440           END-START
002450           IF NOT FIM-CLIEMEST
002460              READ CLIEMEST NEXT RECORD
002470                   AT END SET FIM-CLIEMEST TO TRUE
002480              END-READ
002490           END-IF
002500           PERFORM 310-TESTA-CLIENTE-SIMEI
002510                   UNTIL FIM-CLIEMEST
002520                      OR WKS-GRUPO-TEM-SIMEI-PEDIDO = 'S'
002530           IF WKS-GRUPO-TEM-SIMEI-PEDIDO = 'S'
002540              IF WKS-LIMITE-CALC > CFG-LIMITE-SIMEI
002550                 MOVE CFG-LIMITE-SIMEI TO WKS-LIMITE-CALC
002560              END-IF
002570           END-IF.
002580       300-APLICA-TOPE-SIMEI-E. EXIT.
002590
002600       310-TESTA-CLIENTE-SIMEI SECTION.
002610           IF CLI-GRUPO-ECONOMICO = SCO-GRUPO-CODIGO
002620              AND CLI-SIMEI = 'S'
002630              PERFORM 320-VERIFICA-CLIENTE-TEM-PEDIDO
002640                      THRU 320-VERIFICA-CLIENTE-TEM-PEDIDO-E
002650           END-IF
002660           IF WKS-GRUPO-TEM-SIMEI-PEDIDO NOT = 'S'
002670              READ CLIEMEST NEXT RECORD
002680                   AT END SET FIM-CLIEMEST TO TRUE
002690              END-READ
002700           END-IF.
002710       310-TESTA-CLIENTE-SIMEI-E. EXIT.
002720
002730      *--------> PROCURA, NO MESTRE DE ANALISES, ALGUMA ANALISE LIGADA
002740      *          A ESTE CLIENTE (= O CLIENTE TEM AO MENOS UM PEDIDO).
002750       320-VERIFICA-CLIENTE-TEM-PEDIDO SECTION.
002760           MOVE 'N' TO WKS-FIM-ANALMEST
002770           MOVE ZERO TO ANL-PEDIDO-ID
002780           START ANALMEST KEY IS GREATER THAN OR EQUAL ANL-PEDIDO-ID
002790                 INVALID KEY SET FIM-ANALMEST TO TRUE
002800           END-START
002810           IF NOT FIM-ANALMEST
002820              READ ANALMEST NEXT RECORD
002830                   AT END SET FIM-ANALMEST TO TRUE
002840              END-READ
002850           END-IF
002860           PERFORM 330-COMPARA-ANALISE-CLIENTE
002870                   UNTIL FIM-ANALMEST
002880                      OR WKS-GRUPO-TEM-SIMEI-PEDIDO = 'S'.
002890       320-VERIFICA-CLIENTE-TEM-PEDIDO-E. EXIT.
002900
002910       330-COMPARA-ANALISE-CLIENTE SECTION.
002920           IF ANL-CLIENTE-ID = CLI-ID
002930              MOVE 'S' TO WKS-GRUPO-TEM-SIMEI-PEDIDO
002940           ELSE
002950              READ ANALMEST NEXT RECORD
002960                   AT END SET FIM-ANALMEST TO TRUE
002970              END-READ
002980           END-IF.
002990       330-COMPARA-ANALISE-CLIENTE-E. EXIT.

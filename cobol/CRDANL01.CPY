000100      ******************************************************************
000110      *              C O P Y   C R D A N L 0 1                         *
000120      *------------------------------------------------------------------
000130      * ANALISE DE CREDITO, UMA POR PEDIDO.  CRIADA PELO CRDIMP01 EM    *
000140      * STATUS PENDENTE; MOVIMENTADA DAI EM DIANTE PELO CRDWFL01.       *
000150      * CAMBIOS:                                                        *
000160      *  1989-05-02 PEDR  CREACION DEL LAYOUT (WORKFLOW BASE_PRAZO)     *
000170      *  1992-10-14 RMCH  AGREGADOS OS ESTADOS DO WORKFLOW CLIENTE_NOVO *
000180      *  1995-02-07 PEDR  AGREGADO PARECER-CRM PARA O WORKFLOW NOVO     *
000190      *  2003-11-19 JPM   AGREGADO ANL-PED-VALOR (COPIA DO VALOR DO    *
000200      *                    PEDIDO NA CRIACAO) PARA O CRDWFL01 SOMAR OS *
000210      *                    PEDIDOS ABERTOS DO GRUPO SEM RELER O        *
000220      *                    EXTRATO PEDIDOS.DAT, QUE JA NAO EXISTE MAIS *
000230      *                    NO MOMENTO EM QUE A TRANSICAO E PROCESSADA  *
000240      *                    (TKT-0281)                                  *
000250      ******************************************************************
000260       01  ANL-REGISTRO.
000270           02 ANL-ID                          PIC 9(09).
000280           02 ANL-PEDIDO-ID                   PIC 9(09).
000290           02 ANL-CLIENTE-ID                  PIC 9(09).
000300           02 ANL-GRUPO-ECONOMICO-ID          PIC 9(09).
000310           02 ANL-TIPO-WORKFLOW               PIC X(20).
000320              88 ANL-WORKFLOW-BASE-PRAZO             VALUE 'BASE_PRAZO'.
000330              88 ANL-WORKFLOW-CLIENTE-NOVO
000340                             VALUE 'CLIENTE_NOVO'.
000350           02 ANL-STATUS-WORKFLOW             PIC X(50).
000360              88 ANL-ST-PENDENTE
000370                             VALUE 'PENDENTE'.
000380              88 ANL-ST-EM-ANALISE-FINANCEIRO
000390                             VALUE 'EM_ANALISE_FINANCEIRO'.
000400              88 ANL-ST-DOCUMENTACAO-SOLICITADA
000410                             VALUE 'DOCUMENTACAO_SOLICITADA'.
000420              88 ANL-ST-DOCUMENTACAO-ENVIADA
000430                             VALUE 'DOCUMENTACAO_ENVIADA'.
000440              88 ANL-ST-FAZER-CONSULTAS
000450                             VALUE 'FAZER_CONSULTAS'.
000460              88 ANL-ST-CONSULTA-PROTESTOS
000470                             VALUE 'CONSULTA_PROTESTOS'.
000480              88 ANL-ST-VERIFICACAO-LOJA-FISICA
000490                             VALUE 'VERIFICACAO_LOJA_FISICA'.
000500              88 ANL-ST-CONSULTA-SCORE-RESTRICOES
000510                             VALUE 'CONSULTA_SCORE_RESTRICOES'.
000520              88 ANL-ST-EM-ANALISE-CLIENTE-NOVO
000530                             VALUE 'EM_ANALISE_CLIENTE_NOVO'.
000540              88 ANL-ST-SOLICITAR-CANCELAMENTO
000550                             VALUE 'SOLICITAR_CANCELAMENTO'.
000560              88 ANL-ST-ENCAMINHADO-ANTECIPADO
000570                             VALUE 'ENCAMINHADO_ANTECIPADO'.
000580              88 ANL-ST-PARECER-APROVADO
000590                             VALUE 'PARECER_APROVADO'.
000600              88 ANL-ST-PARECER-REPROVADO
000610                             VALUE 'PARECER_REPROVADO'.
000620              88 ANL-ST-AGUARDANDO-APROVACAO-GESTOR
000630                             VALUE 'AGUARDANDO_APROVACAO_GESTOR'.
000640              88 ANL-ST-REANALISE-COMERCIAL-SOLICITADA
000650                             VALUE 'REANALISE_COMERCIAL_SOLICITADA'.
000660              88 ANL-ST-REANALISADO-APROVADO
000670                             VALUE 'REANALISADO_APROVADO'.
000680              88 ANL-ST-REANALISADO-REPROVADO
000690                             VALUE 'REANALISADO_REPROVADO'.
000700              88 ANL-ST-FINALIZADO
000710                             VALUE 'FINALIZADO'.
000720           02 ANL-DECISAO                     PIC X(50).
000730           02 ANL-LIMITE-APROVADO             PIC S9(13)V99.
000740           02 ANL-LIMITE-SUGERIDO             PIC S9(13)V99.
000750           02 ANL-DATA-INICIO.
000760              03 ANL-DATA-INICIO-DATA         PIC 9(08).
000770              03 ANL-DATA-INICIO-HORA         PIC 9(06).
000780           02 ANL-DATA-FIM.
000790              03 ANL-DATA-FIM-DATA            PIC 9(08).
000800              03 ANL-DATA-FIM-HORA            PIC 9(06).
000810              88 ANL-DATA-FIM-ABERTA                 VALUE ZEROS.
000820           02 ANL-ANALISTA-RESPONSAVEL        PIC X(100).
000830           02 ANL-REQUER-APROVACAO-GESTOR     PIC X(01).
000840              88 ANL-REQUER-GESTOR-SIM               VALUE 'S'.
000850              88 ANL-REQUER-GESTOR-NAO               VALUE 'N'.
000860           02 ANL-PARECER-CRM                 PIC X(500).
000870           02 ANL-PED-VALOR                   PIC S9(13)V99.
000880           02 FILLER                          PIC X(15).

000100      ******************************************************************
000110      * FECHA       : 20/09/1990                                       *
000120      * PROGRAMADOR : R. MACHADO (RMCH)                                *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDWFL01                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LE O ARQUIVO DE TRANSICOES E, PARA CADA UMA,      *
000170      *             : VALIDA O PASSO NA TABELA DO WORKFLOW DA ANALISE   *
000180      *             : (BASE_PRAZO OU CLIENTE_NOVO), APLICA OS EFEITOS   *
000190      *             : PROPRIOS DO STATUS DE DESTINO, A REGRA DE ALCADA  *
000200      *             : DE APROVACAO DO GESTOR, A ATUALIZACAO DO LIMITE   *
000210      *             : DO GRUPO AO FINALIZAR E GERA O PARECER CRM.       *
000220      * ARCHIVOS    : TRANSICOES=E,PARECER=S,ANALMEST=A,CLIEMEST=A      *
000230      *             : GRUPMEST=A,RESTMEST=A,CONFMEST=A                  *
000240      * PROGRAMA(S) : CHAMA CRDPAR01                                    *
000250      ******************************************************************
000260       IDENTIFICATION DIVISION.
000270       PROGRAM-ID.    CRDWFL01.
000280       AUTHOR.        R. MACHADO.
000290       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000300       DATE-WRITTEN.  20/09/1990.
000310       DATE-COMPILED.
000320       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000330      ******************************************************************
000340      *                    H I S T O R I A L   D E   C A M B I O S     *
000350      ******************************************************************
000360      * 20/09/1990 RMCH   VERSION ORIGINAL: TRANSICOES DO WORKFLOW      *
000370      *                    BASE_PRAZO E CLIENTE_NOVO, EFEITOS PROPRIOS  *
000380      *                    DE CADA STATUS DE DESTINO (TKT-0061).        *
000390      * 14/03/1991 RMCH   AGREGADA A REGRA DE ALCADA: APROVACAO DO      *
000400      *                    GESTOR QUANDO O PEDIDO, O GRUPO OU AS        *
000410      *                    RESTRICOES DO CLIENTE ULTRAPASSAM OS         *
000420      *                    LIMITES DA CONFIGURACAO (TKT-0078).          *
000430      * 02/11/1992 LFAR   AGREGADA A ATUALIZACAO DO LIMITE DISPONIVEL   *
000440      *                    DO GRUPO AO FINALIZAR UMA ANALISE (TKT-0112).*
000450      * 07/02/1995 PEDR   AGREGADA A CHAMADA AO CRDPAR01 PARA GRAVAR O  *
000460      *                    PARECER CRM EM TODA TRANSICAO DO WORKFLOW    *
000470      *                    CLIENTE_NOVO (TKT-0169).                     *
000480      * 09/02/1998 CVR    PREPARACAO Y2K: CAMPOS DE DATA JA TRAFEGAVAM  *
000490      *                    EM CCYYMMDD NESTE PROGRAMA; SEM ALTERACAO DE *
000500      *                    LAYOUT, SO REVISAO DE TESTES (TKT-0210).     *
000510      * 20/01/1999 CVR    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS  *
000520      *                    (TKT-0210, ENCERRAMENTO).                    *
000530      * 19/11/2003 JPM    BUSCA DO GRUPO DA ANALISE E SOMA DOS PEDIDOS  *
000540      *                    ABERTOS PASSAM A USAR ANL-PED-VALOR, JA      *
000550      *                    GRAVADO PELO CRDIMP01, SEM DEPENDER DE       *
000560      *                    NENHUM EXTRATO (TKT-0281).                   *
000570      * 12/03/2010 SCF    SOMA DE RESTRICOES NA REGRA DE ALCADA PASSA A *
000580      *                    CONSIDERAR AS QUATRO ESPECIES (PEFIN/        *
000590      *                    PROTESTO/ACAO JUDICIAL/CHEQUE) (TKT-0345).   *
000600      * 09/11/2022 DAR    REVISAO DE CODIGO, SEM MUDANCA FUNCIONAL      *
000610      *                    (TKT-0512).                                  *
000620      ******************************************************************
000630       ENVIRONMENT DIVISION.
000640       CONFIGURATION SECTION.
000650       SPECIAL-NAMES.
000660           C01 IS TOP-OF-FORM
000670           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000680           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000690       INPUT-OUTPUT SECTION.
000700       FILE-CONTROL.
000710           SELECT TRANSICOES-ENT ASSIGN TO TRANSICOES
000720                  FILE STATUS    IS FS-TRANSICOES-ENT.
000730           SELECT PARECER-SAI    ASSIGN TO PARECER
000740                  FILE STATUS    IS FS-PARECER-SAI.
000750           SELECT ANALMEST       ASSIGN TO ANALMEST
000760                  ORGANIZATION   IS INDEXED
000770                  ACCESS MODE    IS DYNAMIC
000780                  RECORD KEY     IS ANL-PEDIDO-ID
000790                  FILE STATUS    IS FS-ANALMEST.
000800           SELECT CLIEMEST       ASSIGN TO CLIEMEST
000810                  ORGANIZATION   IS INDEXED
000820                  ACCESS MODE    IS DYNAMIC
000830                  RECORD KEY     IS CLI-CNPJ
000840                  FILE STATUS    IS FS-CLIEMEST.
000850           SELECT GRUPMEST       ASSIGN TO GRUPMEST
000860                  ORGANIZATION   IS INDEXED
000870                  ACCESS MODE    IS DYNAMIC
000880                  RECORD KEY     IS GRP-CODIGO
000890                  FILE STATUS    IS FS-GRUPMEST.
000900           SELECT RESTMEST       ASSIGN TO RESTMEST
000910                  ORGANIZATION   IS INDEXED
000920                  ACCESS MODE    IS DYNAMIC
000930                  RECORD KEY     IS RES-CHAVE
000940                  FILE STATUS    IS FS-RESTMEST.
000950           SELECT CONFMEST       ASSIGN TO CONFMEST
000960                  ORGANIZATION   IS INDEXED
000970                  ACCESS MODE    IS DYNAMIC
000980                  RECORD KEY     IS CFG-ID
000990                  FILE STATUS    IS FS-CONFMEST.
001000       DATA DIVISION.
001010       FILE SECTION.
001020      *                ENTRADA DE TRANSICOES (LINE SEQUENTIAL)
001030       FD  TRANSICOES-ENT
001040           RECORD CONTAINS 159 CHARACTERS.
001050       01  WFL-ENT-REGISTRO.
001060           02 WFL-ENT-PEDIDO-ID               PIC 9(09).
001070           02 WFL-ENT-NOVO-STATUS             PIC X(50).
001080           02 WFL-ENT-ANALISTA                PIC X(100).
001090      *                PARECER CRM DO WORKFLOW CLIENTE_NOVO (LINE SEQ.)
001100       FD  PARECER-SAI
001110           RECORD CONTAINS 511 CHARACTERS.
001120       01  PAR-SAI-REGISTRO.
001130           02 PAR-SAI-PEDIDO-ID               PIC 9(09).
001140           02 FILLER                          PIC X(02).
001150           02 PAR-SAI-PARECER                 PIC X(500).
001160       FD  ANALMEST.
001170           COPY CRDANL01.
001180       FD  CLIEMEST.
001190           COPY CRDCLI01.
001200       FD  GRUPMEST.
001210           COPY CRDGRP01.
001220       FD  RESTMEST.
001230           COPY CRDRES01.
001240       FD  CONFMEST.
001250           COPY CRDCFG01.
001260       WORKING-STORAGE SECTION.
001270       01  WKS-ARQUIVOS-STATUS.
001280           02 FS-TRANSICOES-ENT               PIC 9(02) VALUE ZEROS.
001290           02 FS-PARECER-SAI                  PIC 9(02) VALUE ZEROS.
001300           02 FS-ANALMEST                     PIC 9(02) VALUE ZEROS.
001310           02 FS-CLIEMEST                     PIC 9(02) VALUE ZEROS.
001320           02 FS-GRUPMEST                     PIC 9(02) VALUE ZEROS.
001330           02 FS-RESTMEST                     PIC 9(02) VALUE ZEROS.
001340           02 FS-CONFMEST                     PIC 9(02) VALUE ZEROS.
001350           02 FILLER                          PIC X(02).
001360       01  WKS-SWITCHES-FIM.
001370           02 WKS-FIM-TRANSICOES              PIC X(01) VALUE 'N'.
001380              88 FIM-TRANSICOES                       VALUE 'S'.
001390           02 WKS-FIM-CLIEMEST                PIC X(01) VALUE 'N'.
001400              88 FIM-CLIEMEST                         VALUE 'S'.
001410           02 WKS-FIM-GRUPMEST                PIC X(01) VALUE 'N'.
001420              88 FIM-GRUPMEST                         VALUE 'S'.
001430           02 WKS-FIM-ANALMEST                PIC X(01) VALUE 'N'.
001440              88 FIM-ANALMEST                         VALUE 'S'.
001450           02 FILLER                          PIC X(04).
001460       01  WKS-CONFIG-OK                      PIC X(01) VALUE 'N'.
001470      ******************************************************************
001480      *     AREA DE TRABALHO DA TRANSICAO CORRENTE: STATUS ALVO E       *
001490      *     FLAG DE TRANSICAO VALIDA (SAIDA DA VALIDACAO DA TABELA)     *
001500      ******************************************************************
001510       01  WKS-TRANSICAO-VALIDA               PIC X(01) VALUE 'N'.
001520           88 WKS-TRANS-VALIDA                        VALUE 'S'.
001530       01  WKS-STATUS-ALVO                    PIC X(50).
001540           88 WKS-ALVO-PENDENTE                     VALUE 'PENDENTE'.
001550           88 WKS-ALVO-EM-ANALISE-FINANCEIRO
001560                                     VALUE 'EM_ANALISE_FINANCEIRO'.
001570           88 WKS-ALVO-DOCUMENTACAO-SOLICITADA
001580                                     VALUE 'DOCUMENTACAO_SOLICITADA'.
001590           88 WKS-ALVO-DOCUMENTACAO-ENVIADA
001600                                     VALUE 'DOCUMENTACAO_ENVIADA'.
001610           88 WKS-ALVO-FAZER-CONSULTAS         VALUE 'FAZER_CONSULTAS'.
001620           88 WKS-ALVO-CONSULTA-PROTESTOS
001630                                     VALUE 'CONSULTA_PROTESTOS'.
001640           88 WKS-ALVO-VERIFICACAO-LOJA-FISICA
001650                                     VALUE 'VERIFICACAO_LOJA_FISICA'.
001660           88 WKS-ALVO-CONSULTA-SCORE-RESTRICOES
001670                                     VALUE 'CONSULTA_SCORE_RESTRICOES'.
001680           88 WKS-ALVO-EM-ANALISE-CLIENTE-NOVO
001690                                     VALUE 'EM_ANALISE_CLIENTE_NOVO'.
001700           88 WKS-ALVO-SOLICITAR-CANCELAMENTO
001710                                     VALUE 'SOLICITAR_CANCELAMENTO'.
001720           88 WKS-ALVO-ENCAMINHADO-ANTECIPADO
001730                                     VALUE 'ENCAMINHADO_ANTECIPADO'.
001740           88 WKS-ALVO-PARECER-APROVADO        VALUE 'PARECER_APROVADO'.
001750           88 WKS-ALVO-PARECER-REPROVADO
001760                                     VALUE 'PARECER_REPROVADO'.
001770           88 WKS-ALVO-AGUARDANDO-APROVACAO-GESTOR
001780                                     VALUE 'AGUARDANDO_APROVACAO_GESTOR'.
001790           88 WKS-ALVO-REANALISE-COMERCIAL-SOLICITADA
001800                                VALUE 'REANALISE_COMERCIAL_SOLICITADA'.
001810           88 WKS-ALVO-REANALISADO-APROVADO
001820                                     VALUE 'REANALISADO_APROVADO'.
001830           88 WKS-ALVO-REANALISADO-REPROVADO
001840                                     VALUE 'REANALISADO_REPROVADO'.
001850           88 WKS-ALVO-FINALIZADO                   VALUE 'FINALIZADO'.
001860      ******************************************************************
001870      *     COPIAS DA ANALISE CORRENTE, TIRADAS ANTES DE QUALQUER       *
001880      *     VARREDURA DE ANALMEST (A VARREDURA RELE O MESMO BUFFER DO   *
001890      *     REGISTRO E DESMONTARIA O ANL-REGISTRO DA TRANSICAO)         *
001900      ******************************************************************
001910       01  WKS-ANL-PEDIDO-ID-ATU               PIC 9(09).
001920       01  WKS-ANL-CLIENTE-ID-ATU               PIC 9(09).
001930       01  WKS-ANL-GRUPO-ID-ATU                 PIC 9(09).
001940       01  WKS-ANL-PED-VALOR-ATU                PIC S9(13)V99.
001950       01  WKS-ANL-DATA-INICIO-ATU              PIC 9(08).
001960       01  WKS-ANL-LIMITE-APROVADO-ATU          PIC S9(13)V99.
001970       01  WKS-ANL-REQUER-GESTOR-ATU            PIC X(01).
001980       01  WKS-SET-DATA-INICIO                 PIC X(01) VALUE 'N'.
001990       01  WKS-SET-DATA-FIM                    PIC X(01) VALUE 'N'.
002000       01  WKS-REQUER-GESTOR                   PIC X(01) VALUE 'N'.
002010           88 WKS-REQUER-GESTOR-SIM                    VALUE 'S'.
002020       01  WKS-ACHOU-CLIENTE                   PIC X(01) VALUE 'N'.
002030       01  WKS-ACHOU-GRUPO                     PIC X(01) VALUE 'N'.
002040       01  WKS-TOTAL-GRUPO-ABERTO              PIC S9(13)V99.
002050       77  WKS-QTD-RESTRICOES                  PIC 9(06) COMP.
002060       01  WKS-TIPOS-RESTRICAO                 PIC X(04) VALUE "PTAC".
002070       01  WKS-TIPOS-TAB REDEFINES WKS-TIPOS-RESTRICAO.
002080           02 WKS-TIPO-REST-CHAR OCCURS 4 TIMES    PIC X(01).
002090       77  WKS-IDX-TIPO                        PIC 9(01) COMP.
002100       01  WKS-PAR-PARECER-MONTADO             PIC X(500).
002110      ******************************************************************
002120      *     DATA/HORA CORRENTE DO LOTE, QUEBRADAS PARA O BANNER DE      *
002130      *     RESUMO (VER 280-ESTATISTICAS)                               *
002140      ******************************************************************
002150       01  WKS-DATA-ATUAL                      PIC 9(08).
002160       01  WKS-DATA-ATUAL-R REDEFINES WKS-DATA-ATUAL.
002170           02 WKS-DATA-ATUAL-ANO               PIC 9(04).
002180           02 WKS-DATA-ATUAL-MES               PIC 9(02).
002190           02 WKS-DATA-ATUAL-DIA               PIC 9(02).
002200       01  WKS-HORA-ATUAL                      PIC 9(06).
002210       01  WKS-HORA-ATUAL-R REDEFINES WKS-HORA-ATUAL.
002220           02 WKS-HORA-ATUAL-HH                PIC 9(02).
002230           02 WKS-HORA-ATUAL-MM                PIC 9(02).
002240           02 WKS-HORA-ATUAL-SS                PIC 9(02).
002250       01  WKS-MENSAGEM-MONTADA                PIC X(80).
002260       01  WKS-CONTADORES-LOTE.
002270           02 WKS-TRANSICOES-PROCESSADAS       PIC 9(07) COMP.
002280           02 WKS-TRANSICOES-REJEITADAS        PIC 9(07) COMP.
002290           02 WKS-PARECERES-EMITIDOS           PIC 9(07) COMP.
002300           02 WKS-QTD-ERROS                    PIC 9(07) COMP.
002310           02 WKS-QTD-AVISOS                   PIC 9(07) COMP.
002320           02 FILLER                           PIC X(06).
002330       01  WKS-STATUS-LOTE                     PIC X(20).
002340           88 STATUS-SUCESSO                           VALUE 'SUCESSO'.
002350           88 STATUS-SUCESSO-PARCIAL                   VALUE
002360                                                  'SUCESSO_PARCIAL'.
002370           88 STATUS-ERRO                              VALUE 'ERRO'.
002380       01  WKS-TAB-MENSAGENS.
002390           02 WKS-TAB-ERROS   OCCURS 200 TIMES       PIC X(80).
002400           02 WKS-TAB-AVISOS  OCCURS 200 TIMES       PIC X(80).
002410       77  WKS-IDX-TAB                         PIC 9(04) COMP.
002420       01  FILLER                              PIC X(20).
002430       LINKAGE SECTION.
002440      ******************************************************************
002450       PROCEDURE DIVISION.
002460       000-MAIN SECTION.
002470           PERFORM 010-ABERTURA-ARQUIVOS
002480           PERFORM 015-INICIALIZA-CONTADORES
002490           PERFORM 020-CARGA-CONFIGURACAO
002500           ACCEPT WKS-DATA-ATUAL FROM DATE YYYYMMDD
002510           ACCEPT WKS-HORA-ATUAL FROM TIME
002520           READ TRANSICOES-ENT
002530                AT END SET FIM-TRANSICOES TO TRUE
002540           END-READ
002550           PERFORM 100-PROCESSA-TRANSICAO THRU 100-PROCESSA-TRANSICAO-E
002560                   UNTIL FIM-TRANSICOES
002570           PERFORM 270-STATUS-LOTE
002580           PERFORM 280-ESTATISTICAS
002590           PERFORM 900-CLOSE-ARQUIVOS
002600           MOVE ZERO TO RETURN-CODE
002610           STOP RUN.
002620       000-MAIN-E. EXIT.
002630
002640       010-ABERTURA-ARQUIVOS SECTION.
002650           OPEN INPUT  TRANSICOES-ENT
002660           OPEN OUTPUT PARECER-SAI
002670           OPEN I-O    ANALMEST CLIEMEST GRUPMEST
002680           OPEN INPUT  RESTMEST CONFMEST.
002690       010-ABERTURA-ARQUIVOS-E. EXIT.
002700
002710       015-INICIALIZA-CONTADORES SECTION.
002720           MOVE ZERO TO WKS-TRANSICOES-PROCESSADAS
002730                        WKS-TRANSICOES-REJEITADAS
002740                        WKS-PARECERES-EMITIDOS
002750                        WKS-QTD-ERROS
002760                        WKS-QTD-AVISOS.
002770       015-INICIALIZA-CONTADORES-E. EXIT.
002780
002790      *--------> A CONFIGURACAO (CFG-ID=1) E GRAVADA PELO CRDIMP01; SE
002800      *          AUSENTE, A REGRA DE ALCADA FICA SEM EFEITO (ERRO).
002810       020-CARGA-CONFIGURACAO SECTION.
002820           MOVE 1 TO CFG-ID
002830           READ CONFMEST
002840                NOT INVALID KEY
002850                   MOVE 'S' TO WKS-CONFIG-OK
002860           END-READ
002870           IF WKS-CONFIG-OK NOT = 'S'
002880              MOVE "CONFIGURACAO: REGISTRO CFG-ID=1 NAO ENCONTRADO"
002890                                          TO WKS-MENSAGEM-MONTADA
002900              PERFORM 610-REGISTRA-ERRO
002910           END-IF.
002920       020-CARGA-CONFIGURACAO-E. EXIT.
002930
002940      *--------> UMA LINHA POR TRANSICAO: BUSCA A ANALISE PELO PEDIDO,
002950      *          VALIDA O PASSO E, SE VALIDO, EXECUTA A TRANSICAO.
002960       100-PROCESSA-TRANSICAO SECTION.
002970           MOVE WFL-ENT-PEDIDO-ID TO ANL-PEDIDO-ID
002980           READ ANALMEST
002990                INVALID KEY
003000                   STRING "TRANSICAO: ANALISE NAO ENCONTRADA, PEDIDO="
003010                          WFL-ENT-PEDIDO-ID DELIMITED BY SIZE
003020                          INTO WKS-MENSAGEM-MONTADA
003030                   PERFORM 610-REGISTRA-ERRO
003040                   ADD 1 TO WKS-TRANSICOES-REJEITADAS
003050           END-READ
003060           IF FS-ANALMEST = ZERO
003070              MOVE WFL-ENT-NOVO-STATUS TO WKS-STATUS-ALVO
003080              PERFORM 200-VALIDA-TRANSICAO THRU 200-VALIDA-TRANSICAO-E
003090              IF WKS-TRANS-VALIDA
003100                 PERFORM 300-EXECUTA-TRANSICAO
003110                         THRU 300-EXECUTA-TRANSICAO-E
003120                 ADD 1 TO WKS-TRANSICOES-PROCESSADAS
003130              ELSE
003140                 STRING "TRANSICAO: REJEITADA, PEDIDO="
003150                        WFL-ENT-PEDIDO-ID
003160                        " DE=" DELIMITED BY SIZE
003170                        ANL-STATUS-WORKFLOW DELIMITED BY SPACE
003180                        " PARA=" DELIMITED BY SIZE
003190                        WFL-ENT-NOVO-STATUS DELIMITED BY SPACE
003200                        INTO WKS-MENSAGEM-MONTADA
003210                 PERFORM 620-REGISTRA-AVISO
003220                 ADD 1 TO WKS-TRANSICOES-REJEITADAS
003230              END-IF
003240           END-IF
003250           READ TRANSICOES-ENT
003260                AT END SET FIM-TRANSICOES TO TRUE
003270           END-READ.
003280       100-PROCESSA-TRANSICAO-E. EXIT.
003290
003300      *--------> REJEITA AUTO-TRANSICAO E DESPACHA PARA A TABELA DO
003310      *          TIPO DE WORKFLOW DA ANALISE.
003320       200-VALIDA-TRANSICAO SECTION.
003330           MOVE 'N' TO WKS-TRANSICAO-VALIDA
003340           IF WFL-ENT-NOVO-STATUS NOT = ANL-STATUS-WORKFLOW
003350              IF ANL-WORKFLOW-BASE-PRAZO
003360                 PERFORM 210-VALIDA-BASE-PRAZO
003370                         THRU 210-VALIDA-BASE-PRAZO-E
003380              ELSE
003390                 IF ANL-WORKFLOW-CLIENTE-NOVO
003400                    PERFORM 220-VALIDA-CLIENTE-NOVO
003410                            THRU 220-VALIDA-CLIENTE-NOVO-E
003420                 END-IF
003430              END-IF
003440           END-IF.
003450       200-VALIDA-TRANSICAO-E. EXIT.
003460
003470      *--------> TABELA DE SUCESSORES DO WORKFLOW BASE_PRAZO (TKT-0061).
003480       210-VALIDA-BASE-PRAZO SECTION.
003490           IF ANL-ST-PENDENTE
003500              IF WKS-ALVO-EM-ANALISE-FINANCEIRO
003510                 MOVE 'S' TO WKS-TRANSICAO-VALIDA
003520              END-IF
003530           ELSE
003540              IF ANL-ST-EM-ANALISE-FINANCEIRO
003550                 IF WKS-ALVO-PARECER-APROVADO
003560                    OR WKS-ALVO-PARECER-REPROVADO
003570                    MOVE 'S' TO WKS-TRANSICAO-VALIDA
003580                 END-IF
003590              ELSE
003600                 PERFORM 230-VALIDA-TRANSICOES-COMUNS
003610                         THRU 230-VALIDA-TRANSICOES-COMUNS-E
003620              END-IF
003630           END-IF.
003640       210-VALIDA-BASE-PRAZO-E. EXIT.
003650
003660      *--------> TABELA DE SUCESSORES DO WORKFLOW CLIENTE_NOVO: OS SEIS
003670      *          PRIMEIROS PASSOS (CONSULTAS/SIMEI/SCORE) SAO EXPOSTOS
003680      *          PELO CRDVAL01, NAO AUTOMATIZADOS AQUI (TKT-0061).
003690       220-VALIDA-CLIENTE-NOVO SECTION.
003700           IF ANL-ST-PENDENTE
003710              IF WKS-ALVO-FAZER-CONSULTAS
003720                 OR WKS-ALVO-CONSULTA-PROTESTOS
003730                 OR WKS-ALVO-SOLICITAR-CANCELAMENTO
003740                 OR WKS-ALVO-ENCAMINHADO-ANTECIPADO
003750                 MOVE 'S' TO WKS-TRANSICAO-VALIDA
003760              END-IF
003770           ELSE
003780              IF ANL-ST-FAZER-CONSULTAS
003790                 IF WKS-ALVO-CONSULTA-PROTESTOS
003800                    OR WKS-ALVO-SOLICITAR-CANCELAMENTO
003810                    OR WKS-ALVO-ENCAMINHADO-ANTECIPADO
003820                    MOVE 'S' TO WKS-TRANSICAO-VALIDA
003830                 END-IF
003840              ELSE
003850                 IF ANL-ST-CONSULTA-PROTESTOS
003860                    IF WKS-ALVO-VERIFICACAO-LOJA-FISICA
003870                       OR WKS-ALVO-ENCAMINHADO-ANTECIPADO
003880                       MOVE 'S' TO WKS-TRANSICAO-VALIDA
003890                    END-IF
003900                 ELSE
003910                    IF ANL-ST-VERIFICACAO-LOJA-FISICA
003920                       IF WKS-ALVO-CONSULTA-SCORE-RESTRICOES
003930                          OR WKS-ALVO-ENCAMINHADO-ANTECIPADO
003940                          MOVE 'S' TO WKS-TRANSICAO-VALIDA
003950                       END-IF
003960                    ELSE
003970                       IF ANL-ST-CONSULTA-SCORE-RESTRICOES
003980                          IF WKS-ALVO-EM-ANALISE-CLIENTE-NOVO
003990                             OR WKS-ALVO-ENCAMINHADO-ANTECIPADO
004000                             MOVE 'S' TO WKS-TRANSICAO-VALIDA
004010                          END-IF
004020                       ELSE
004030                          IF ANL-ST-EM-ANALISE-CLIENTE-NOVO
004040                             IF WKS-ALVO-PARECER-APROVADO
004050                                OR WKS-ALVO-PARECER-REPROVADO
004060                                MOVE 'S' TO WKS-TRANSICAO-VALIDA
004070                             END-IF
004080                          ELSE
004090                             PERFORM 230-VALIDA-TRANSICOES-COMUNS
004100                                     THRU 230-VALIDA-TRANSICOES-COMUNS-E
004110                          END-IF
004120                       END-IF
004130                    END-IF
004140                 END-IF
004150              END-IF
004160           END-IF.
004170       220-VALIDA-CLIENTE-NOVO-E. EXIT.
004180
004190      *--------> CAUDA COMUM AS DUAS TABELAS, A PARTIR DO PARECER
004200      *          (IDENTICA NAS DUAS, CONFORME O MANUAL DO WORKFLOW).
004210       230-VALIDA-TRANSICOES-COMUNS SECTION.
004220           IF ANL-ST-PARECER-APROVADO OR ANL-ST-PARECER-REPROVADO
004230              IF WKS-ALVO-AGUARDANDO-APROVACAO-GESTOR
004240                 OR WKS-ALVO-REANALISE-COMERCIAL-SOLICITADA
004250                 OR WKS-ALVO-FINALIZADO
004260                 MOVE 'S' TO WKS-TRANSICAO-VALIDA
004270              END-IF
004280           ELSE
004290              IF ANL-ST-AGUARDANDO-APROVACAO-GESTOR
004300                 IF WKS-ALVO-REANALISE-COMERCIAL-SOLICITADA
004310                    OR WKS-ALVO-FINALIZADO
004320                    MOVE 'S' TO WKS-TRANSICAO-VALIDA
004330                 END-IF
004340              ELSE
004350                 IF ANL-ST-REANALISE-COMERCIAL-SOLICITADA
004360                    IF WKS-ALVO-REANALISADO-APROVADO
004370                       OR WKS-ALVO-REANALISADO-REPROVADO
004380                       MOVE 'S' TO WKS-TRANSICAO-VALIDA
004390                    END-IF
004400                 ELSE
004410                    IF ANL-ST-REANALISADO-APROVADO
004420                       OR ANL-ST-REANALISADO-REPROVADO
004430                       IF WKS-ALVO-AGUARDANDO-APROVACAO-GESTOR
004440                          OR WKS-ALVO-FINALIZADO
004450                          MOVE 'S' TO WKS-TRANSICAO-VALIDA
004460                       END-IF
004470                    END-IF
004480                 END-IF
004490              END-IF
004500           END-IF.
004510       230-VALIDA-TRANSICOES-COMUNS-E. EXIT.
004520
004530      *--------> TIRA COPIAS DO REGISTRO ANTES DE APLICAR EFEITOS (QUE
004540      *          PODEM VARRER ANALMEST) E SO ENTAO GRAVA A TRANSICAO.
004550       300-EXECUTA-TRANSICAO SECTION.
004560           MOVE ANL-PEDIDO-ID            TO WKS-ANL-PEDIDO-ID-ATU
004570           MOVE ANL-CLIENTE-ID           TO WKS-ANL-CLIENTE-ID-ATU
004580           MOVE ANL-GRUPO-ECONOMICO-ID   TO WKS-ANL-GRUPO-ID-ATU
004590           MOVE ANL-PED-VALOR            TO WKS-ANL-PED-VALOR-ATU
004600           MOVE ANL-DATA-INICIO-DATA     TO WKS-ANL-DATA-INICIO-ATU
004610           MOVE ANL-LIMITE-APROVADO      TO WKS-ANL-LIMITE-APROVADO-ATU
004620           MOVE ANL-REQUER-APROVACAO-GESTOR
004630                                          TO WKS-ANL-REQUER-GESTOR-ATU
004640           PERFORM 310-APLICA-EFEITOS THRU 310-APLICA-EFEITOS-E
004650           MOVE WKS-ANL-PEDIDO-ID-ATU TO ANL-PEDIDO-ID
004660           READ ANALMEST
004670                INVALID KEY
004680                   STRING "TRANSICAO: ERRO AO RELER ANALISE, PEDIDO="
004690                          WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
004700                          INTO WKS-MENSAGEM-MONTADA
004710                   PERFORM 610-REGISTRA-ERRO
004720           END-READ
004730           IF FS-ANALMEST = ZERO
004740              MOVE WFL-ENT-NOVO-STATUS TO ANL-STATUS-WORKFLOW
004750              MOVE WFL-ENT-ANALISTA TO ANL-ANALISTA-RESPONSAVEL
004760              IF WKS-SET-DATA-INICIO = 'S'
004770                 MOVE WKS-DATA-ATUAL TO ANL-DATA-INICIO-DATA
004780                 MOVE WKS-HORA-ATUAL TO ANL-DATA-INICIO-HORA
004790              END-IF
004800              IF WKS-SET-DATA-FIM = 'S'
004810                 MOVE WKS-DATA-ATUAL TO ANL-DATA-FIM-DATA
004820                 MOVE WKS-HORA-ATUAL TO ANL-DATA-FIM-HORA
004830              END-IF
004840              IF WKS-REQUER-GESTOR-SIM
004850                 SET ANL-REQUER-GESTOR-SIM TO TRUE
004860              END-IF
004870              REWRITE ANL-REGISTRO
004880              IF FS-ANALMEST NOT = ZERO
004890                 STRING "TRANSICAO: ERRO AO REGRAVAR ANALISE, PEDIDO="
004900                        ANL-PEDIDO-ID DELIMITED BY SIZE
004910                        INTO WKS-MENSAGEM-MONTADA
004920                 PERFORM 610-REGISTRA-ERRO
004930              END-IF
004940              IF ANL-WORKFLOW-CLIENTE-NOVO
004950                 PERFORM 400-GERA-PARECER THRU 400-GERA-PARECER-E
004960              END-IF
004970           END-IF.
004980       300-EXECUTA-TRANSICAO-E. EXIT.
004990
005000      *--------> DESPACHA OS EFEITOS PROPRIOS DO STATUS DE DESTINO;
005010      *          NAO TOCA ANL-REGISTRO (SO WKS), A NAO SER NO GRUPO/
005020      *          CLIENTE (ARQUIVOS DIFERENTES DE ANALMEST).
005030       310-APLICA-EFEITOS SECTION.
005040           MOVE 'N' TO WKS-SET-DATA-INICIO
005050           MOVE 'N' TO WKS-SET-DATA-FIM
005060           MOVE 'N' TO WKS-REQUER-GESTOR
005070           EVALUATE TRUE
005080              WHEN WKS-ALVO-EM-ANALISE-FINANCEIRO
005090              WHEN WKS-ALVO-DOCUMENTACAO-ENVIADA
005100              WHEN WKS-ALVO-EM-ANALISE-CLIENTE-NOVO
005110                 IF WKS-ANL-DATA-INICIO-ATU = ZERO
005120                    MOVE 'S' TO WKS-SET-DATA-INICIO
005130                 END-IF
005140              WHEN WKS-ALVO-PARECER-APROVADO
005150              WHEN WKS-ALVO-PARECER-REPROVADO
005160              WHEN WKS-ALVO-REANALISADO-APROVADO
005170              WHEN WKS-ALVO-REANALISADO-REPROVADO
005180                 PERFORM 330-REGRA-ALCADA THRU 330-REGRA-ALCADA-E
005190              WHEN WKS-ALVO-SOLICITAR-CANCELAMENTO
005200                 MOVE 'S' TO WKS-SET-DATA-FIM
005210              WHEN WKS-ALVO-ENCAMINHADO-ANTECIPADO
005220                 MOVE 'S' TO WKS-SET-DATA-FIM
005230                 PERFORM 350-MARCA-CLIENTE-ANTECIPADO
005240                         THRU 350-MARCA-CLIENTE-ANTECIPADO-E
005250              WHEN WKS-ALVO-FINALIZADO
005260                 MOVE 'S' TO WKS-SET-DATA-FIM
005270                 IF WKS-ANL-LIMITE-APROVADO-ATU > ZERO
005280                    PERFORM 360-ATUALIZA-LIMITE-GRUPO
005290                            THRU 360-ATUALIZA-LIMITE-GRUPO-E
005300                 END-IF
005310              WHEN OTHER
005320                 CONTINUE
005330           END-EVALUATE.
005340       310-APLICA-EFEITOS-E. EXIT.
005350
005360      *--------> REGRA DE ALCADA: REQUER APROVACAO DO GESTOR SE O
005370      *          PEDIDO, O TOTAL ABERTO DO GRUPO OU AS RESTRICOES DO
005380      *          CLIENTE ULTRAPASSAM A CONFIGURACAO (TKT-0078); UMA VEZ
005390      *          MARCADA, A ANALISE NAO VOLTA A FICAR SEM GESTOR.
005400       330-REGRA-ALCADA SECTION.
005410           IF WKS-ANL-REQUER-GESTOR-ATU = 'S'
005420              CONTINUE
005430           ELSE
005440              IF WKS-CONFIG-OK = 'S'
005450                 PERFORM 331-BUSCA-CLIENTE-DA-ANALISE
005460                         THRU 331-BUSCA-CLIENTE-DA-ANALISE-E
005470                 PERFORM 333-BUSCA-GRUPO-DA-ANALISE
005480                         THRU 333-BUSCA-GRUPO-DA-ANALISE-E
005490                 IF WKS-ACHOU-CLIENTE = 'S' AND WKS-ACHOU-GRUPO = 'S'
005500                    IF WKS-ANL-PED-VALOR-ATU > CFG-VALOR-APROVACAO-GESTOR
005510                       MOVE 'S' TO WKS-REQUER-GESTOR
005520                    END-IF
005530                    IF WKS-REQUER-GESTOR = 'N'
005540                       PERFORM 335-SOMA-GRUPO-ABERTO
005550                               THRU 335-SOMA-GRUPO-ABERTO-E
005560                       IF WKS-TOTAL-GRUPO-ABERTO
005570                                  > CFG-TOTAL-GRUPO-APROVACAO-GESTOR
005580                          MOVE 'S' TO WKS-REQUER-GESTOR
005590                       END-IF
005600                    END-IF
005610                    IF WKS-REQUER-GESTOR = 'N'
005620                       PERFORM 337-SOMA-RESTRICOES-CLIENTE
005630                               THRU 337-SOMA-RESTRICOES-CLIENTE-E
005640                       IF WKS-QTD-RESTRICOES
005650                                  NOT < CFG-RESTRICOES-APROVACAO-GESTOR
005660                          MOVE 'S' TO WKS-REQUER-GESTOR
005670                       END-IF
005680                    END-IF
005690                 ELSE
005700                    STRING "ALCADA: CLIENTE OU GRUPO NAO ENCONTRADO, "
005710                           "PEDIDO=" DELIMITED BY SIZE
005720                           WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
005730                           INTO WKS-MENSAGEM-MONTADA
005740                    PERFORM 610-REGISTRA-ERRO
005750                 END-IF
005760              ELSE
005770                 STRING "ALCADA: CONFIGURACAO AUSENTE, PEDIDO="
005780                        WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
005790                        INTO WKS-MENSAGEM-MONTADA
005800                 PERFORM 610-REGISTRA-ERRO
005810              END-IF
005820           END-IF.
005830       330-REGRA-ALCADA-E. EXIT.
005840
005850      *--------> LOCALIZA O CLIENTE DA ANALISE EM CLIEMEST (SO O ID DA
005860      *          ANALISE ESTA EM MAOS; CHAVE DO CLIEMEST E O CNPJ, POR
005870      *          ISSO A VARREDURA COMPLETA).
005880       331-BUSCA-CLIENTE-DA-ANALISE SECTION.
005890           MOVE 'N' TO WKS-ACHOU-CLIENTE
005900           MOVE 'N' TO WKS-FIM-CLIEMEST
005910           MOVE LOW-VALUES TO CLI-CNPJ
005920           START CLIEMEST KEY IS GREATER THAN OR EQUAL CLI-CNPJ
005930                 INVALID KEY SET FIM-CLIEMEST TO TRUE
005940           END-START
005950           IF NOT FIM-CLIEMEST
005960              READ CLIEMEST NEXT RECORD
005970                   AT END SET FIM-CLIEMEST TO TRUE
005980              END-READ
005990           END-IF
006000           PERFORM 332-TESTA-CLIENTE-ANALISE
006010                   UNTIL FIM-CLIEMEST OR WKS-ACHOU-CLIENTE = 'S'.
006020       331-BUSCA-CLIENTE-DA-ANALISE-E. EXIT.
006030
006040       332-TESTA-CLIENTE-ANALISE SECTION.
006050           IF CLI-ID = WKS-ANL-CLIENTE-ID-ATU
006060              MOVE 'S' TO WKS-ACHOU-CLIENTE
006070           ELSE
006080              READ CLIEMEST NEXT RECORD
006090                   AT END SET FIM-CLIEMEST TO TRUE
006100              END-READ
006110           END-IF.
006120       332-TESTA-CLIENTE-ANALISE-E. EXIT.
006130
006140      *--------> LOCALIZA O GRUPO ECONOMICO DA ANALISE EM GRUPMEST (SO
006150      *          O ID NUMERICO ESTA EM MAOS; CHAVE DO GRUPMEST E O
006160      *          CODIGO ALFANUMERICO, POR ISSO A VARREDURA COMPLETA).
006170       333-BUSCA-GRUPO-DA-ANALISE SECTION.
006180           MOVE 'N' TO WKS-ACHOU-GRUPO
006190           MOVE 'N' TO WKS-FIM-GRUPMEST
006200           MOVE LOW-VALUES TO GRP-CODIGO
006210           START GRUPMEST KEY IS GREATER THAN OR EQUAL GRP-CODIGO
006220                 INVALID KEY SET FIM-GRUPMEST TO TRUE
006230           END-START
006240           IF NOT FIM-GRUPMEST
006250              READ GRUPMEST NEXT RECORD
006260                   AT END SET FIM-GRUPMEST TO TRUE
006270              END-READ
006280           END-IF
006290           PERFORM 334-TESTA-GRUPO-ANALISE
006300                   UNTIL FIM-GRUPMEST OR WKS-ACHOU-GRUPO = 'S'.
006310       333-BUSCA-GRUPO-DA-ANALISE-E. EXIT.
006320
006330       334-TESTA-GRUPO-ANALISE SECTION.
006340           IF GRP-ID = WKS-ANL-GRUPO-ID-ATU
006350              MOVE 'S' TO WKS-ACHOU-GRUPO
006360           ELSE
006370              READ GRUPMEST NEXT RECORD
006380                   AT END SET FIM-GRUPMEST TO TRUE
006390              END-READ
006400           END-IF.
006410       334-TESTA-GRUPO-ANALISE-E. EXIT.
006420
006430      *--------> SOMA ANL-PED-VALOR DE TODAS AS ANALISES ABERTAS (SEM
006440      *          DATA FIM) DO MESMO GRUPO, VARRENDO ANALMEST INTEIRO
006450      *          (SEM EXTRATO DE PEDIDOS, TKT-0281).
006460       335-SOMA-GRUPO-ABERTO SECTION.
006470           MOVE ZERO TO WKS-TOTAL-GRUPO-ABERTO
006480           MOVE 'N' TO WKS-FIM-ANALMEST
006490           MOVE ZERO TO ANL-PEDIDO-ID
006500           START ANALMEST KEY IS GREATER THAN OR EQUAL ANL-PEDIDO-ID
006510                 INVALID KEY SET FIM-ANALMEST TO TRUE
006520           END-START
006530           IF NOT FIM-ANALMEST
006540              READ ANALMEST NEXT RECORD
006550                   AT END SET FIM-ANALMEST TO TRUE
006560              END-READ
006570           END-IF
006580           PERFORM 336-SOMA-UMA-ANALISE-GRUPO UNTIL FIM-ANALMEST.
006590       335-SOMA-GRUPO-ABERTO-E. EXIT.
006600
006610       336-SOMA-UMA-ANALISE-GRUPO SECTION.
006620           IF ANL-GRUPO-ECONOMICO-ID = WKS-ANL-GRUPO-ID-ATU
006630              AND ANL-DATA-FIM-ABERTA
006640              ADD ANL-PED-VALOR TO WKS-TOTAL-GRUPO-ABERTO
006650           END-IF
006660           READ ANALMEST NEXT RECORD
006670                AT END SET FIM-ANALMEST TO TRUE
006680           END-READ.
006690       336-SOMA-UMA-ANALISE-GRUPO-E. EXIT.
006700
006710      *--------> SOMA RES-QUANTIDADE DAS QUATRO ESPECIES DE RESTRICAO
006720      *          DO CLIENTE (TKT-0345).
006730       337-SOMA-RESTRICOES-CLIENTE SECTION.
006740           MOVE ZERO TO WKS-QTD-RESTRICOES
006750           MOVE 1 TO WKS-IDX-TIPO
006760           PERFORM 338-SOMA-UMA-RESTRICAO UNTIL WKS-IDX-TIPO > 4.
006770       337-SOMA-RESTRICOES-CLIENTE-E. EXIT.
006780
006790       338-SOMA-UMA-RESTRICAO SECTION.
006800           MOVE CLI-CNPJ TO RES-CLIENTE-CNPJ
006810           MOVE WKS-TIPO-REST-CHAR (WKS-IDX-TIPO) TO RES-TIPO-RESTRICAO
006820           READ RESTMEST
006830                NOT INVALID KEY
006840                   ADD RES-QUANTIDADE TO WKS-QTD-RESTRICOES
006850           END-READ
006860           ADD 1 TO WKS-IDX-TIPO.
006870       338-SOMA-UMA-RESTRICAO-E. EXIT.
006880
006890      *--------> ENCAMINHADO_ANTECIPADO: O CLIENTE PASSA A TIPO
006900      *          ANTECIPADO (SEM EFEITO SE O CLIENTE NAO FOR ENCONTRADO).
006910       350-MARCA-CLIENTE-ANTECIPADO SECTION.
006920           PERFORM 331-BUSCA-CLIENTE-DA-ANALISE
006930                   THRU 331-BUSCA-CLIENTE-DA-ANALISE-E
006940           IF WKS-ACHOU-CLIENTE = 'S'
006950              MOVE 'ANTECIPADO' TO CLI-TIPO-CLIENTE
006960              REWRITE CLI-REGISTRO
006970              IF FS-CLIEMEST NOT = ZERO
006980                 STRING "ANTECIPADO: ERRO AO REGRAVAR CLIENTE, PEDIDO="
006990                        WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
007000                        INTO WKS-MENSAGEM-MONTADA
007010                 PERFORM 610-REGISTRA-ERRO
007020              END-IF
007030           END-IF.
007040       350-MARCA-CLIENTE-ANTECIPADO-E. EXIT.
007050
007060      *--------> FINALIZADO: GRAVA O LIMITE APROVADO NO GRUPO E
007070      *          RECALCULA O DISPONIVEL, SEM FICAR NEGATIVO (TKT-0112).
007080       360-ATUALIZA-LIMITE-GRUPO SECTION.
007090           PERFORM 333-BUSCA-GRUPO-DA-ANALISE
007100                   THRU 333-BUSCA-GRUPO-DA-ANALISE-E
007110           IF WKS-ACHOU-GRUPO = 'S'
007120              MOVE WKS-ANL-LIMITE-APROVADO-ATU TO GRP-LIMITE-APROVADO
007130              PERFORM 335-SOMA-GRUPO-ABERTO THRU 335-SOMA-GRUPO-ABERTO-E
007140              COMPUTE GRP-LIMITE-DISPONIVEL =
007150                      GRP-LIMITE-APROVADO - WKS-TOTAL-GRUPO-ABERTO
007160              IF GRP-LIMITE-DISPONIVEL < ZERO
007170                 MOVE ZERO TO GRP-LIMITE-DISPONIVEL
007180              END-IF
007190              REWRITE GRP-REGISTRO
007200              IF FS-GRUPMEST NOT = ZERO
007210                 STRING "LIMITE-GRUPO: ERRO AO REGRAVAR GRUPO, PEDIDO="
007220                        WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
007230                        INTO WKS-MENSAGEM-MONTADA
007240                 PERFORM 610-REGISTRA-ERRO
007250              END-IF
007260           ELSE
007270              STRING "LIMITE-GRUPO: GRUPO NAO ENCONTRADO, PEDIDO="
007280                     WKS-ANL-PEDIDO-ID-ATU DELIMITED BY SIZE
007290                     INTO WKS-MENSAGEM-MONTADA
007300              PERFORM 610-REGISTRA-ERRO
007310           END-IF.
007320       360-ATUALIZA-LIMITE-GRUPO-E. EXIT.
007330
007340      *--------> GERA O PARECER CRM (CRDPAR01), GRAVADO NA ANALISE E NO
007350      *          ARQUIVO DE SAIDA, PARA TODA TRANSICAO DO CLIENTE_NOVO,
007360      *          INDEPENDENTE DO STATUS OU DA DECISAO (TKT-0169).
007370       400-GERA-PARECER SECTION.
007380           PERFORM 331-BUSCA-CLIENTE-DA-ANALISE
007390                   THRU 331-BUSCA-CLIENTE-DA-ANALISE-E
007400           IF WKS-ACHOU-CLIENTE = 'S'
007410              MOVE SPACES TO WKS-PAR-PARECER-MONTADO
007420              CALL "CRDPAR01" USING WKS-PAR-PARECER-MONTADO
007430                                     ANL-REGISTRO
007440                                     CLI-REGISTRO
007450              MOVE WKS-PAR-PARECER-MONTADO TO ANL-PARECER-CRM
007460              REWRITE ANL-REGISTRO
007470              IF FS-ANALMEST NOT = ZERO
007480                 STRING "PARECER: ERRO AO REGRAVAR ANALISE, PEDIDO="
007490                        ANL-PEDIDO-ID DELIMITED BY SIZE
007500                        INTO WKS-MENSAGEM-MONTADA
007510                 PERFORM 610-REGISTRA-ERRO
007520              END-IF
007530              PERFORM 410-ESCREVE-PARECER
007540              ADD 1 TO WKS-PARECERES-EMITIDOS
007550           ELSE
007560              STRING "PARECER: CLIENTE NAO ENCONTRADO, PEDIDO="
007570                     ANL-PEDIDO-ID DELIMITED BY SIZE
007580                     INTO WKS-MENSAGEM-MONTADA
007590              PERFORM 610-REGISTRA-ERRO
007600           END-IF.
007610       400-GERA-PARECER-E. EXIT.
007620
007630       410-ESCREVE-PARECER SECTION.
007640           MOVE ANL-PEDIDO-ID TO PAR-SAI-PEDIDO-ID
007650           MOVE SPACES TO FILLER IN PAR-SAI-REGISTRO
007660           MOVE WKS-PAR-PARECER-MONTADO TO PAR-SAI-PARECER
007670           WRITE PAR-SAI-REGISTRO.
007680       410-ESCREVE-PARECER-E. EXIT.
007690
007700       270-STATUS-LOTE SECTION.
007710           IF WKS-TRANSICOES-PROCESSADAS = ZERO
007720              AND WKS-TRANSICOES-REJEITADAS = ZERO
007730              SET STATUS-ERRO TO TRUE
007740           ELSE
007750              IF WKS-QTD-ERROS = ZERO
007760                 SET STATUS-SUCESSO TO TRUE
007770              ELSE
007780                 SET STATUS-SUCESSO-PARCIAL TO TRUE
007790              END-IF
007800           END-IF.
007810       270-STATUS-LOTE-E. EXIT.
007820
007830      ******************************************************************
007840      *            RESUMO DO WORKFLOW (REPORTS) -- IMPRIME NO CONSOLE  *
007850      ******************************************************************
007860       280-ESTATISTICAS SECTION.
007870           DISPLAY
007880           ">>>>>>>>>>>>>>>>> RESUMO DO WORKFLOW - CRDWFL01 <<<<<<<<<<<<"
007890           DISPLAY "||  DATA/HORA DO LOTE       : ("
007900                    WKS-DATA-ATUAL-DIA "/" WKS-DATA-ATUAL-MES "/"
007910                    WKS-DATA-ATUAL-ANO " " WKS-HORA-ATUAL-HH ":"
007920                    WKS-HORA-ATUAL-MM ":" WKS-HORA-ATUAL-SS ")"
007930           DISPLAY "||  TRANSICOES PROCESSADAS  : ("
007940                    WKS-TRANSICOES-PROCESSADAS ")"
007950           DISPLAY "||  TRANSICOES REJEITADAS   : ("
007960                    WKS-TRANSICOES-REJEITADAS ")"
007970           DISPLAY "||  PARECERES EMITIDOS      : ("
007980                    WKS-PARECERES-EMITIDOS ")"
007990           DISPLAY "||  TOTAL DE ERROS          : (" WKS-QTD-ERROS ")"
008000           DISPLAY "||  TOTAL DE AVISOS         : (" WKS-QTD-AVISOS ")"
008010           DISPLAY "||  STATUS FINAL DO LOTE    : (" WKS-STATUS-LOTE ")"
008020           PERFORM 281-IMPRIME-ERROS THRU 281-IMPRIME-ERROS-E
008030           PERFORM 282-IMPRIME-AVISOS THRU 282-IMPRIME-AVISOS-E
008040           DISPLAY
008050           ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
008060       280-ESTATISTICAS-E. EXIT.
008070
008080       281-IMPRIME-ERROS SECTION.
008090           MOVE 1 TO WKS-IDX-TAB
008100           PERFORM 283-IMPRIME-UM-ERRO UNTIL WKS-IDX-TAB > WKS-QTD-ERROS.
008110       281-IMPRIME-ERROS-E. EXIT.
008120
008130       283-IMPRIME-UM-ERRO SECTION.
008140           IF WKS-IDX-TAB <= 200
008150              DISPLAY "ERRO: " WKS-TAB-ERROS (WKS-IDX-TAB)
008160           END-IF
008170           ADD 1 TO WKS-IDX-TAB.
008180       283-IMPRIME-UM-ERRO-E. EXIT.
008190
008200       282-IMPRIME-AVISOS SECTION.
008210           MOVE 1 TO WKS-IDX-TAB
008220           PERFORM 284-IMPRIME-UM-AVISO
008230                   UNTIL WKS-IDX-TAB > WKS-QTD-AVISOS.
008240       282-IMPRIME-AVISOS-E. EXIT.
008250
008260       284-IMPRIME-UM-AVISO SECTION.
008270           IF WKS-IDX-TAB <= 200
008280              DISPLAY "AVISO: " WKS-TAB-AVISOS (WKS-IDX-TAB)
008290           END-IF
008300           ADD 1 TO WKS-IDX-TAB.
008310       284-IMPRIME-UM-AVISO-E. EXIT.
008320
008330       610-REGISTRA-ERRO SECTION.
008340           ADD 1 TO WKS-QTD-ERROS
008350           IF WKS-QTD-ERROS <= 200
008360              MOVE WKS-MENSAGEM-MONTADA TO WKS-TAB-ERROS (WKS-QTD-ERROS)
008370           END-IF
008380           DISPLAY "ERRO: " WKS-MENSAGEM-MONTADA.
008390       610-REGISTRA-ERRO-E. EXIT.
008400
008410       620-REGISTRA-AVISO SECTION.
008420           ADD 1 TO WKS-QTD-AVISOS
008430           IF WKS-QTD-AVISOS <= 200
008440              MOVE WKS-MENSAGEM-MONTADA
008450                             TO WKS-TAB-AVISOS (WKS-QTD-AVISOS)
008460           END-IF
008470           DISPLAY "AVISO: " WKS-MENSAGEM-MONTADA.
008480       620-REGISTRA-AVISO-E. EXIT.
008490
008500       900-CLOSE-ARQUIVOS SECTION.
008510           CLOSE TRANSICOES-ENT PARECER-SAI ANALMEST CLIEMEST GRUPMEST
008520                 RESTMEST CONFMEST.
008530       900-CLOSE-ARQUIVOS-E. EXIT.

000100      ******************************************************************
000110      * FECHA       : 07/02/1995                                       *
000120      * PROGRAMADOR : J. PEDROSO RAMIREZ (PEDR)                        *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDPAR01                                         *
000150      * TIPO        : SUBPROGRAMA (CALLED)                             *
000160      * DESCRIPCION : MONTA O PARECER CRM DO WORKFLOW CLIENTE_NOVO:    *
000170      *             : STATUS, DATA, TIPO DE EMPRESA, FUNDACAO, SIMEI,  *
000180      *             : TOTAL DE RESTRICOES, LIMITE SUGERIDO, SCORE DA   *
000190      *             : BOA VISTA, QTD DE SOCIOS E DE PARTICIPACOES.     *
000200      * ARCHIVOS    : RESTMEST=A, SOCIMEST=A, PARTMEST=A               *
000210      * PROGRAMA(S) : CHAMADO POR CRDWFL01                             *
000220      ******************************************************************
000230       IDENTIFICATION DIVISION.
000240       PROGRAM-ID.    CRDPAR01.
000250       AUTHOR.        J. PEDROSO RAMIREZ.
000260       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000270       DATE-WRITTEN.  07/02/1995.
000280       DATE-COMPILED.
000290       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000300      ******************************************************************
000310      *                    H I S T O R I A L   D E   C A M B I O S     *
000320      ******************************************************************
000330      * 07/02/1995 PEDR    VERSION ORIGINAL: MONTAGEM DO PARECER CRM   *
000340      *                    PARA O WORKFLOW CLIENTE_NOVO (TKT-0169).    *
000350      * 22/09/1997 PEDR    AGREGADA CONTAGEM DE SOCIOS E DE            *
000360      *                    PARTICIPACOES SOCIETARIAS NO PARECER        *
000370      *                    (TKT-0188).                                 *
000380      * 08/02/1998 CVR     PREPARACAO Y2K: REVISADAS TODAS AS DATAS DE *
000390      *                    TRABALHO DO PROGRAMA; CAMPOS DE ANO JA EM   *
000400      *                    4 DIGITOS (TKT-0211).                       *
000410      * 19/01/1999 CVR     TESTE DE REGRESSAO Y2K EXECUTADO SEM        *
000420      *                    ACHADOS (TKT-0211, ENCERRAMENTO).           *
000430      * 14/04/2009 JPM     LIMITE SUGERIDO PASSA A SER FORMATADO EM    *
000440      *                    K/M CONFORME A FAIXA DE VALOR (TKT-0299).   *
000450      * 09/11/2022 DAR     REVISAO DE CODIGO, SEM MUDANCA FUNCIONAL    *
000460      *                    (TKT-0512).                                 *
000470      ******************************************************************
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000530           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT RESTMEST       ASSIGN TO RESTMEST
000570                  ORGANIZATION   IS INDEXED
000580                  ACCESS MODE    IS DYNAMIC
000590                  RECORD KEY     IS RES-CHAVE
000600                  FILE STATUS    IS FS-RESTMEST.
000610           SELECT SOCIMEST       ASSIGN TO SOCIMEST
000620                  ORGANIZATION   IS INDEXED
000630                  ACCESS MODE    IS DYNAMIC
000640                  RECORD KEY     IS SOC-CHAVE
000650                  FILE STATUS    IS FS-SOCIMEST.
000660           SELECT PARTMEST       ASSIGN TO PARTMEST
000670                  ORGANIZATION   IS INDEXED
000680                  ACCESS MODE    IS DYNAMIC
000690                  RECORD KEY     IS PRT-CHAVE
000700                  FILE STATUS    IS FS-PARTMEST.
000710       DATA DIVISION.
000720       FILE SECTION.
000730       FD  RESTMEST.
000740           COPY CRDRES01.
000750       FD  SOCIMEST.
000760           COPY CRDSOC01.
000770       FD  PARTMEST.
000780           COPY CRDPRT01.
000790       WORKING-STORAGE SECTION.
000800       01  WKS-ARQUIVOS-STATUS.
000810           02 FS-RESTMEST                     PIC 9(02) VALUE ZEROS.
000820           02 FS-SOCIMEST                     PIC 9(02) VALUE ZEROS.
000830           02 FS-PARTMEST                     PIC 9(02) VALUE ZEROS.
000840           02 FILLER                          PIC X(04).
000850       01  WKS-PRIMEIRA-CHAMADA                PIC X(01) VALUE 'S'.
000860      ******************************************************************
000870      *           DATA CORRENTE, USADA QUANDO O PEDIDO SEGUE ABERTO     *
000880      ******************************************************************
000890       01  WKS-DATA-ATUAL                      PIC 9(08).
000900       01  WKS-DATA-ATUAL-R REDEFINES WKS-DATA-ATUAL.
000910           02 WKS-DATA-ATUAL-ANO               PIC 9(04).
000920           02 WKS-DATA-ATUAL-MES               PIC 9(02).
000930           02 WKS-DATA-ATUAL-DIA               PIC 9(02).
000940      ******************************************************************
000950      *     AREA DE TRABALHO PARA FORMATAR DATAS DO PARECER (DD/MM E    *
000960      *     MM/AAAA, SEM FUNCAO INTRINSECA)                             *
000970      ******************************************************************
000980       01  WKS-PAR-DATA-REF                     PIC 9(08).
000990       01  WKS-PAR-DATA-REF-R REDEFINES WKS-PAR-DATA-REF.
001000           02 WKS-PAR-DATA-REF-ANO             PIC 9(04).
001010           02 WKS-PAR-DATA-REF-MES             PIC 9(02).
001020           02 WKS-PAR-DATA-REF-DIA             PIC 9(02).
001030       01  WKS-PAR-DATA-FORMATADA               PIC X(10).
001040       01  WKS-PAR-FUNDACAO-TXT                 PIC X(07).
001050      ******************************************************************
001060      *     AREA DE TRABALHO PARA EXTRAIR O TIPO DE EMPRESA DA RAZAO    *
001070      *     SOCIAL (LTDA/MEI/EIRELI/S-A/OUTROS)                         *
001080      ******************************************************************
001090       01  WKS-PAR-TIPO-EMPRESA                 PIC X(10).
001100       77  WKS-PAR-CONT                         PIC 9(04) COMP.
001110       01  WKS-PAR-SIMEI-TXT                    PIC X(03).
001120      ******************************************************************
001130      *     AREA DE TRABALHO DO LIMITE SUGERIDO (TKT-0299)              *
001140      ******************************************************************
001150       01  WKS-PAR-LIMITE-TXT                   PIC X(20).
001160       01  WKS-PAR-LIMITE-COPIA-FORMATADO.
001170           02 WKS-PAR-LIMITE-COPIA              PIC S9(13)V99.
001180           02 FILLER                           PIC X(05).
001190       01  WKS-PAR-LIMITE-COPIA-FORMATADO-R
001200               REDEFINES WKS-PAR-LIMITE-COPIA-FORMATADO.
001210           02 WKS-PAR-LIMITE-COPIA-INT          PIC S9(11).
001220           02 WKS-PAR-LIMITE-COPIA-DEC          PIC 9(02).
001230       01  WKS-PAR-LIMITE-INT-ED                PIC Z(10)9.
001240       01  WKS-PAR-LIMITE-K                     PIC 9(07).
001250       01  WKS-PAR-LIMITE-K-ED                  PIC Z(06)9.
001260       01  WKS-PAR-LIMITE-M-FORMATADO.
001270           02 WKS-PAR-LIMITE-M                  PIC 9(07)V9.
001280           02 FILLER                           PIC X(05).
001290       01  WKS-PAR-LIMITE-M-FORMATADO-R
001300               REDEFINES WKS-PAR-LIMITE-M-FORMATADO.
001310           02 WKS-PAR-LIMITE-M-INT              PIC 9(07).
001320           02 WKS-PAR-LIMITE-M-DEC              PIC 9(01).
001330       01  WKS-PAR-LIMITE-M-INT-ED              PIC Z(06)9.
001340      ******************************************************************
001350      *     AREA DE TRABALHO PARA CONTAGEM DE RESTRICOES (TODAS AS      *
001360      *     QUATRO ESPECIES) E PARA O SCORE DA BOA VISTA                *
001370      ******************************************************************
001380       77  WKS-PAR-TOTAL-RESTRICOES             PIC 9(07) COMP.
001390       01  WKS-PAR-RESTRICOES-TXT               PIC X(07).
001400       01  WKS-PAR-SCORE-TXT                    PIC X(07).
001410      ******************************************************************
001420      *     AREA DE TRABALHO PARA FORMATAR UM NUMERO SEM ZEROS A        *
001430      *     ESQUERDA, SEM FUNCAO INTRINSECA (SUBSTITUICAO POR POSICAO   *
001440      *     DE REFERENCIA)                                              *
001450      ******************************************************************
001460       01  WKS-PAR-NUM-ED                       PIC Z(06)9.
001470       77  WKS-PAR-NUM-POS                      PIC 9(02) COMP.
001480       01  WKS-PAR-NUM-TXT                      PIC X(07).
001490      ******************************************************************
001500      *     AREA DE TRABALHO PARA CONTAGEM DE SOCIOS E DE               *
001510      *     PARTICIPACOES (VARREDURA POR CHAVE PARCIAL DO CNPJ)         *
001520      ******************************************************************
001530       77  WKS-PAR-QTD-SOCIOS                   PIC 9(05) COMP.
001540       01  WKS-PAR-QTD-SOCIOS-TXT               PIC X(07).
001550       01  WKS-SOC-CHAVE-FIM                    PIC X(01).
001560           88 WKS-SOC-FIM                              VALUE 'S'.
001570       77  WKS-PAR-QTD-PART                     PIC 9(05) COMP.
001580       01  WKS-PAR-QTD-PART-TXT                 PIC X(07).
001590       01  WKS-PRT-CHAVE-FIM                    PIC X(01).
001600           88 WKS-PRT-FIM                              VALUE 'S'.
001610       01  WKS-PAR-STATUS                       PIC X(50).
001620       LINKAGE SECTION.
001630       01  PAR-PARECER-MONTADO                  PIC X(500).
001640           COPY CRDANL01.
001650           COPY CRDCLI01.
001660      ******************************************************************
001670       PROCEDURE DIVISION USING PAR-PARECER-MONTADO
001680                                 ANL-REGISTRO
001690                                 CLI-REGISTRO.
001700       000-MAIN SECTION.
001710           IF WKS-PRIMEIRA-CHAMADA = 'S'
001720              PERFORM 010-ABERTURA-ARQUIVOS
001730              MOVE 'N' TO WKS-PRIMEIRA-CHAMADA
001740           END-IF
001750           MOVE SPACES TO PAR-PARECER-MONTADO
001760           IF ANL-WORKFLOW-CLIENTE-NOVO
001770              PERFORM 100-MONTA-PARECER THRU 100-MONTA-PARECER-E
001780           END-IF
001790           GOBACK.
001800       000-MAIN-E. EXIT.
001810
001820       010-ABERTURA-ARQUIVOS SECTION.
001830           OPEN INPUT RESTMEST SOCIMEST PARTMEST.
001840       010-ABERTURA-ARQUIVOS-E. EXIT.
001850
001860      *--------> MONTA O PARECER CRM, CAMPO A CAMPO, NA ORDEM FIXA
001870      *          COMBINADA COM O MODULO DE CRM.
001880       100-MONTA-PARECER SECTION.
001890           ACCEPT WKS-DATA-ATUAL FROM DATE YYYYMMDD
001900           PERFORM 110-MONTA-STATUS THRU 110-MONTA-STATUS-E
001910           PERFORM 120-MONTA-DATA THRU 120-MONTA-DATA-E
001920           PERFORM 130-MONTA-TIPO-EMPRESA
001930                   THRU 130-MONTA-TIPO-EMPRESA-E
001940           PERFORM 140-MONTA-FUNDACAO THRU 140-MONTA-FUNDACAO-E
001950           PERFORM 150-MONTA-SIMEI THRU 150-MONTA-SIMEI-E
001960           PERFORM 160-MONTA-RESTRICOES THRU 160-MONTA-RESTRICOES-E
001970           PERFORM 170-MONTA-LIMITE THRU 170-MONTA-LIMITE-E
001980           PERFORM 180-MONTA-SCORE THRU 180-MONTA-SCORE-E
001990           PERFORM 190-MONTA-SOCIOS THRU 190-MONTA-SOCIOS-E
002000           PERFORM 195-MONTA-PARTICIPACOES
002010                   THRU 195-MONTA-PARTICIPACOES-E
002020           PERFORM 199-MONTA-STRING-FINAL
002030                   THRU 199-MONTA-STRING-FINAL-E.
002040       100-MONTA-PARECER-E. EXIT.
002050
002060      *--------> DECISAO DA ANALISE OU "EM ANALISE" QUANDO AINDA NAO HA.
002070       110-MONTA-STATUS SECTION.
002080           IF ANL-DECISAO = SPACES
002090              MOVE "EM ANALISE" TO WKS-PAR-STATUS
002100           ELSE
002110              MOVE ANL-DECISAO TO WKS-PAR-STATUS
002120           END-IF.
002130       110-MONTA-STATUS-E. EXIT.
002140
002150      *--------> DATA FINAL DA ANALISE (OU HOJE, SE O PEDIDO SEGUE
002160      *          ABERTO) FORMATADA DD/MM/AAAA.
002170       120-MONTA-DATA SECTION.
002180           IF ANL-DATA-FIM-ABERTA
002190              MOVE WKS-DATA-ATUAL TO WKS-PAR-DATA-REF
002200           ELSE
002210              MOVE ANL-DATA-FIM-DATA TO WKS-PAR-DATA-REF
002220           END-IF
002230           STRING WKS-PAR-DATA-REF-DIA DELIMITED BY SIZE
002240                  "/"                 DELIMITED BY SIZE
002250                  WKS-PAR-DATA-REF-MES DELIMITED BY SIZE
002260                  "/"                 DELIMITED BY SIZE
002270                  WKS-PAR-DATA-REF-ANO DELIMITED BY SIZE
002280                  INTO WKS-PAR-DATA-FORMATADA
002290           END-STRING.
002300       120-MONTA-DATA-E. EXIT.
002310
002320      *--------> TIPO DE EMPRESA PELA RAZAO SOCIAL, NA ORDEM DE
002330      *          PRIORIDADE LTDA/MEI/EIRELI/S-A/OUTROS (TKT-0188).
002340       130-MONTA-TIPO-EMPRESA SECTION.
002350           IF CLI-RAZAO-SOCIAL = SPACES
002360              MOVE "N/D" TO WKS-PAR-TIPO-EMPRESA
002370           ELSE
002380              MOVE ZERO TO WKS-PAR-CONT
002390              INSPECT CLI-RAZAO-SOCIAL TALLYING WKS-PAR-CONT
002400                      FOR ALL "LTDA"
002410              IF WKS-PAR-CONT > ZERO
002420                 MOVE "LTDA" TO WKS-PAR-TIPO-EMPRESA
002430              ELSE
002440                 MOVE ZERO TO WKS-PAR-CONT
002450                 INSPECT CLI-RAZAO-SOCIAL TALLYING WKS-PAR-CONT
002460                         FOR ALL "MEI"
002470                 IF WKS-PAR-CONT > ZERO
002480                    MOVE "MEI" TO WKS-PAR-TIPO-EMPRESA
002490                 ELSE
002500                    MOVE ZERO TO WKS-PAR-CONT
002510                    INSPECT CLI-RAZAO-SOCIAL TALLYING WKS-PAR-CONT
002520                            FOR ALL "EIRELI"
002530                    IF WKS-PAR-CONT > ZERO
002540                       MOVE "EIRELI" TO WKS-PAR-TIPO-EMPRESA
002550                    ELSE
002560                       MOVE ZERO TO WKS-PAR-CONT
002570                       INSPECT CLI-RAZAO-SOCIAL
002580                               TALLYING WKS-PAR-CONT FOR ALL "S/A"
002590                       IF WKS-PAR-CONT > ZERO
002600                          MOVE "S/A" TO WKS-PAR-TIPO-EMPRESA
002610                       ELSE
002620                          MOVE ZERO TO WKS-PAR-CONT
002630                          INSPECT CLI-RAZAO-SOCIAL
002640                                  TALLYING WKS-PAR-CONT FOR ALL " SA"
002650                          IF WKS-PAR-CONT > ZERO
002660                             MOVE "S/A" TO WKS-PAR-TIPO-EMPRESA
002670                          ELSE
002680                             MOVE "OUTROS" TO WKS-PAR-TIPO-EMPRESA
002690                          END-IF
002700                       END-IF
002710                    END-IF
002720                 END-IF
002730              END-IF
002740           END-IF.
002750       130-MONTA-TIPO-EMPRESA-E. EXIT.
002760
002770      *--------> DATA DE FUNDACAO FORMATADA MM/AAAA, OU N/D.
002780       140-MONTA-FUNDACAO SECTION.
002790           IF CLI-SEM-DATA-FUNDACAO
002800              MOVE "N/D" TO WKS-PAR-FUNDACAO-TXT
002810           ELSE
002820              MOVE CLI-DATA-FUNDACAO TO WKS-PAR-DATA-REF
002830              STRING WKS-PAR-DATA-REF-MES DELIMITED BY SIZE
002840                     "/"                 DELIMITED BY SIZE
002850                     WKS-PAR-DATA-REF-ANO DELIMITED BY SIZE
002860                     INTO WKS-PAR-FUNDACAO-TXT
002870              END-STRING
002880           END-IF.
002890       140-MONTA-FUNDACAO-E. EXIT.
002900
002910       150-MONTA-SIMEI SECTION.
002920           IF CLI-E-SIMEI
002930              MOVE "SIM" TO WKS-PAR-SIMEI-TXT
002940           ELSE
002950              MOVE "NAO" TO WKS-PAR-SIMEI-TXT
002960           END-IF.
002970       150-MONTA-SIMEI-E. EXIT.
002980
002990      *--------> SOMA RES-QUANTIDADE DAS QUATRO ESPECIES DE RESTRICAO.
003000       160-MONTA-RESTRICOES SECTION.
003010           MOVE ZERO TO WKS-PAR-TOTAL-RESTRICOES
003020           MOVE CLI-CNPJ TO RES-CLIENTE-CNPJ
003030           SET RES-TIPO-PEFIN TO TRUE
003040           READ RESTMEST
003050                NOT INVALID KEY
003060                   ADD RES-QUANTIDADE TO WKS-PAR-TOTAL-RESTRICOES
003070           END-READ
003080           SET RES-TIPO-PROTESTO TO TRUE
003090           READ RESTMEST
003100                NOT INVALID KEY
003110                   ADD RES-QUANTIDADE TO WKS-PAR-TOTAL-RESTRICOES
003120           END-READ
003130           SET RES-TIPO-ACAO-JUDICIAL TO TRUE
003140           READ RESTMEST
003150                NOT INVALID KEY
003160                   ADD RES-QUANTIDADE TO WKS-PAR-TOTAL-RESTRICOES
003170           END-READ
003180           SET RES-TIPO-CHEQUE TO TRUE
003190           READ RESTMEST
003200                NOT INVALID KEY
003210                   ADD RES-QUANTIDADE TO WKS-PAR-TOTAL-RESTRICOES
003220           END-READ
003230           MOVE WKS-PAR-TOTAL-RESTRICOES TO WKS-PAR-NUM-ED
003240           PERFORM 900-FORMATA-NUMERO THRU 900-FORMATA-NUMERO-E
003250           MOVE WKS-PAR-NUM-TXT TO WKS-PAR-RESTRICOES-TXT.
003260       160-MONTA-RESTRICOES-E. EXIT.
003270
003280      *--------> LIMITE SUGERIDO: N/D SE ZERO; VALOR CHEIO ABAIXO DE
003290      *          1000; EM K ATE 1 MILHAO; EM M ACIMA (TKT-0299).
003300       170-MONTA-LIMITE SECTION.
003310           MOVE ANL-LIMITE-SUGERIDO TO WKS-PAR-LIMITE-COPIA
003320           IF ANL-LIMITE-SUGERIDO = ZERO
003330              MOVE "N/D" TO WKS-PAR-LIMITE-TXT
003340           ELSE
003350              IF ANL-LIMITE-SUGERIDO < 1000
003360                 MOVE WKS-PAR-LIMITE-COPIA-INT TO WKS-PAR-LIMITE-INT-ED
003370                 STRING "R$" DELIMITED BY SIZE
003380                        WKS-PAR-LIMITE-INT-ED DELIMITED BY SIZE
003390                        INTO WKS-PAR-LIMITE-TXT
003400                 END-STRING
003410              ELSE
003420                 IF ANL-LIMITE-SUGERIDO < 1000000
003430                    COMPUTE WKS-PAR-LIMITE-K ROUNDED =
003440                            ANL-LIMITE-SUGERIDO / 1000
003450                    MOVE WKS-PAR-LIMITE-K TO WKS-PAR-LIMITE-K-ED
003460                    STRING "R$" DELIMITED BY SIZE
003470                           WKS-PAR-LIMITE-K-ED DELIMITED BY SIZE
003480                           "K"  DELIMITED BY SIZE
003490                           INTO WKS-PAR-LIMITE-TXT
003500                    END-STRING
003510                 ELSE
003520                    COMPUTE WKS-PAR-LIMITE-M ROUNDED =
003530                            ANL-LIMITE-SUGERIDO / 1000000
003540                    MOVE WKS-PAR-LIMITE-M-INT TO WKS-PAR-LIMITE-M-INT-ED
003550                    STRING "R$" DELIMITED BY SIZE
003560                           WKS-PAR-LIMITE-M-INT-ED DELIMITED BY SIZE
003570                           "."  DELIMITED BY SIZE
003580                           WKS-PAR-LIMITE-M-DEC DELIMITED BY SIZE
003590                           "M"  DELIMITED BY SIZE
003600                           INTO WKS-PAR-LIMITE-TXT
003610                    END-STRING
003620                 END-IF
003630              END-IF
003640           END-IF.
003650       170-MONTA-LIMITE-E. EXIT.
003660
003670      *--------> SCORE DA BOA VISTA, OU N/D QUANDO NAO CONSULTADO.
003680       180-MONTA-SCORE SECTION.
003690           IF CLI-SEM-SCORE-BOA-VISTA
003700              MOVE "N/D" TO WKS-PAR-SCORE-TXT
003710           ELSE
003720              MOVE CLI-SCORE-BOA-VISTA TO WKS-PAR-NUM-ED
003730              PERFORM 900-FORMATA-NUMERO THRU 900-FORMATA-NUMERO-E
003740              MOVE WKS-PAR-NUM-TXT TO WKS-PAR-SCORE-TXT
003750           END-IF.
003760       180-MONTA-SCORE-E. EXIT.
003770
003780      *--------> CONTA OS SOCIOS DO CLIENTE (VARREDURA POR CHAVE
003790      *          PARCIAL DO CNPJ EM SOCIMEST -- CADASTRO MANTIDO FORA
003800      *          DESTE LOTE).
003810       190-MONTA-SOCIOS SECTION.
003820           MOVE ZERO TO WKS-PAR-QTD-SOCIOS
003830           MOVE 'N' TO WKS-SOC-CHAVE-FIM
003840           MOVE CLI-CNPJ TO SOC-CLIENTE-CNPJ
003850           MOVE ZEROS TO SOC-ID
003860           START SOCIMEST KEY IS NOT LESS THAN SOC-CHAVE
003870                 INVALID KEY MOVE 'S' TO WKS-SOC-CHAVE-FIM
003880           END-START
003890           PERFORM 191-CONTA-UM-SOCIO THRU 191-CONTA-UM-SOCIO-E
003900                   UNTIL WKS-SOC-FIM
003910           MOVE WKS-PAR-QTD-SOCIOS TO WKS-PAR-NUM-ED
003920           PERFORM 900-FORMATA-NUMERO THRU 900-FORMATA-NUMERO-E
003930           MOVE WKS-PAR-NUM-TXT TO WKS-PAR-QTD-SOCIOS-TXT.
003940       190-MONTA-SOCIOS-E. EXIT.
003950
003960       191-CONTA-UM-SOCIO SECTION.
003970           READ SOCIMEST NEXT RECORD
003980                AT END
003990                   MOVE 'S' TO WKS-SOC-CHAVE-FIM
004000                NOT AT END
004010                   IF SOC-CLIENTE-CNPJ = CLI-CNPJ
004020                      ADD 1 TO WKS-PAR-QTD-SOCIOS
004030                   ELSE
004040                      MOVE 'S' TO WKS-SOC-CHAVE-FIM
004050                   END-IF
004060           END-READ.
004070       191-CONTA-UM-SOCIO-E. EXIT.
004080
004090      *--------> CONTA AS PARTICIPACOES SOCIETARIAS DO CLIENTE
004100      *          (VARREDURA POR CHAVE PARCIAL DO CNPJ EM PARTMEST).
004110       195-MONTA-PARTICIPACOES SECTION.
004120           MOVE ZERO TO WKS-PAR-QTD-PART
004130           MOVE 'N' TO WKS-PRT-CHAVE-FIM
004140           MOVE CLI-CNPJ TO PRT-CLIENTE-CNPJ
004150           MOVE ZEROS TO PRT-ID
004160           START PARTMEST KEY IS NOT LESS THAN PRT-CHAVE
004170                 INVALID KEY MOVE 'S' TO WKS-PRT-CHAVE-FIM
004180           END-START
004190           PERFORM 196-CONTA-UMA-PARTICIPACAO
004200                   THRU 196-CONTA-UMA-PARTICIPACAO-E
004210                   UNTIL WKS-PRT-FIM
004220           MOVE WKS-PAR-QTD-PART TO WKS-PAR-NUM-ED
004230           PERFORM 900-FORMATA-NUMERO THRU 900-FORMATA-NUMERO-E
004240           MOVE WKS-PAR-NUM-TXT TO WKS-PAR-QTD-PART-TXT.
004250       195-MONTA-PARTICIPACOES-E. EXIT.
004260
004270       196-CONTA-UMA-PARTICIPACAO SECTION.
004280           READ PARTMEST NEXT RECORD
004290                AT END
004300                   MOVE 'S' TO WKS-PRT-CHAVE-FIM
004310                NOT AT END
004320                   IF PRT-CLIENTE-CNPJ = CLI-CNPJ
004330                      ADD 1 TO WKS-PAR-QTD-PART
004340                   ELSE
004350                      MOVE 'S' TO WKS-PRT-CHAVE-FIM
004360                   END-IF
004370           END-READ.
004380       196-CONTA-UMA-PARTICIPACAO-E. EXIT.
004390
004400      *--------> MONTA A LINHA FINAL DO PARECER, CAMPOS SEPARADOS POR
004410      *          " - ", NA ORDEM COMBINADA COM O MODULO DE CRM.
004420       199-MONTA-STRING-FINAL SECTION.
004430           STRING "[" DELIMITED BY SIZE
004440                  WKS-PAR-STATUS DELIMITED BY SPACE
004450                  "] - " DELIMITED BY SIZE
004460                  WKS-PAR-DATA-FORMATADA DELIMITED BY SIZE
004470                  " - " DELIMITED BY SIZE
004480                  WKS-PAR-TIPO-EMPRESA DELIMITED BY SPACE
004490                  " - " DELIMITED BY SIZE
004500                  WKS-PAR-FUNDACAO-TXT DELIMITED BY SPACE
004510                  " - " DELIMITED BY SIZE
004520                  WKS-PAR-SIMEI-TXT DELIMITED BY SIZE
004530                  " - " DELIMITED BY SIZE
004540                  WKS-PAR-RESTRICOES-TXT DELIMITED BY SPACE
004550                  " - " DELIMITED BY SIZE
004560                  WKS-PAR-LIMITE-TXT DELIMITED BY SPACE
004570                  " - " DELIMITED BY SIZE
004580                  WKS-PAR-SCORE-TXT DELIMITED BY SPACE
004590                  " - " DELIMITED BY SIZE
004600                  WKS-PAR-QTD-SOCIOS-TXT DELIMITED BY SPACE
004610                  " SOCIOS - " DELIMITED BY SIZE
004620                  WKS-PAR-QTD-PART-TXT DELIMITED BY SPACE
004630                  " PART" DELIMITED BY SIZE
004640                  INTO PAR-PARECER-MONTADO
004650           END-STRING.
004660       199-MONTA-STRING-FINAL-E. EXIT.
004670
004680      *--------> REMOVE OS ZEROS A ESQUERDA DE WKS-PAR-NUM-ED, SEM
004690      *          FUNCAO INTRINSECA (POSICAO DE REFERENCIA).
004700       900-FORMATA-NUMERO SECTION.
004710           MOVE SPACES TO WKS-PAR-NUM-TXT
004720           MOVE ZERO TO WKS-PAR-NUM-POS
004730           INSPECT WKS-PAR-NUM-ED TALLYING WKS-PAR-NUM-POS
004740                   FOR LEADING SPACE
004750           ADD 1 TO WKS-PAR-NUM-POS
004760           STRING WKS-PAR-NUM-ED (WKS-PAR-NUM-POS :) DELIMITED BY SIZE
004770                  INTO WKS-PAR-NUM-TXT
004780           END-STRING.
004790       900-FORMATA-NUMERO-E. EXIT.

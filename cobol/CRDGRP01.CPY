000100      ******************************************************************
000110      *              C O P Y   C R D G R P 0 1                         *
000120      *------------------------------------------------------------------
000130      * GRUPOS ECONOMICOS.  CRIADO SOB DEMANDA PELO CRDIMP01 QUANDO UM  *
000140      * CODIGO DE GRUPO AINDA NAO EXISTE (CNPJ VIRA O CODIGO QUANDO O   *
000150      * CLIENTE NAO INFORMA GRUPO).  LIMITE-DISPONIVEL E RECALCULADO    *
000160      * PELO CRDWFL01 AO FINALIZAR UMA ANALISE.                         *
000170      * CAMBIOS:                                                        *
000180      *  1989-03-11 PEDR  CREACION DEL LAYOUT                           *
000190      ******************************************************************
000200       01  GRP-REGISTRO.
000210           02 GRP-ID                          PIC 9(09).
000220           02 GRP-CODIGO                      PIC X(50).
000230           02 GRP-NOME                        PIC X(200).
000240           02 GRP-LIMITE-APROVADO             PIC S9(13)V99.
000250           02 GRP-LIMITE-DISPONIVEL           PIC S9(13)V99.
000260           02 FILLER                          PIC X(20).

000100      ******************************************************************
000110      *              C O P Y   C R D R E S 0 1                         *
000120      *------------------------------------------------------------------
000130      * RESTRICOES DO CLIENTE (PEFIN/PROTESTO/ACAO JUDICIAL/CHEQUE).    *
000140      * AS QUATRO ESPECIES TEM O MESMO FORMATO E FICAM NO MESMO         *
000150      * ARQUIVO, DISTINGUIDAS POR RES-TIPO-RESTRICAO.  NAO HA EXTRATO   *
000160      * DE CARGA PROPRIO PARA ESTE ARQUIVO; O CADASTRO E FEITO PELO     *
000170      * MODULO DE CONSULTAS EXTERNAS, FORA DESTE LOTE.                  *
000180      * CAMBIOS:                                                        *
000190      *  1991-01-22 PEDR  CREACION DEL LAYOUT                           *
000200      *  1992-02-11 RMCH  CHAVE COMPOSTA (CNPJ+TIPO) -- NO MAXIMO UM    *
000210      *                    REGISTRO RESUMO POR CLIENTE E ESPECIE        *
000220      ******************************************************************
000230       01  RES-REGISTRO.
000240           02 RES-CHAVE.
000250              03 RES-CLIENTE-CNPJ             PIC X(14).
000260              03 RES-TIPO-RESTRICAO           PIC X(01).
000270                 88 RES-TIPO-PEFIN                   VALUE 'P'.
000280                 88 RES-TIPO-PROTESTO                VALUE 'T'.
000290                 88 RES-TIPO-ACAO-JUDICIAL           VALUE 'A'.
000300                 88 RES-TIPO-CHEQUE                  VALUE 'C'.
000310           02 RES-QUANTIDADE                  PIC 9(06).
000320           02 RES-VALOR                       PIC S9(13)V99.
000330           02 RES-DATA                        PIC 9(08).
000340           02 FILLER                          PIC X(20).

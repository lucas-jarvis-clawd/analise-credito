000100      ******************************************************************
000110      *              C O P Y   C R D D U P 0 1                         *
000120      *------------------------------------------------------------------
000130      * DUPLICATAS (RECEBIVEIS) EM ABERTO OU LIQUIDADAS DO CLIENTE.     *
000140      * CARGADO PELO CRDIMP01 A PARTIR DO EXTRATO DUPLICATAS.DAT.       *
000150      * ATRASO EM DIAS E CALCULADO NA HORA (NAO GRAVADO NO REGISTRO).   *
000160      * CAMBIOS:                                                        *
000170      *  1990-05-30 PEDR  CREACION DEL LAYOUT                           *
000180      *  1993-11-04 RMCH  AGREGADA POSICAO CARTEIRA COMO DEFAULT        *
000190      *  1994-06-18 RMCH  CHAVE COMPOSTA (CNPJ+SEQUENCIAL) PARA LEITURA *
000200      *                    INDEXADA AGRUPADA POR CLIENTE NO CRDIMP01/   *
000210      *                    CRDVAL01                                    *
000220      ******************************************************************
000230       01  DUP-REGISTRO.
000240           02 DUP-CHAVE.
000250              03 DUP-CNPJ                     PIC X(14).
000260              03 DUP-SEQUENCIAL               PIC 9(06).
000270           02 DUP-POSICAO                     PIC X(20).
000280              88 DUP-POSICAO-PROTESTO                VALUE 'PROTESTO'.
000290              88 DUP-POSICAO-CARTORIO                VALUE 'CARTORIO'.
000300              88 DUP-POSICAO-NEGATIVACAO             VALUE 'NEGATIVACAO'.
000310              88 DUP-POSICAO-COBRANCA                VALUE 'COBRANCA'.
000320              88 DUP-POSICAO-CARTEIRA                VALUE 'CARTEIRA'.
000330           02 DUP-PORTADOR                    PIC X(100).
000340           02 DUP-VENCIMENTO                  PIC 9(08).
000350           02 DUP-VALOR                       PIC S9(13)V99.
000360           02 DUP-SALDO                       PIC S9(13)V99.
000370           02 DUP-DATA-PAGAMENTO              PIC 9(08).
000380              88 DUP-NAO-PAGA                        VALUE ZEROS.
000390           02 FILLER                          PIC X(20).

000100      ******************************************************************
000110      *              C O P Y   C R D P E D 0 1                         *
000120      *------------------------------------------------------------------
000130      * PEDIDOS (ORDENS DE COMPRA) SUJEITOS A ANALISE DE CREDITO.       *
000140      * CARGADO PELO CRDIMP01 A PARTIR DO EXTRATO PEDIDOS.DAT.  CADA    *
000150      * PEDIDO GERA UMA ANALISE (VIDE CRDANL01) NO MOMENTO DA CARGA.    *
000160      * CAMBIOS:                                                        *
000170      *  1989-04-20 PEDR  CREACION DEL LAYOUT                           *
000180      *  1994-02-18 RMCH  AGREGADO TIPO-WORKFLOW DERIVADO DO BLOQUEIO   *
000190      ******************************************************************
000200       01  PED-REGISTRO.
000210           02 PED-ID                          PIC 9(09).
000220           02 PED-NUMERO                      PIC X(50).
000230           02 PED-DATA                        PIC 9(08).
000240           02 PED-VALOR                       PIC S9(13)V99.
000250           02 PED-CNPJ-CLIENTE                PIC X(14).
000260           02 PED-MARCA                       PIC X(100).
000270           02 PED-DEPOSITO                    PIC X(100).
000280           02 PED-CONDICAO-PAGAMENTO          PIC X(100).
000290           02 PED-COLECAO                     PIC 9(06).
000300           02 PED-BLOQUEIO                    PIC X(10).
000310           02 PED-TIPO-WORKFLOW               PIC X(20).
000320              88 PED-WORKFLOW-BASE-PRAZO             VALUE 'BASE_PRAZO'.
000330              88 PED-WORKFLOW-CLIENTE-NOVO
000340                             VALUE 'CLIENTE_NOVO'.
000350           02 FILLER                          PIC X(20).

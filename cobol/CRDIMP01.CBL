000100      ******************************************************************
000110      * FECHA       : 12/05/1989                                       *
000120      * PROGRAMADOR : J. PEDROSO RAMIREZ (PEDR)                        *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDIMP01                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : CARGA OS QUATRO EXTRATOS DE ENTRADA (CLIENTES,   *
000170      *             : PEDIDOS, DADOS BI, DUPLICATAS), CRIA OS GRUPOS   *
000180      *             : ECONOMICOS SOB DEMANDA, ABRE UMA ANALISE POR     *
000190      *             : PEDIDO, CHAMA O SCORING E OS ALERTAS EM LOTE E   *
000200      *             : EMITE O RESUMO DE CARGA (CONTADORES/ERROS/AVISOS)*
000210      * ARCHIVOS    : CLIENTES=E,PEDIDOS=E,DADOSBI=E,DUPLICAT=E        *
000220      *             : CLIEMEST=A,GRUPMEST=A,BIDIMEST=A,DUPIMEST=A      *
000230      *             : RESTMEST=A,CONFMEST=A,ANALMEST=A,ALERTAS=S       *
000240      * PROGRAMA(S) : CHAMA CRDSCO01, CRDALR01                         *
000250      ******************************************************************
000260       IDENTIFICATION DIVISION.
000270       PROGRAM-ID.    CRDIMP01.
000280       AUTHOR.        J. PEDROSO RAMIREZ.
000290       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000300       DATE-WRITTEN.  12/05/1989.
000310       DATE-COMPILED.
000320       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000330      ******************************************************************
000340      *                    H I S T O R I A L   D E   C A M B I O S     *
000350      ******************************************************************
000360      * 12/05/1989 PEDR   VERSION ORIGINAL: CARGA DE CLIENTES/PEDIDOS. *
000370      * 03/10/1989 PEDR   AGREGADA CARGA DE GRUPOS ECONOMICOS SOB      *
000380      *                    DEMANDA (CHAVE = CODIGO DO GRUPO OU CNPJ).  *
000390      * 14/02/1990 RMCH   AGREGADA CARGA DE DADOS BI E DUPLICATAS      *
000400      *                    (TKT-0055).                                 *
000410      * 20/09/1990 RMCH   AGREGADA CLASSIFICACAO DE WORKFLOW NO PEDIDO *
000420      *                    (BASE_PRAZO / CLIENTE_NOVO) E ABERTURA      *
000430      *                    AUTOMATICA DA ANALISE EM STATUS PENDENTE.   *
000440      * 05/04/1991 LFAR   REVISADO LAYOUT DA DUPLICATA; ATRASO EM DIAS *
000450      *                    FICA COMO CAMPO DERIVADO NA TELA, NAO E     *
000460      *                    GRAVADO NEM USADO POR NENHUMA REGRA DE LOTE *
000470      *                    (TKT-0091).                                 *
000480      * 18/11/1991 LFAR   AGREGADO PASSE DE POS-PROCESSAMENTO: CHAMA   *
000490      *                    CRDSCO01 PARA GRAVAR LIMITE SUGERIDO EM     *
000500      *                    CADA ANALISE (TKT-0104).                    *
000510      * 22/06/1992 RMCH   AGREGADO PASSE DE ALERTAS (CHAMA CRDALR01) E *
000520      *                    ARQUIVO ALERTAS.RPT (TKT-0133).             *
000530      * 09/01/1993 RMCH   CALCULO DO STATUS FINAL DA CARGA (SUCESSO/   *
000540      *                    SUCESSO_PARCIAL/ERRO) (TKT-0147).           *
000550      * 27/08/1993 CVR    LENIENCIA NA CARGA: REGISTRO COM ERRO E      *
000560      *                    REGISTRADO E PULADO, NUNCA ABORTA O ARQUIVO *
000570      *                    (TKT-0159), SEGUINDO PADRAO JA USADO EM     *
000580      *                    OUTROS PROGRAMAS DO DEPARTAMENTO.           *
000590      * 30/01/1995 CVR    IDEMPOTENCIA NA CARGA DE CLIENTES: CNPJ JA   *
000600      *                    CADASTRADO VIRA AVISO, NAO ERRO (TKT-0168). *
000610      * 11/02/1998 SCF    PREPARACAO Y2K: CAMPOS DE DATA JA TRAFEGAVAM *
000620      *                    EM CCYYMMDD NESTE PROGRAMA; SEM ALTERACAO   *
000630      *                    DE LAYOUT, SO REVISAO DE TESTES (TKT-0210). *
000640      * 21/01/1999 SCF    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS *
000650      *                    (TKT-0210, ENCERRAMENTO).                   *
000660      * 16/07/2003 JPM    LIMITE DE TABELAS DE ERROS/AVISOS AMPLIADO   *
000670      *                    PARA 200 OCORRENCIAS CADA (TKT-0277).       *
000680      * 19/11/2003 JPM    ANALISE PASSA A GRAVAR O VALOR DO PEDIDO     *
000690      *                    (ANL-PED-VALOR) NA CRIACAO, PARA O CRDWFL01 *
000700      *                    SOMAR OS PEDIDOS ABERTOS DO GRUPO SEM       *
000710      *                    DEPENDER DO EXTRATO (TKT-0281).             *
000720      * 12/03/2010 SCF    AGREGADO CONTROLE DE RESTRICOES (PEFIN/      *
000730      *                    PROTESTO/ACAO JUDICIAL/CHEQUE) NO CALCULO   *
000740      *                    DE TOTAL_RESTRICOES; ARQUIVO RESTMEST AINDA *
000750      *                    SEM EXTRATO DE CARGA PROPRIO (TKT-0345).    *
000760      * 19/05/2017 DAR    REVISAO GERAL DE COMENTARIOS, SEM MUDANCA    *
000770      *                    FUNCIONAL (TKT-0470).                      *
000780      ******************************************************************
000790       ENVIRONMENT DIVISION.
000800       CONFIGURATION SECTION.
000810       SPECIAL-NAMES.
000820           C01 IS TOP-OF-FORM
000830           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000840           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000850       INPUT-OUTPUT SECTION.
000860       FILE-CONTROL.
000870           SELECT CLIENTES-ENT  ASSIGN TO CLIENTES
000880                  FILE STATUS IS FS-CLIENTES-ENT.
000890           SELECT PEDIDOS-ENT   ASSIGN TO PEDIDOS
000900                  FILE STATUS IS FS-PEDIDOS-ENT.
000910           SELECT DADOSBI-ENT   ASSIGN TO DADOSBI
000920                  FILE STATUS IS FS-DADOSBI-ENT.
000930           SELECT DUPLICAT-ENT  ASSIGN TO DUPLICAT
000940                  FILE STATUS IS FS-DUPLICAT-ENT.
000950           SELECT ALERTAS-SAI   ASSIGN TO ALERTAS
000960                  FILE STATUS IS FS-ALERTAS-SAI.
000970           SELECT CLIEMEST      ASSIGN TO CLIEMEST
000980                  ORGANIZATION  IS INDEXED
000990                  ACCESS MODE   IS DYNAMIC
001000                  RECORD KEY    IS CLI-CNPJ
001010                  FILE STATUS   IS FS-CLIEMEST.
001020           SELECT GRUPMEST      ASSIGN TO GRUPMEST
001030                  ORGANIZATION  IS INDEXED
001040                  ACCESS MODE   IS DYNAMIC
001050                  RECORD KEY    IS GRP-CODIGO
001060                  FILE STATUS   IS FS-GRUPMEST.
001070           SELECT BIDIMEST      ASSIGN TO BIDIMEST
001080                  ORGANIZATION  IS INDEXED
001090                  ACCESS MODE   IS DYNAMIC
001100                  RECORD KEY    IS BID-CHAVE
001110                  FILE STATUS   IS FS-BIDIMEST.
001120           SELECT DUPIMEST      ASSIGN TO DUPIMEST
001130                  ORGANIZATION  IS INDEXED
001140                  ACCESS MODE   IS DYNAMIC
001150                  RECORD KEY    IS DUP-CHAVE
001160                  FILE STATUS   IS FS-DUPIMEST.
001170           SELECT RESTMEST      ASSIGN TO RESTMEST
001180                  ORGANIZATION  IS INDEXED
001190                  ACCESS MODE   IS DYNAMIC
001200                  RECORD KEY    IS RES-CHAVE
001210                  FILE STATUS   IS FS-RESTMEST.
001220           SELECT CONFMEST      ASSIGN TO CONFMEST
001230                  ORGANIZATION  IS INDEXED
001240                  ACCESS MODE   IS DYNAMIC
001250                  RECORD KEY    IS CFG-ID
001260                  FILE STATUS   IS FS-CONFMEST.
001270           SELECT ANALMEST      ASSIGN TO ANALMEST
001280                  ORGANIZATION  IS INDEXED
001290                  ACCESS MODE   IS DYNAMIC
001300                  RECORD KEY    IS ANL-PEDIDO-ID
001310                  FILE STATUS   IS FS-ANALMEST.
001320       DATA DIVISION.
001330       FILE SECTION.
001340      *                   EXTRATOS DE ENTRADA (LINE SEQUENTIAL)
001350       FD  CLIENTES-ENT
001360           RECORD CONTAINS 925 CHARACTERS.
001370       01  CLI-ENT-REGISTRO.
001380           02 CLI-ENT-CNPJ                    PIC X(14).
001390           02 CLI-ENT-RAZAO-SOCIAL            PIC X(200).
001400           02 CLI-ENT-NOME-FANTASIA           PIC X(200).
001410           02 CLI-ENT-TELEFONE                PIC X(20).
001420           02 CLI-ENT-EMAIL                   PIC X(100).
001430           02 CLI-ENT-ESTADO                  PIC X(02).
001440           02 CLI-ENT-TIPO                    PIC X(20).
001450           02 CLI-ENT-DATA-FUNDACAO           PIC 9(08).
001460           02 CLI-ENT-SIMEI                   PIC X(01).
001470           02 CLI-ENT-SITUACAO-CREDITO        PIC X(50).
001480           02 CLI-ENT-SITUACAO-COBRANCA       PIC X(50).
001490           02 CLI-ENT-CLUSTER                 PIC X(50).
001500           02 CLI-ENT-GRUPO-ECONOMICO         PIC X(50).
001510           02 CLI-ENT-SCORE-BOA-VISTA         PIC 9(04).
001520           02 CLI-ENT-SCORE-BOA-VISTA-DATA    PIC 9(08).
001530           02 CLI-ENT-SINTEGRA                PIC X(50).
001540           02 CLI-ENT-STATUS-RECEITA          PIC X(50).
001550           02 CLI-ENT-CNAE                    PIC X(20).
001560           02 CLI-ENT-DATA-ABERTURA-LOJA      PIC 9(08).
001570           02 FILLER                          PIC X(20).
001580
001590       FD  PEDIDOS-ENT
001600           RECORD CONTAINS 423 CHARACTERS.
001610       01  PED-ENT-REGISTRO.
001620           02 PED-ENT-NUMERO                  PIC X(50).
001630           02 PED-ENT-DATA                    PIC 9(08).
001640           02 PED-ENT-VALOR                   PIC S9(13)V99.
001650           02 PED-ENT-CNPJ-CLIENTE            PIC X(14).
001660           02 PED-ENT-MARCA                   PIC X(100).
001670           02 PED-ENT-DEPOSITO                PIC X(100).
001680           02 PED-ENT-CONDICAO-PAGAMENTO      PIC X(100).
001690           02 PED-ENT-COLECAO                 PIC 9(06).
001700           02 PED-ENT-BLOQUEIO                PIC X(10).
001710           02 FILLER                          PIC X(20).
001720
001730       FD  DADOSBI-ENT
001740           RECORD CONTAINS 110 CHARACTERS.
001750       01  BID-ENT-REGISTRO.
001760           02 BID-ENT-GRUPO-ECONOMICO         PIC X(50).
001770           02 BID-ENT-COLECAO                 PIC 9(06).
001780           02 BID-ENT-VALOR-VENCIDO           PIC S9(13)V99.
001790           02 BID-ENT-CREDITO                 PIC S9(13)V99.
001800           02 BID-ENT-SCORE                   PIC 9(04).
001810           02 BID-ENT-ATRASO-MEDIO            PIC S9(08)V99.
001820           02 FILLER                          PIC X(10).
001830
001840       FD  DUPLICAT-ENT
001850           RECORD CONTAINS 200 CHARACTERS.
001860       01  DUP-ENT-REGISTRO.
001870           02 DUP-ENT-CNPJ                    PIC X(14).
001880           02 DUP-ENT-POSICAO                 PIC X(20).
001890           02 DUP-ENT-PORTADOR                PIC X(100).
001900           02 DUP-ENT-VENCIMENTO              PIC 9(08).
001910           02 DUP-ENT-VALOR                   PIC S9(13)V99.
001920           02 DUP-ENT-SALDO                   PIC S9(13)V99.
001930           02 DUP-ENT-DATA-PAGAMENTO          PIC 9(08).
001940           02 FILLER                          PIC X(20).
001950
001960      *                   RELATORIO DE ALERTAS (SAIDA)
001970       FD  ALERTAS-SAI
001980           RECORD CONTAINS 132 CHARACTERS.
001990       01  ALR-SAI-REGISTRO.
002000           02 ALR-SAI-NUMERO-PEDIDO           PIC X(50).
002010           02 FILLER                          PIC X(02).
002020           02 ALR-SAI-MENSAGEM                PIC X(80).
002030
002040      *                   ARQUIVOS MESTRES (INDEXED)
002050       FD  CLIEMEST.
002060           COPY CRDCLI01.
002070       FD  GRUPMEST.
002080           COPY CRDGRP01.
002090       FD  BIDIMEST.
002100           COPY CRDBID01.
002110       FD  DUPIMEST.
002120           COPY CRDDUP01.
002130       FD  RESTMEST.
002140           COPY CRDRES01.
002150       FD  CONFMEST.
002160           COPY CRDCFG01.
002170       FD  ANALMEST.
002180           COPY CRDANL01.
002190
002200       WORKING-STORAGE SECTION.
002210      ******************************************************************
002220      *                  VARIAVEIS DE ESTATUS DE ARQUIVO               *
002230      ******************************************************************
002240       01  WKS-ARQUIVOS-STATUS.
002250           02 FS-CLIENTES-ENT                 PIC 9(02) VALUE ZEROS.
002260           02 FS-PEDIDOS-ENT                  PIC 9(02) VALUE ZEROS.
002270           02 FS-DADOSBI-ENT                  PIC 9(02) VALUE ZEROS.
002280           02 FS-DUPLICAT-ENT                 PIC 9(02) VALUE ZEROS.
002290           02 FS-ALERTAS-SAI                  PIC 9(02) VALUE ZEROS.
002300           02 FS-CLIEMEST                     PIC 9(02) VALUE ZEROS.
002310           02 FS-GRUPMEST                     PIC 9(02) VALUE ZEROS.
002320           02 FS-BIDIMEST                     PIC 9(02) VALUE ZEROS.
002330           02 FS-DUPIMEST                     PIC 9(02) VALUE ZEROS.
002340           02 FS-RESTMEST                     PIC 9(02) VALUE ZEROS.
002350           02 FS-CONFMEST                     PIC 9(02) VALUE ZEROS.
002360           02 FS-ANALMEST                     PIC 9(02) VALUE ZEROS.
002370       01  WKS-SWITCHES-FIM.
002380           02 WKS-FIM-CLIENTES                PIC X(01) VALUE 'N'.
002390              88 FIM-CLIENTES                        VALUE 'S'.
002400           02 WKS-FIM-PEDIDOS                 PIC X(01) VALUE 'N'.
002410              88 FIM-PEDIDOS                         VALUE 'S'.
002420           02 WKS-FIM-DADOSBI                 PIC X(01) VALUE 'N'.
002430              88 FIM-DADOSBI                         VALUE 'S'.
002440           02 WKS-FIM-DUPLICAT                PIC X(01) VALUE 'N'.
002450              88 FIM-DUPLICAT                        VALUE 'S'.
002460           02 WKS-FIM-ANALISES                PIC X(01) VALUE 'N'.
002470              88 FIM-ANALISES                        VALUE 'S'.
002480           02 WKS-FIM-BUSCA-GRUPO              PIC X(01) VALUE 'N'.
002490              88 FIM-BUSCA-GRUPO                      VALUE 'S'.
002500           02 WKS-ACHOU-GRUPO                  PIC X(01) VALUE 'N'.
002510       01  WKS-INDICES.
002520           02 WKS-IDX-TAB                      PIC 9(04) COMP.
002530      ******************************************************************
002540      *                  CONTADORES DE CONTROLE (REPORTS #2)           *
002550      ******************************************************************
002560       01  WKS-CONTADORES.
002570           02 WKS-CLIENTES-IMPORTADOS         PIC 9(07) COMP.
002580           02 WKS-PEDIDOS-IMPORTADOS          PIC 9(07) COMP.
002590           02 WKS-DADOS-BI-IMPORTADOS         PIC 9(07) COMP.
002600           02 WKS-DUPLICATAS-IMPORTADAS       PIC 9(07) COMP.
002610           02 WKS-QTD-ERROS                   PIC 9(07) COMP.
002620           02 WKS-QTD-AVISOS                  PIC 9(07) COMP.
002630       01  WKS-STATUS-IMPORTACAO              PIC X(20).
002640           88 STATUS-SUCESSO                        VALUE 'SUCESSO'.
002650           88 STATUS-SUCESSO-PARCIAL
002660                                     VALUE 'SUCESSO_PARCIAL'.
002670           88 STATUS-ERRO                           VALUE 'ERRO'.
002680       01  WKS-TAB-MENSAGENS.
002690           02 WKS-TAB-ERROS   OCCURS 200 TIMES      PIC X(80).
002700           02 WKS-TAB-AVISOS  OCCURS 200 TIMES      PIC X(80).
002710       01  WKS-MENSAGEM-MONTADA                PIC X(80).
002720      ******************************************************************
002730      *                  GERADORES DE CHAVE SUBSTITUTA                 *
002740      ******************************************************************
002750       01  WKS-SEQUENCIAIS.
002760           02 WKS-PROX-CLIENTE-ID             PIC 9(09) COMP.
002770           02 WKS-PROX-GRUPO-ID               PIC 9(09) COMP.
002780           02 WKS-PROX-PEDIDO-ID              PIC 9(09) COMP.
002790           02 WKS-PROX-ANALISE-ID             PIC 9(09) COMP.
002800           02 WKS-PROX-DUP-SEQ                PIC 9(06) COMP.
002810      ******************************************************************
002820      *                  AREAS DE TRABALHO DIVERSAS                    *
002830      ******************************************************************
002840       01  WKS-DATA-HORA-ATUAL.
002850           02 WKS-DATA-ATUAL                  PIC 9(08).
002860           02 WKS-DATA-ATUAL-R REDEFINES WKS-DATA-ATUAL.
002870              03 WKS-DATA-ATUAL-ANO           PIC 9(04).
002880              03 WKS-DATA-ATUAL-MES           PIC 9(02).
002890              03 WKS-DATA-ATUAL-DIA           PIC 9(02).
002900           02 WKS-HORA-ATUAL                  PIC 9(06).
002910       01  WKS-GRUPO-ENTRADA                  PIC X(50).
002920       01  WKS-GRUPO-ENTRADA-R REDEFINES WKS-GRUPO-ENTRADA.
002930           02 WKS-GRUPO-ENTRADA-14            PIC X(14).
002940           02 FILLER                          PIC X(36).
002950       01  WKS-ANALISE-WORKFLOW               PIC X(20).
002960      ******************************************************************
002970      *                  AREA PASSADA AO CRDSCO01 / CRDALR01           *
002980      ******************************************************************
002990       01  WKS-SCO-LIMITE-SUGERIDO            PIC S9(13)V99 COMP-3.
003000       01  WKS-SCO-LIMITE-SUGERIDO-D REDEFINES WKS-SCO-LIMITE-SUGERIDO
003010                                          PIC S9(13)V99.
003020       01  WKS-ALR-QTD-ALERTAS                PIC 9(02) COMP.
003030       01  WKS-ALR-TABELA.
003040           02 WKS-ALR-MENSAGEM OCCURS 10 TIMES     PIC X(80).
003050       01  FILLER                              PIC X(20).
003060       LINKAGE SECTION.
003070      ******************************************************************
003080       PROCEDURE DIVISION.
003090       000-MAIN SECTION.
003100           PERFORM 050-INICIALIZA-CONTADORES
003110           PERFORM 100-APERTURA-ARQUIVOS
003120           PERFORM 120-CARGA-CONFIGURACAO
003130           PERFORM 210-IMPORTA-CLIENTES THRU 210-IMPORTA-CLIENTES-E
003140           PERFORM 220-IMPORTA-PEDIDOS THRU 220-IMPORTA-PEDIDOS-E
003150           PERFORM 230-IMPORTA-DADOS-BI THRU 230-IMPORTA-DADOS-BI-E
003160           PERFORM 240-IMPORTA-DUPLICATAS THRU 240-IMPORTA-DUPLICATAS-E
003170           PERFORM 250-CALCULA-LIMITES THRU 250-CALCULA-LIMITES-E
003180           PERFORM 260-CALCULA-ALERTAS THRU 260-CALCULA-ALERTAS-E
003190           PERFORM 270-STATUS-IMPORTACAO THRU 270-STATUS-IMPORTACAO-E
003200           PERFORM 280-ESTADISTICAS THRU 280-ESTADISTICAS-E
003210           PERFORM 900-CLOSE-ARQUIVOS
003220           MOVE ZERO TO RETURN-CODE
003230           STOP RUN.
003240       000-MAIN-E. EXIT.
003250
003260       050-INICIALIZA-CONTADORES SECTION.
003270           MOVE ZERO TO WKS-CLIENTES-IMPORTADOS WKS-PEDIDOS-IMPORTADOS
003280                        WKS-DADOS-BI-IMPORTADOS
003290                        WKS-DUPLICATAS-IMPORTADAS
003300                        WKS-QTD-ERROS WKS-QTD-AVISOS
003310                        WKS-PROX-CLIENTE-ID WKS-PROX-GRUPO-ID
003320                        WKS-PROX-PEDIDO-ID WKS-PROX-ANALISE-ID
003330                        WKS-PROX-DUP-SEQ
003340           ACCEPT WKS-DATA-ATUAL FROM DATE YYYYMMDD
003350           ACCEPT WKS-HORA-ATUAL FROM TIME.
003360       050-INICIALIZA-CONTADORES-E. EXIT.
003370
003380      *--------> SERIE 100 -- ABERTURA DE ARCHIVOS
003390       100-APERTURA-ARQUIVOS SECTION.
003400           OPEN INPUT  CLIENTES-ENT PEDIDOS-ENT DADOSBI-ENT DUPLICAT-ENT
003410           OPEN OUTPUT ALERTAS-SAI
003420           OPEN I-O    CLIEMEST GRUPMEST BIDIMEST DUPIMEST RESTMEST
003430                       CONFMEST ANALMEST
003440           IF FS-CLIEMEST = 35
003450              CLOSE CLIEMEST
003460              OPEN OUTPUT CLIEMEST
003470              CLOSE CLIEMEST
003480              OPEN I-O CLIEMEST
003490           END-IF
003500           IF FS-GRUPMEST = 35
003510              CLOSE GRUPMEST
003520              OPEN OUTPUT GRUPMEST
003530              CLOSE GRUPMEST
003540              OPEN I-O GRUPMEST
003550           END-IF
003560           IF FS-BIDIMEST = 35
003570              CLOSE BIDIMEST
003580              OPEN OUTPUT BIDIMEST
003590              CLOSE BIDIMEST
003600              OPEN I-O BIDIMEST
003610           END-IF
003620           IF FS-DUPIMEST = 35
003630              CLOSE DUPIMEST
003640              OPEN OUTPUT DUPIMEST
003650              CLOSE DUPIMEST
003660              OPEN I-O DUPIMEST
003670           END-IF
003680           IF FS-RESTMEST = 35
003690              CLOSE RESTMEST
003700              OPEN OUTPUT RESTMEST
003710              CLOSE RESTMEST
003720              OPEN I-O RESTMEST
003730           END-IF
003740           IF FS-CONFMEST = 35
003750              CLOSE CONFMEST
003760              OPEN OUTPUT CONFMEST
003770              CLOSE CONFMEST
003780              OPEN I-O CONFMEST
003790           END-IF
003800           IF FS-ANALMEST = 35
003810              CLOSE ANALMEST
003820              OPEN OUTPUT ANALMEST
003830              CLOSE ANALMEST
003840              OPEN I-O ANALMEST
003850           END-IF.
003860       100-APERTURA-ARQUIVOS-E. EXIT.
003870
003880      *--------> CARGA DA CONFIGURACAO (REGISTRO UNICO, CHAVE=1) -- SE
003890      *          O ARQUIVO AINDA NAO TEM O REGISTRO, GRAVA OS DEFAULTS
003900      *          DE FABRICA DESCRITOS NA ESPECIFICACAO DO DEPARTAMENTO
003910       120-CARGA-CONFIGURACAO SECTION.
003920           MOVE 1 TO CFG-ID
003930           READ CONFMEST
003940                INVALID KEY
003950                   PERFORM 121-GRAVA-CONFIGURACAO-DEFAULT
003960           END-READ.
003970       120-CARGA-CONFIGURACAO-E. EXIT.
003980
003990       121-GRAVA-CONFIGURACAO-DEFAULT SECTION.
004000           MOVE 1        TO CFG-ID
004010           MOVE 3500000  TO CFG-LIMITE-SIMEI
004020           MOVE 2        TO CFG-MAX-SIMEIS-POR-GRUPO
004030           MOVE 300      TO CFG-SCORE-BAIXO-THRESHOLD
004040           MOVE 150      TO CFG-SCORE-ALTO-MULTIPLICADOR
004050           MOVE 120      TO CFG-SCORE-MEDIO-MULTIPLICADOR
004060           MOVE 100      TO CFG-SCORE-NORMAL-MULTIPLICADOR
004070           MOVE 070      TO CFG-SCORE-BAIXO-MULTIPLICADOR
004080           MOVE 10000000 TO CFG-VALOR-APROVACAO-GESTOR
004090           MOVE 20000000 TO CFG-TOTAL-GRUPO-APROVACAO-GESTOR
004100           MOVE 5        TO CFG-RESTRICOES-APROVACAO-GESTOR
004110           MOVE SPACES   TO CFG-CNAES-PERMITIDOS
004120           MOVE 100000   TO CFG-PROTESTO-THRESHOLD-ANTECIP
004130           MOVE 100000   TO CFG-RESTRICAO-THRESHOLD-ANTECIP
004140           MOVE 10       TO CFG-MESES-LOJA-THRESHOLD
004150           MOVE 12       TO CFG-MESES-FUNDACAO-THRESHOLD
004160           MOVE SPACES   TO FILLER IN CFG-REGISTRO
004170           WRITE CFG-REGISTRO
004180           IF FS-CONFMEST NOT = 0
004190              MOVE "CONFIGURACAO: ERRO NA GRAVACAO DO DEFAULT"
004200                                             TO WKS-MENSAGEM-MONTADA
004210              PERFORM 610-REGISTRA-ERRO
004220           END-IF.
004230       121-GRAVA-CONFIGURACAO-DEFAULT-E. EXIT.
004240
004250      ******************************************************************
004260      *          PASSE 1 -- IMPORTACAO DE CLIENTES (BATCH FLOW 1)      *
004270      ******************************************************************
004280       210-IMPORTA-CLIENTES SECTION.
004290           READ CLIENTES-ENT
004300                AT END SET FIM-CLIENTES TO TRUE
004310           END-READ
004320           PERFORM 211-PROCESSA-CLIENTE UNTIL FIM-CLIENTES.
004330       210-IMPORTA-CLIENTES-E. EXIT.
004340
004350       211-PROCESSA-CLIENTE SECTION.
004360           IF CLI-ENT-CNPJ = SPACES
004370              STRING "CLIENTE: CNPJ EM BRANCO, REGISTRO IGNORADO"
004380                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
004390              PERFORM 610-REGISTRA-ERRO
004400           ELSE
004410              MOVE CLI-ENT-CNPJ TO CLI-CNPJ
004420              READ CLIEMEST
004430                   INVALID KEY
004440                      PERFORM 212-CRIA-CLIENTE
004450                   NOT INVALID KEY
004460                      STRING "CLIENTE JA CADASTRADO, CNPJ=" CLI-ENT-CNPJ
004470                             DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
004480                      PERFORM 620-REGISTRA-AVISO
004490              END-READ
004500           END-IF
004510           READ CLIENTES-ENT
004520                AT END SET FIM-CLIENTES TO TRUE
004530           END-READ.
004540       211-PROCESSA-CLIENTE-E. EXIT.
004550
004560       212-CRIA-CLIENTE SECTION.
004570           MOVE CLI-ENT-GRUPO-ECONOMICO TO WKS-GRUPO-ENTRADA
004580           IF WKS-GRUPO-ENTRADA = SPACES
004590              MOVE CLI-ENT-CNPJ TO WKS-GRUPO-ENTRADA-14
004600              MOVE SPACES TO WKS-GRUPO-ENTRADA(15:36)
004610           END-IF
004620           PERFORM 213-ACHA-OU-CRIA-GRUPO
004630           ADD 1 TO WKS-PROX-CLIENTE-ID
004640           MOVE CLI-ENT-CNPJ               TO CLI-CNPJ
004650           MOVE CLI-ENT-RAZAO-SOCIAL       TO CLI-RAZAO-SOCIAL
004660           MOVE CLI-ENT-NOME-FANTASIA      TO CLI-NOME-FANTASIA
004670           MOVE CLI-ENT-TELEFONE           TO CLI-TELEFONE
004680           MOVE CLI-ENT-EMAIL              TO CLI-EMAIL
004690           MOVE CLI-ENT-ESTADO             TO CLI-ESTADO
004700           IF CLI-ENT-TIPO = SPACES
004710              MOVE "BASE_PRAZO"            TO CLI-TIPO-CLIENTE
004720           ELSE
004730              MOVE CLI-ENT-TIPO            TO CLI-TIPO-CLIENTE
004740           END-IF
004750           MOVE CLI-ENT-DATA-FUNDACAO      TO CLI-DATA-FUNDACAO
004760           MOVE CLI-ENT-SIMEI              TO CLI-SIMEI
004770           MOVE CLI-ENT-SITUACAO-CREDITO   TO CLI-SITUACAO-CREDITO
004780           MOVE CLI-ENT-SITUACAO-COBRANCA  TO CLI-SITUACAO-COBRANCA
004790           MOVE CLI-ENT-CLUSTER            TO CLI-CLUSTER
004800           MOVE WKS-GRUPO-ENTRADA          TO CLI-GRUPO-ECONOMICO
004810           MOVE CLI-ENT-SCORE-BOA-VISTA    TO CLI-SCORE-BOA-VISTA
004820           MOVE CLI-ENT-SCORE-BOA-VISTA-DATA TO CLI-SCORE-BOA-VISTA-DATA
004830           MOVE CLI-ENT-SINTEGRA           TO CLI-SINTEGRA
004840           MOVE CLI-ENT-STATUS-RECEITA     TO CLI-STATUS-RECEITA
004850           MOVE CLI-ENT-CNAE               TO CLI-CNAE
004860           MOVE CLI-ENT-DATA-ABERTURA-LOJA TO CLI-DATA-ABERTURA-LOJA
004870           MOVE SPACES                     TO FILLER IN CLI-REGISTRO
004880           WRITE CLI-REGISTRO
004890           IF FS-CLIEMEST = 0
004900              ADD 1 TO WKS-CLIENTES-IMPORTADOS
004910           ELSE
004920              STRING "CLIENTE: ERRO NA GRAVACAO, CNPJ=" CLI-ENT-CNPJ
004930                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
004940              PERFORM 610-REGISTRA-ERRO
004950           END-IF.
004960       212-CRIA-CLIENTE-E. EXIT.
004970
004980      *--------> LOCALIZA O GRUPO PELO CODIGO; SE NAO EXISTE, CRIA UM
004990      *          NOVO GRUPO COM LIMITES ZERADOS (BUSCA/CRIACAO, NUNCA
005000      *          FALHA A IMPORTACAO DO CLIENTE POR FALTA DE GRUPO)
005010       213-ACHA-OU-CRIA-GRUPO SECTION.
005020           MOVE WKS-GRUPO-ENTRADA TO GRP-CODIGO
005030           READ GRUPMEST
005040                INVALID KEY
005050                   ADD 1 TO WKS-PROX-GRUPO-ID
005060                   MOVE WKS-PROX-GRUPO-ID TO GRP-ID
005070                   MOVE WKS-GRUPO-ENTRADA TO GRP-CODIGO
005080                   STRING "Grupo " WKS-GRUPO-ENTRADA DELIMITED BY SIZE
005090                          INTO GRP-NOME
005100                   MOVE ZERO TO GRP-LIMITE-APROVADO GRP-LIMITE-DISPONIVEL
005110                   MOVE SPACES TO FILLER IN GRP-REGISTRO
005120                   WRITE GRP-REGISTRO
005130           END-READ.
005140       213-ACHA-OU-CRIA-GRUPO-E. EXIT.
005150
005160      ******************************************************************
005170      *          PASSE 2 -- IMPORTACAO DE PEDIDOS (BATCH FLOW 2)       *
005180      ******************************************************************
005190       220-IMPORTA-PEDIDOS SECTION.
005200           READ PEDIDOS-ENT
005210                AT END SET FIM-PEDIDOS TO TRUE
005220           END-READ
005230           PERFORM 221-PROCESSA-PEDIDO UNTIL FIM-PEDIDOS.
005240       220-IMPORTA-PEDIDOS-E. EXIT.
005250
005260       221-PROCESSA-PEDIDO SECTION.
005270           IF PED-ENT-NUMERO = SPACES OR PED-ENT-CNPJ-CLIENTE = SPACES
005280              STRING "PEDIDO: NUMERO OU CNPJ DO CLIENTE EM BRANCO"
005290                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
005300              PERFORM 610-REGISTRA-ERRO
005310           ELSE
005320              MOVE PED-ENT-CNPJ-CLIENTE TO CLI-CNPJ
005330              READ CLIEMEST
005340                   INVALID KEY
005350                      STRING "PEDIDO: CLIENTE NAO CADASTRADO, CNPJ="
005360                             PED-ENT-CNPJ-CLIENTE
005370                             DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
005380                      PERFORM 610-REGISTRA-ERRO
005390                   NOT INVALID KEY
005400                      PERFORM 222-CRIA-PEDIDO-E-ANALISE
005410              END-READ
005420           END-IF
005430           READ PEDIDOS-ENT
005440                AT END SET FIM-PEDIDOS TO TRUE
005450           END-READ.
005460       221-PROCESSA-PEDIDO-E. EXIT.
005470
005480       222-CRIA-PEDIDO-E-ANALISE SECTION.
005490           ADD 1 TO WKS-PROX-PEDIDO-ID
005500           IF PED-ENT-BLOQUEIO = "80" OR PED-ENT-BLOQUEIO = "36"
005510              MOVE "CLIENTE_NOVO" TO WKS-ANALISE-WORKFLOW
005520           ELSE
005530              MOVE "BASE_PRAZO"   TO WKS-ANALISE-WORKFLOW
005540           END-IF
005550           MOVE PED-ENT-NUMERO              TO PED-NUMERO
005560           IF PED-ENT-DATA = ZERO
005570              MOVE WKS-DATA-ATUAL            TO PED-DATA
005580           ELSE
005590              MOVE PED-ENT-DATA               TO PED-DATA
005600           END-IF
005610           MOVE PED-ENT-VALOR                TO PED-VALOR
005620           MOVE PED-ENT-CNPJ-CLIENTE          TO PED-CNPJ-CLIENTE
005630           MOVE PED-ENT-MARCA                 TO PED-MARCA
005640           MOVE PED-ENT-DEPOSITO              TO PED-DEPOSITO
005650           MOVE PED-ENT-CONDICAO-PAGAMENTO     TO PED-CONDICAO-PAGAMENTO
005660           MOVE PED-ENT-COLECAO               TO PED-COLECAO
005670           MOVE PED-ENT-BLOQUEIO              TO PED-BLOQUEIO
005680           MOVE WKS-ANALISE-WORKFLOW          TO PED-TIPO-WORKFLOW
005690           MOVE SPACES                        TO FILLER IN PED-REGISTRO
005700      *-------> O ARQUIVO DE PEDIDOS E SOMENTE GRAVADO NO RELATORIO DE
005710      *         ALERTAS; A CHAVE DA ANALISE JA IDENTIFICA O PEDIDO, POR
005720      *         ISSO O PROGRAMA NAO MANTEM UM MESTRE PROPRIO DE PEDIDOS
005730           ADD 1 TO WKS-PROX-ANALISE-ID
005740           MOVE WKS-PROX-PEDIDO-ID            TO ANL-PEDIDO-ID
005750           MOVE CLI-ID (IN CLIEMEST)          TO ANL-CLIENTE-ID
005760           MOVE ZERO                          TO ANL-GRUPO-ECONOMICO-ID
005770           PERFORM 223-ACHA-GRUPO-ID-DO-CLIENTE
005780           MOVE WKS-ANALISE-WORKFLOW          TO ANL-TIPO-WORKFLOW
005790           MOVE "PENDENTE"                     TO ANL-STATUS-WORKFLOW
005800           MOVE SPACES                         TO ANL-DECISAO
005810           MOVE ZERO               TO ANL-LIMITE-APROVADO
005820                                       ANL-LIMITE-SUGERIDO
005830           MOVE WKS-DATA-ATUAL                 TO ANL-DATA-INICIO-DATA
005840           MOVE WKS-HORA-ATUAL                 TO ANL-DATA-INICIO-HORA
005850           MOVE ZERO                           TO ANL-DATA-FIM-DATA
005860                                                   ANL-DATA-FIM-HORA
005870           MOVE SPACES                  TO ANL-ANALISTA-RESPONSAVEL
005880           MOVE "N"                     TO ANL-REQUER-APROVACAO-GESTOR
005890           MOVE SPACES                         TO ANL-PARECER-CRM
005900           MOVE PED-ENT-VALOR                  TO ANL-PED-VALOR
005910           MOVE SPACES                         TO FILLER IN ANL-REGISTRO
005920           WRITE ANL-REGISTRO
005930           IF FS-ANALMEST = 0
005940              ADD 1 TO WKS-PEDIDOS-IMPORTADOS
005950           ELSE
005960              STRING "PEDIDO: ERRO NA GRAVACAO DA ANALISE, NUMERO="
005970                     PED-ENT-NUMERO
005980                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
005990              PERFORM 610-REGISTRA-ERRO
006000           END-IF.
006010       222-CRIA-PEDIDO-E-ANALISE-E. EXIT.
006020
006030       223-ACHA-GRUPO-ID-DO-CLIENTE SECTION.
006040           MOVE CLI-GRUPO-ECONOMICO (IN CLIEMEST) TO GRP-CODIGO
006050           READ GRUPMEST
006060                NOT INVALID KEY
006070                   MOVE GRP-ID TO ANL-GRUPO-ECONOMICO-ID
006080           END-READ.
006090       223-ACHA-GRUPO-ID-DO-CLIENTE-E. EXIT.
006100
006110      ******************************************************************
006120      *       PASSE 3 -- IMPORTACAO DE DADOS BI (BATCH FLOW 3)         *
006130      ******************************************************************
006140       230-IMPORTA-DADOS-BI SECTION.
006150           READ DADOSBI-ENT
006160                AT END SET FIM-DADOSBI TO TRUE
006170           END-READ
006180           PERFORM 231-PROCESSA-DADOS-BI UNTIL FIM-DADOSBI.
006190       230-IMPORTA-DADOS-BI-E. EXIT.
006200
006210       231-PROCESSA-DADOS-BI SECTION.
006220           IF BID-ENT-GRUPO-ECONOMICO = SPACES OR BID-ENT-COLECAO = ZERO
006230              STRING "DADOS BI: GRUPO OU COLECAO EM BRANCO"
006240                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
006250              PERFORM 610-REGISTRA-ERRO
006260           ELSE
006270              MOVE BID-ENT-GRUPO-ECONOMICO TO GRP-CODIGO
006280              READ GRUPMEST
006290                   INVALID KEY
006300                      STRING "DADOS BI: GRUPO NAO CADASTRADO, CODIGO="
006310                             BID-ENT-GRUPO-ECONOMICO
006320                             DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
006330                      PERFORM 610-REGISTRA-ERRO
006340                   NOT INVALID KEY
006350                      PERFORM 232-GRAVA-DADOS-BI
006360              END-READ
006370           END-IF
006380           READ DADOSBI-ENT
006390                AT END SET FIM-DADOSBI TO TRUE
006400           END-READ.
006410       231-PROCESSA-DADOS-BI-E. EXIT.
006420
006430       232-GRAVA-DADOS-BI SECTION.
006440           MOVE BID-ENT-GRUPO-ECONOMICO TO BID-GRUPO-ECONOMICO
006450           MOVE BID-ENT-COLECAO         TO BID-COLECAO
006460           MOVE BID-ENT-VALOR-VENCIDO   TO BID-VALOR-VENCIDO
006470           MOVE BID-ENT-CREDITO         TO BID-CREDITO
006480           MOVE BID-ENT-SCORE           TO BID-SCORE
006490           MOVE BID-ENT-ATRASO-MEDIO    TO BID-ATRASO-MEDIO
006500           MOVE SPACES                  TO FILLER IN BID-REGISTRO
006510           WRITE BID-REGISTRO
006520           IF FS-BIDIMEST = 0
006530              ADD 1 TO WKS-DADOS-BI-IMPORTADOS
006540           ELSE
006550              STRING "DADOS BI: ERRO NA GRAVACAO, GRUPO="
006560                     BID-ENT-GRUPO-ECONOMICO
006570                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
006580              PERFORM 610-REGISTRA-ERRO
006590           END-IF.
006600       232-GRAVA-DADOS-BI-E. EXIT.
006610
006620      ******************************************************************
006630      *       PASSE 4 -- IMPORTACAO DE DUPLICATAS (BATCH FLOW 4)       *
006640      ******************************************************************
006650       240-IMPORTA-DUPLICATAS SECTION.
006660           READ DUPLICAT-ENT
006670                AT END SET FIM-DUPLICAT TO TRUE
006680           END-READ
006690           PERFORM 241-PROCESSA-DUPLICATA UNTIL FIM-DUPLICAT.
006700       240-IMPORTA-DUPLICATAS-E. EXIT.
006710
006720       241-PROCESSA-DUPLICATA SECTION.
006730           IF DUP-ENT-CNPJ = SPACES OR DUP-ENT-VENCIMENTO = ZERO
006740              STRING "DUPLICATA: CNPJ OU VENCIMENTO EM BRANCO"
006750                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
006760              PERFORM 610-REGISTRA-ERRO
006770           ELSE
006780              MOVE DUP-ENT-CNPJ TO CLI-CNPJ
006790              READ CLIEMEST
006800                   INVALID KEY
006810                      STRING "DUPLICATA: CLIENTE NAO CADASTRADO, CNPJ="
006820                             DUP-ENT-CNPJ
006830                             DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
006840                      PERFORM 610-REGISTRA-ERRO
006850                   NOT INVALID KEY
006860                      PERFORM 242-GRAVA-DUPLICATA
006870              END-READ
006880           END-IF
006890           READ DUPLICAT-ENT
006900                AT END SET FIM-DUPLICAT TO TRUE
006910           END-READ.
006920       241-PROCESSA-DUPLICATA-E. EXIT.
006930
006940       242-GRAVA-DUPLICATA SECTION.
006950           ADD 1 TO WKS-PROX-DUP-SEQ
006960           MOVE DUP-ENT-CNPJ            TO DUP-CNPJ
006970           MOVE WKS-PROX-DUP-SEQ        TO DUP-SEQUENCIAL
006980           IF DUP-ENT-POSICAO = "PROTESTO"
006990              OR DUP-ENT-POSICAO = "CARTORIO"
007000              OR DUP-ENT-POSICAO = "NEGATIVACAO"
007010              OR DUP-ENT-POSICAO = "COBRANCA"
007020              MOVE DUP-ENT-POSICAO      TO DUP-POSICAO
007030           ELSE
007040              MOVE "CARTEIRA"           TO DUP-POSICAO
007050           END-IF
007060           MOVE DUP-ENT-PORTADOR        TO DUP-PORTADOR
007070           MOVE DUP-ENT-VENCIMENTO      TO DUP-VENCIMENTO
007080           MOVE DUP-ENT-VALOR           TO DUP-VALOR
007090           MOVE DUP-ENT-SALDO           TO DUP-SALDO
007100           MOVE DUP-ENT-DATA-PAGAMENTO  TO DUP-DATA-PAGAMENTO
007110           MOVE SPACES                  TO FILLER IN DUP-REGISTRO
007120           WRITE DUP-REGISTRO
007130           IF FS-DUPIMEST = 0
007140              ADD 1 TO WKS-DUPLICATAS-IMPORTADAS
007150           ELSE
007160              STRING "DUPLICATA: ERRO NA GRAVACAO, CNPJ=" DUP-ENT-CNPJ
007170                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
007180              PERFORM 610-REGISTRA-ERRO
007190           END-IF.
007200       242-GRAVA-DUPLICATA-E. EXIT.
007210
007220      ******************************************************************
007230      *   PASSE 5 -- SUGESTAO DE LIMITE POR ANALISE (BATCH FLOW 5)     *
007240      ******************************************************************
007250       250-CALCULA-LIMITES SECTION.
007260           MOVE LOW-VALUES TO ANL-PEDIDO-ID
007270           START ANALMEST KEY IS GREATER THAN ANL-PEDIDO-ID
007280                 INVALID KEY SET FIM-ANALISES TO TRUE
007290           END-START
007300           IF NOT FIM-ANALISES
007310              READ ANALMEST NEXT RECORD
007320                   AT END SET FIM-ANALISES TO TRUE
007330              END-READ
007340           END-IF
007350           PERFORM 251-ATUALIZA-LIMITE-ANALISE UNTIL FIM-ANALISES.
007360       250-CALCULA-LIMITES-E. EXIT.
007370
007380       251-ATUALIZA-LIMITE-ANALISE SECTION.
007390           MOVE GRP-CODIGO IN GRUPMEST TO GRP-CODIGO
007400           PERFORM 252-BUSCA-GRUPO-DA-ANALISE
007410           IF FS-GRUPMEST = 0
007420              CALL "CRDSCO01" USING GRP-CODIGO WKS-SCO-LIMITE-SUGERIDO
007430              MOVE WKS-SCO-LIMITE-SUGERIDO-D TO ANL-LIMITE-SUGERIDO
007440              REWRITE ANL-REGISTRO
007450              IF FS-ANALMEST NOT = 0
007460                 STRING "SCORING: ERRO AO REGRAVAR ANALISE, PEDIDO="
007470                        ANL-PEDIDO-ID
007480                        DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
007490                 PERFORM 620-REGISTRA-AVISO
007500              END-IF
007510           ELSE
007520              STRING "SCORING: GRUPO DA ANALISE NAO ENCONTRADO, PEDIDO="
007530                     ANL-PEDIDO-ID
007540                     DELIMITED BY SIZE INTO WKS-MENSAGEM-MONTADA
007550              PERFORM 620-REGISTRA-AVISO
007560           END-IF
007570           READ ANALMEST NEXT RECORD
007580                AT END SET FIM-ANALISES TO TRUE
007590           END-READ.
007600       251-ATUALIZA-LIMITE-ANALISE-E. EXIT.
007610
007620       252-BUSCA-GRUPO-DA-ANALISE SECTION.
007630           MOVE LOW-VALUES TO GRP-CODIGO
007640           START GRUPMEST KEY IS GREATER THAN GRP-CODIGO
007650                 INVALID KEY CONTINUE
007660           END-START
007670           MOVE "N" TO WKS-ACHOU-GRUPO
007680           MOVE "N" TO WKS-FIM-BUSCA-GRUPO
007690           READ GRUPMEST NEXT RECORD
007700                AT END SET FIM-BUSCA-GRUPO TO TRUE
007710           END-READ
007720           PERFORM 253-TESTA-GRUPO-DA-ANALISE UNTIL FIM-BUSCA-GRUPO
007730           IF WKS-ACHOU-GRUPO = "S"
007740              MOVE 0 TO FS-GRUPMEST
007750           ELSE
007760              MOVE 9 TO FS-GRUPMEST
007770           END-IF.
007780       252-BUSCA-GRUPO-DA-ANALISE-E. EXIT.
007790
007800       253-TESTA-GRUPO-DA-ANALISE SECTION.
007810           IF GRP-ID = ANL-GRUPO-ECONOMICO-ID
007820              MOVE "S" TO WKS-ACHOU-GRUPO
007830              SET FIM-BUSCA-GRUPO TO TRUE
007840           ELSE
007850              READ GRUPMEST NEXT RECORD
007860                   AT END SET FIM-BUSCA-GRUPO TO TRUE
007870              END-READ
007880           END-IF.
007890       253-TESTA-GRUPO-DA-ANALISE-E. EXIT.
007900
007910      ******************************************************************
007920      *     PASSE 6 -- CALCULO DE ALERTAS POR PEDIDO (BATCH FLOW 6)    *
007930      ******************************************************************
007940       260-CALCULA-ALERTAS SECTION.
007950           CLOSE PEDIDOS-ENT
007960           OPEN INPUT PEDIDOS-ENT
007970           MOVE "N" TO WKS-FIM-PEDIDOS
007980           READ PEDIDOS-ENT
007990                AT END SET FIM-PEDIDOS TO TRUE
008000           END-READ
008010           PERFORM 261-CALCULA-ALERTA-PEDIDO UNTIL FIM-PEDIDOS
008020           CLOSE PEDIDOS-ENT.
008030       260-CALCULA-ALERTAS-E. EXIT.
008040
008050       261-CALCULA-ALERTA-PEDIDO SECTION.
008060           MOVE PED-ENT-CNPJ-CLIENTE TO CLI-CNPJ
008070           READ CLIEMEST
008080                NOT INVALID KEY
008090                   CALL "CRDALR01" USING PED-ENT-REGISTRO
008100                                         CLI-REGISTRO
008110                                         CFG-REGISTRO
008120                                         WKS-ALR-QTD-ALERTAS
008130                                         WKS-ALR-TABELA
008140                   PERFORM 262-ESCREVE-ALERTAS
008150           END-READ
008160           READ PEDIDOS-ENT
008170                AT END SET FIM-PEDIDOS TO TRUE
008180           END-READ.
008190       261-CALCULA-ALERTA-PEDIDO-E. EXIT.
008200
008210       262-ESCREVE-ALERTAS SECTION.
008220           MOVE 1 TO WKS-IDX-TAB
008230           PERFORM 263-ESCREVE-ALERTA-LINHA
008240                   UNTIL WKS-IDX-TAB > WKS-ALR-QTD-ALERTAS.
008250       262-ESCREVE-ALERTAS-E. EXIT.
008260
008270       263-ESCREVE-ALERTA-LINHA SECTION.
008280           MOVE PED-ENT-NUMERO TO ALR-SAI-NUMERO-PEDIDO
008290           MOVE SPACES TO FILLER IN ALR-SAI-REGISTRO
008300           MOVE WKS-ALR-MENSAGEM (WKS-IDX-TAB) TO ALR-SAI-MENSAGEM
008310           WRITE ALR-SAI-REGISTRO
008320           ADD 1 TO WKS-IDX-TAB.
008330       263-ESCREVE-ALERTA-LINHA-E. EXIT.
008340
008350      ******************************************************************
008360      *     PASSE 7 -- STATUS FINAL DA CARGA (BATCH FLOW 7)            *
008370      ******************************************************************
008380       270-STATUS-IMPORTACAO SECTION.
008390           COMPUTE WKS-PROX-DUP-SEQ =
008400              WKS-CLIENTES-IMPORTADOS + WKS-PEDIDOS-IMPORTADOS
008410              + WKS-DADOS-BI-IMPORTADOS + WKS-DUPLICATAS-IMPORTADAS
008420           IF WKS-PROX-DUP-SEQ = ZERO
008430              SET STATUS-ERRO TO TRUE
008440           ELSE
008450              IF WKS-QTD-ERROS = ZERO
008460                 SET STATUS-SUCESSO TO TRUE
008470              ELSE
008480                 SET STATUS-SUCESSO-PARCIAL TO TRUE
008490              END-IF
008500           END-IF.
008510       270-STATUS-IMPORTACAO-E. EXIT.
008520
008530      ******************************************************************
008540      *            RESUMO DE CARGA (REPORTS #2) -- IMPRIME NO CONSOLE  *
008550      ******************************************************************
008560       280-ESTADISTICAS SECTION.
008570           DISPLAY
008580           ">>>>>>>>>>>>>>>>> RESUMO DE IMPORTACAO - CRDIMP01 <<<<<<<<<<"
008590           DISPLAY "||  CLIENTES IMPORTADOS     : ("
008600                    WKS-CLIENTES-IMPORTADOS ")"
008610           DISPLAY "||  PEDIDOS IMPORTADOS      : ("
008620                    WKS-PEDIDOS-IMPORTADOS ")"
008630           DISPLAY "||  DADOS BI IMPORTADOS     : ("
008640                    WKS-DADOS-BI-IMPORTADOS ")"
008650           DISPLAY "||  DUPLICATAS IMPORTADAS   : ("
008660                    WKS-DUPLICATAS-IMPORTADAS ")"
008670           DISPLAY "||  TOTAL DE ERROS          : (" WKS-QTD-ERROS ")"
008680           DISPLAY "||  TOTAL DE AVISOS         : (" WKS-QTD-AVISOS ")"
008690           DISPLAY "||  STATUS FINAL DA CARGA   : ("
008700                    WKS-STATUS-IMPORTACAO ")"
008710           PERFORM 281-IMPRIME-ERROS THRU 281-IMPRIME-ERROS-E
008720           PERFORM 282-IMPRIME-AVISOS THRU 282-IMPRIME-AVISOS-E
008730           DISPLAY
008740           ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
008750       280-ESTADISTICAS-E. EXIT.
008760
008770       281-IMPRIME-ERROS SECTION.
008780           MOVE 1 TO WKS-IDX-TAB
008790           PERFORM 283-IMPRIME-UM-ERRO UNTIL WKS-IDX-TAB > WKS-QTD-ERROS.
008800       281-IMPRIME-ERROS-E. EXIT.
008810
008820       283-IMPRIME-UM-ERRO SECTION.
008830           IF WKS-IDX-TAB <= 200
008840              DISPLAY "ERRO: " WKS-TAB-ERROS (WKS-IDX-TAB)
008850           END-IF
008860           ADD 1 TO WKS-IDX-TAB.
008870       283-IMPRIME-UM-ERRO-E. EXIT.
008880
008890       282-IMPRIME-AVISOS SECTION.
008900           MOVE 1 TO WKS-IDX-TAB
008910           PERFORM 284-IMPRIME-UM-AVISO
008920                   UNTIL WKS-IDX-TAB > WKS-QTD-AVISOS.
008930       282-IMPRIME-AVISOS-E. EXIT.
008940
008950       284-IMPRIME-UM-AVISO SECTION.
008960           IF WKS-IDX-TAB <= 200
008970              DISPLAY "AVISO: " WKS-TAB-AVISOS (WKS-IDX-TAB)
008980           END-IF
008990           ADD 1 TO WKS-IDX-TAB.
009000       284-IMPRIME-UM-AVISO-E. EXIT.
009010
009020      *--------> REGISTRA UM ERRO NA TABELA (LIMITE 200, BUSINESS RULE
009030      *          16: NUNCA ABORTA O PASSE, SO REGISTRA E CONTINUA)
009040       610-REGISTRA-ERRO SECTION.
009050           ADD 1 TO WKS-QTD-ERROS
009060           IF WKS-QTD-ERROS <= 200
009070              MOVE WKS-MENSAGEM-MONTADA TO WKS-TAB-ERROS (WKS-QTD-ERROS)
009080           END-IF
009090           DISPLAY "ERRO: " WKS-MENSAGEM-MONTADA.
009100       610-REGISTRA-ERRO-E. EXIT.
009110
009120       620-REGISTRA-AVISO SECTION.
009130           ADD 1 TO WKS-QTD-AVISOS
009140           IF WKS-QTD-AVISOS <= 200
009150              MOVE WKS-MENSAGEM-MONTADA
009160                             TO WKS-TAB-AVISOS (WKS-QTD-AVISOS)
009170           END-IF
009180           DISPLAY "AVISO: " WKS-MENSAGEM-MONTADA.
009190       620-REGISTRA-AVISO-E. EXIT.
009200
009210      *--------> SERIE 900 -- FECHAMENTO DE ARCHIVOS
009220       900-CLOSE-ARQUIVOS SECTION.
009230           CLOSE CLIENTES-ENT PEDIDOS-ENT DADOSBI-ENT DUPLICAT-ENT
009240                 ALERTAS-SAI CLIEMEST GRUPMEST BIDIMEST DUPIMEST
009250                 RESTMEST CONFMEST ANALMEST.
009260       900-CLOSE-ARQUIVOS-E. EXIT.

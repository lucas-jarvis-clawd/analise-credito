000100      ******************************************************************
000110      *              C O P Y   C R D P R T 0 1                         *
000120      *------------------------------------------------------------------
000130      * PARTICIPACOES SOCIETARIAS DOS SOCIOS DO CLIENTE EM OUTRAS       *
000140      * EMPRESAS.  USADO SO PARA CONTAGEM NO PARECER CRM DO CRDPAR01;   *
000150      * CADASTRO MANTIDO PELO MODULO DE FICHA CADASTRAL, FORA DO LOTE   *
000160      * DE CREDITO.                                                     *
000170      * CAMBIOS:                                                        *
000180      *  1995-06-08 PEDR  CREACION DEL LAYOUT                           *
000190      ******************************************************************
000200       01  PRT-REGISTRO.
000210           02 PRT-CHAVE.
000220              03 PRT-CLIENTE-CNPJ             PIC X(14).
000230              03 PRT-ID                       PIC 9(09).
000240           02 PRT-EMPRESA-NOME                PIC X(200).
000250           02 PRT-EMPRESA-CNPJ                PIC X(14).
000260           02 PRT-PERCENTUAL                  PIC S9(03)V99.
000270           02 FILLER                          PIC X(20).

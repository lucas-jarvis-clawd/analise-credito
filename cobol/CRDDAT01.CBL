000100      ******************************************************************
000110      * FECHA       : 14/03/1988                                       *
000120      * PROGRAMADOR : R. MACHADO MONTEVERDE                            *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDDAT01                                         *
000150      * TIPO        : BATCH (SUBRUTINA)                                *
000160      * DESCRIPCION : RUTINA COMUN DE CALCULO DE FECHAS (DIAS ENTRE    *
000170      *             : DUAS DATAS, MESES INTEIROS ENTRE DUAS DATAS) SEM *
000180      *             : USO DE FUNCOES INTRINSECAS -- TABELA DE DIAS POR *
000190      *             : MES, ANO BISSEXTO POR DIVISAO INTEIRA.           *
000200      * ARCHIVOS    : NO APLICA                                        *
000210      * PROGRAMA(S) : CHAMADA POR CRDVAL01                              *
000220      ******************************************************************
000230       IDENTIFICATION DIVISION.
000240       PROGRAM-ID.    CRDDAT01.
000250       AUTHOR.        R. MACHADO MONTEVERDE.
000260       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000270       DATE-WRITTEN.  14/03/1988.
000280       DATE-COMPILED.
000290       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000300      ******************************************************************
000310      *                    H I S T O R I A L   D E   C A M B I O S     *
000320      ******************************************************************
000330      * 14/03/1988 RMM    VERSION ORIGINAL: DIAS-ENTRE-FECHAS POR      *
000340      *                    TABELA DE DIAS-POR-MES, SEM BISSEXTO.       *
000350      * 02/09/1989 RMM    AGREGADO CALCULO DE ANO BISSEXTO (REGRA DE   *
000360      *                    4/100/400) NA CONVERSAO A NUMERO DE DIA.    *
000370      * 21/01/1991 LFAR   CORRIGIDO SINAL DO RESULTADO QUANDO A DATA   *
000380      *                    FINAL E ANTERIOR A DATA INICIAL (TKT-0091). *
000390      * 11/06/1993 RMM    AGREGADA FUNCAO 2, MESES-ENTRE-FECHAS, PARA  *
000400      *                    USO DA NOVA TRIAGEM DE CLIENTE NOVO.        *
000410      * 30/11/1995 LFAR   REVISAO GERAL DE COMENTARIOS (TKT-0147).     *
000420      * 08/02/1998 CVR    PREPARACAO PARA VIRADA DO ANO 2000: CAMPOS   *
000430      *                    DE ANO PASSAM A 4 DIGITOS EM TODOS OS       *
000440      *                    CHAMADORES; ESTA RUTINA JA RECEBIA ANO EM   *
000450      *                    CCYY E NAO PRECISOU SER ALTERADA (TKT-0203).*
000460      * 19/01/1999 CVR    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS *
000470      *                    (TKT-0203, ENCERRAMENTO).                   *
000480      * 05/05/2001 JPM    PISO DE ZERO REMOVIDO DO RESULTADO DE DIAS;  *
000490      *                    CADA CHAMADOR APLICA SEU PROPRIO PISO       *
000500      *                    (TKT-0256).                                 *
000510      * 17/10/2004 JPM    LIMPEZA DE FILLERS E COMENTARIOS (TKT-0301). *
000520      * 22/03/2009 SCF    NENHUMA ALTERACAO DE CALCULO; REVISADA PARA  *
000530      *                    SUPORTAR A NOVA REGRA SIMEI NO SCORING      *
000540      *                    (TKT-0388), QUE PASSA A CHAMAR ESTA RUTINA. *
000550      * 14/08/2015 SCF    AGREGADA MESES-ENTRE-FECHAS COMO BASE DAS    *
000560      *                    DUAS REGRAS DE RECENCIA DO CLIENTE NOVO     *
000570      *                    (TKT-0455).                                 *
000580      * 09/11/2022 DAR    REVISAO DE CODIGO, SEM MUDANCA FUNCIONAL     *
000590      *                    (TKT-0512).                                 *
000600      ******************************************************************
000610       ENVIRONMENT DIVISION.
000620       CONFIGURATION SECTION.
000630       SPECIAL-NAMES.
000640           C01 IS TOP-OF-FORM
000650           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000660           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000670       DATA DIVISION.
000680       WORKING-STORAGE SECTION.
000690      ******************************************************************
000700      *              T A B E L A   D I A S   A C U M U L A D O S       *
000710      ******************************************************************
000720       01  WKS-TABELA-DIAS-ACUM.
000730           02 FILLER                 PIC 9(03) VALUE 000.
000740           02 FILLER                 PIC 9(03) VALUE 031.
000750           02 FILLER                 PIC 9(03) VALUE 059.
000760           02 FILLER                 PIC 9(03) VALUE 090.
000770           02 FILLER                 PIC 9(03) VALUE 120.
000780           02 FILLER                 PIC 9(03) VALUE 151.
000790           02 FILLER                 PIC 9(03) VALUE 181.
000800           02 FILLER                 PIC 9(03) VALUE 212.
000810           02 FILLER                 PIC 9(03) VALUE 243.
000820           02 FILLER                 PIC 9(03) VALUE 273.
000830           02 FILLER                 PIC 9(03) VALUE 304.
000840           02 FILLER                 PIC 9(03) VALUE 334.
000850       01  WKS-DIAS-ACUM-R REDEFINES WKS-TABELA-DIAS-ACUM.
000860           02 WKS-DIAS-ANTES-MES     PIC 9(03) OCCURS 12 TIMES.
000870       01  WKS-VARIAVEIS-TRABALHO.
000880           02 WKS-DATA-A.
000890              03 WKS-ANO-A           PIC 9(04).
000900              03 WKS-MES-A           PIC 9(02).
000910              03 WKS-DIA-A           PIC 9(02).
000920           02 WKS-DATA-A-R REDEFINES WKS-DATA-A.
000930              03 WKS-DATA-A-NUM      PIC 9(08).
000940           02 WKS-DATA-B.
000950              03 WKS-ANO-B           PIC 9(04).
000960              03 WKS-MES-B           PIC 9(02).
000970              03 WKS-DIA-B           PIC 9(02).
000980           02 WKS-DATA-B-R REDEFINES WKS-DATA-B.
000990              03 WKS-DATA-B-NUM      PIC 9(08).
001000           02 WKS-ANO-BASE-1         PIC 9(04) COMP.
001010           02 WKS-DIAS-BISSEXTOS     PIC S9(07) COMP.
001020           02 WKS-EXTRA-DIA          PIC 9(01) COMP.
001030           02 WKS-NUMERO-DIA-A       PIC S9(09) COMP.
001040           02 WKS-NUMERO-DIA-B       PIC S9(09) COMP.
001050           02 WKS-MESES-CALC         PIC S9(07) COMP.
001060           02 WKS-ANO-TESTE          PIC 9(04) COMP.
001070           02 WKS-QUOCIENTE          PIC 9(04) COMP.
001080           02 WKS-RESTO-4            PIC 9(04) COMP.
001090           02 WKS-RESTO-100          PIC 9(04) COMP.
001100           02 WKS-RESTO-400          PIC 9(04) COMP.
001110           02 WKS-SWITCHES.
001120              03 WKS-ANO-BISSEXTO    PIC 9(01) VALUE ZERO COMP.
001130                 88 ANO-E-BISSEXTO          VALUE 1.
001140           02 FILLER                 PIC X(20).
001150      ******************************************************************
001160       LINKAGE SECTION.
001170       01  DAT-PARAMETROS.
001180           02 DAT-FUNCAO              PIC 9(01).
001190              88 DAT-FUNCAO-DIAS             VALUE 1.
001200              88 DAT-FUNCAO-MESES            VALUE 2.
001210           02 DAT-DATA-BASE           PIC 9(08).
001220           02 DAT-DATA-REFERENCIA     PIC 9(08).
001230           02 DAT-RESULTADO           PIC S9(08) COMP.
001240           02 FILLER                  PIC X(05).
001250      ******************************************************************
001260       PROCEDURE DIVISION USING DAT-PARAMETROS.
001270       000-MAIN SECTION.
001280           EVALUATE TRUE
001290              WHEN DAT-FUNCAO-DIAS
001300                 PERFORM 100-DIAS-ENTRE-FECHAS
001310                    THRU 100-DIAS-ENTRE-FECHAS-E
001320              WHEN DAT-FUNCAO-MESES
001330                 PERFORM 200-MESES-ENTRE-FECHAS
001340                    THRU 200-MESES-ENTRE-FECHAS-E
001350              WHEN OTHER
001360                 MOVE ZERO TO DAT-RESULTADO
001370           END-EVALUATE
001380           GOBACK.
001390       000-MAIN-E. EXIT.
001400
001410      ******************************************************************
001420      *       D I A S   E N T R E   D U A S   D A T A S (CCYYMMDD)     *
001430      ******************************************************************
001440       100-DIAS-ENTRE-FECHAS SECTION.
001450           MOVE DAT-DATA-BASE      TO WKS-DATA-A-NUM
001460           MOVE DAT-DATA-REFERENCIA TO WKS-DATA-B-NUM
001470           PERFORM 110-NUMERO-DO-DIA THRU 110-NUMERO-DO-DIA-E
001480           COMPUTE DAT-RESULTADO = WKS-NUMERO-DIA-B - WKS-NUMERO-DIA-A.
001490       100-DIAS-ENTRE-FECHAS-E. EXIT.
001500
001510       110-NUMERO-DO-DIA SECTION.
001520           COMPUTE WKS-ANO-BASE-1 = WKS-ANO-A - 1
001530           COMPUTE WKS-DIAS-BISSEXTOS = WKS-ANO-BASE-1 / 4
001540                                      - WKS-ANO-BASE-1 / 100
001550                                      + WKS-ANO-BASE-1 / 400
001560           PERFORM 120-VERIFICA-BISSEXTO THRU 120-VERIFICA-BISSEXTO-E
001570           MOVE ZERO TO WKS-EXTRA-DIA
001580           IF ANO-E-BISSEXTO AND WKS-MES-A > 2
001590              MOVE 1 TO WKS-EXTRA-DIA
001600           END-IF
001610           COMPUTE WKS-NUMERO-DIA-A =
001620                   WKS-ANO-BASE-1 * 365 + WKS-DIAS-BISSEXTOS
001630                 + WKS-DIAS-ANTES-MES (WKS-MES-A)
001640                 + WKS-EXTRA-DIA + WKS-DIA-A
001650
001660           COMPUTE WKS-ANO-BASE-1 = WKS-ANO-B - 1
001670           COMPUTE WKS-DIAS-BISSEXTOS = WKS-ANO-BASE-1 / 4
001680                                      - WKS-ANO-BASE-1 / 100
001690                                      + WKS-ANO-BASE-1 / 400
001700           MOVE WKS-ANO-B TO WKS-ANO-A
001710           PERFORM 120-VERIFICA-BISSEXTO THRU 120-VERIFICA-BISSEXTO-E
001720           MOVE ZERO TO WKS-EXTRA-DIA
001730           IF ANO-E-BISSEXTO AND WKS-MES-B > 2
001740              MOVE 1 TO WKS-EXTRA-DIA
001750           END-IF
001760           COMPUTE WKS-NUMERO-DIA-B =
001770                   WKS-ANO-BASE-1 * 365 + WKS-DIAS-BISSEXTOS
001780                 + WKS-DIAS-ANTES-MES (WKS-MES-B)
001790                 + WKS-EXTRA-DIA + WKS-DIA-B.
001800       110-NUMERO-DO-DIA-E. EXIT.
001810
001820      *--> WKS-ANO-A E REAPROVEITADO COMO PARAMETRO DE ENTRADA DESTE   *
001830      *--> PARRAFO; REGRA 4/100/400 CLASSICA, RESTO POR SUBTRACAO DO  *
001840      *--> QUOCIENTE DA DIVISAO INTEIRA (SEM FUNCAO INTRINSECA MOD).  *
001850       120-VERIFICA-BISSEXTO SECTION.
001860           MOVE WKS-ANO-A TO WKS-ANO-TESTE
001870           MOVE 0 TO WKS-ANO-BISSEXTO
001880           COMPUTE WKS-QUOCIENTE = WKS-ANO-TESTE / 4
001890           COMPUTE WKS-RESTO-4 = WKS-ANO-TESTE - (WKS-QUOCIENTE * 4)
001900           COMPUTE WKS-QUOCIENTE = WKS-ANO-TESTE / 100
001910           COMPUTE WKS-RESTO-100 = WKS-ANO-TESTE - (WKS-QUOCIENTE * 100)
001920           COMPUTE WKS-QUOCIENTE = WKS-ANO-TESTE / 400
001930           COMPUTE WKS-RESTO-400 = WKS-ANO-TESTE - (WKS-QUOCIENTE * 400)
001940           IF (WKS-RESTO-4 = 0) AND (WKS-RESTO-100 NOT = 0)
001950              MOVE 1 TO WKS-ANO-BISSEXTO
001960           ELSE
001970              IF WKS-RESTO-400 = 0
001980                 MOVE 1 TO WKS-ANO-BISSEXTO
001990              END-IF
002000           END-IF.
002010       120-VERIFICA-BISSEXTO-E. EXIT.
002020
002030      ******************************************************************
002040      *   M E S E S   I N T E I R O S   E N T R E   D U A S   D A T A S*
002050      ******************************************************************
002060       200-MESES-ENTRE-FECHAS SECTION.
002070           MOVE DAT-DATA-BASE       TO WKS-DATA-A-NUM
002080           MOVE DAT-DATA-REFERENCIA TO WKS-DATA-B-NUM
002090           COMPUTE WKS-MESES-CALC = (WKS-ANO-B - WKS-ANO-A) * 12
002100                                   + (WKS-MES-B - WKS-MES-A)
002110           IF WKS-DIA-B < WKS-DIA-A
002120              SUBTRACT 1 FROM WKS-MESES-CALC
002130           END-IF
002140           MOVE WKS-MESES-CALC TO DAT-RESULTADO.
002150       200-MESES-ENTRE-FECHAS-E. EXIT.

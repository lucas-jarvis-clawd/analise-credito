000100      ******************************************************************
000110      *              C O P Y   C R D S O C 0 1                         *
000120      *------------------------------------------------------------------
000130      * SOCIOS (PESSOA FISICA) DE CADA CLIENTE.  USADO SO PARA CONTAGEM *
000140      * NO PARECER CRM DO CRDPAR01; CADASTRO MANTIDO PELO MODULO DE     *
000150      * FICHA CADASTRAL, FORA DO LOTE DE CREDITO.                       *
000160      * CAMBIOS:                                                        *
000170      *  1995-06-08 PEDR  CREACION DEL LAYOUT                           *
000180      ******************************************************************
000190       01  SOC-REGISTRO.
000200           02 SOC-CHAVE.
000210              03 SOC-CLIENTE-CNPJ             PIC X(14).
000220              03 SOC-ID                       PIC 9(09).
000230           02 SOC-NOME                        PIC X(200).
000240           02 SOC-CPF                         PIC X(11).
000250           02 SOC-PERCENT-PARTICIPACAO        PIC S9(03)V99.
000260           02 SOC-RENDA-ANUAL                 PIC S9(13)V99.
000270           02 FILLER                          PIC X(20).

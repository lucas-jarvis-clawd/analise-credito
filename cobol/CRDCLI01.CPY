000100      ******************************************************************
000110      *              C O P Y   C R D C L I 0 1                         *
000120      *------------------------------------------------------------------
000130      * MAESTRO DE CLIENTES (TOMADORES DE CREDITO) DEL ANALISE DE       *
000140      * CREDITO MAYORISTA.  UN REGISTRO POR CNPJ.  CARGADO POR EL       *
000150      * PROGRAMA CRDIMP01 A PARTIR DEL EXTRACTO CLIENTES.DAT Y          *
000160      * MANTENIDO COMO MAESTRO INDEXADO POR CNPJ.                       *
000170      * CAMBIOS:                                                        *
000180      *  1989-03-11 PEDR  CREACION DEL LAYOUT (FICHA GRUPO ECONOMICO)   *
000190      *  1992-07-02 PEDR  AGREGADO CLUSTER E SITUACAO DE COBRANCA       *
000200      ******************************************************************
000210       01  CLI-REGISTRO.
000220           02 CLI-ID                          PIC 9(09).
000230           02 CLI-CNPJ                        PIC X(14).
000240           02 CLI-RAZAO-SOCIAL                PIC X(200).
000250           02 CLI-NOME-FANTASIA               PIC X(200).
000260           02 CLI-TELEFONE                    PIC X(20).
000270           02 CLI-EMAIL                       PIC X(100).
000280           02 CLI-ESTADO                      PIC X(02).
000290           02 CLI-TIPO-CLIENTE                PIC X(20).
000300              88 CLI-TIPO-BASE-PRAZO                 VALUE 'BASE_PRAZO'.
000310              88 CLI-TIPO-ANTECIPADO                 VALUE 'ANTECIPADO'.
000320           02 CLI-DATA-FUNDACAO               PIC 9(08).
000330              88 CLI-SEM-DATA-FUNDACAO               VALUE ZEROS.
000340           02 CLI-SIMEI                       PIC X(01).
000350              88 CLI-E-SIMEI                         VALUE 'S'.
000360              88 CLI-NAO-E-SIMEI                      VALUE 'N'.
000370           02 CLI-SITUACAO-CREDITO            PIC X(50).
000380           02 CLI-SITUACAO-COBRANCA           PIC X(50).
000390           02 CLI-CLUSTER                     PIC X(50).
000400           02 CLI-GRUPO-ECONOMICO             PIC X(50).
000410           02 CLI-SCORE-BOA-VISTA             PIC 9(04).
000420              88 CLI-SEM-SCORE-BOA-VISTA             VALUE ZEROS.
000430           02 CLI-SCORE-BOA-VISTA-DATA        PIC 9(08).
000440           02 CLI-SINTEGRA                    PIC X(50).
000450           02 CLI-STATUS-RECEITA              PIC X(50).
000460           02 CLI-CNAE                        PIC X(20).
000470           02 CLI-DATA-ABERTURA-LOJA          PIC 9(08).
000480              88 CLI-SEM-DATA-ABERTURA-LOJA          VALUE ZEROS.
000490           02 FILLER                          PIC X(36).

000100      ******************************************************************
000110      * FECHA       : 18/06/1993                                       *
000120      * PROGRAMADOR : M. TAVARES QUEIROZ (MTQ)                         *
000130      * APLICACION  : ANALISE DE CREDITO MAYORISTA                     *
000140      * PROGRAMA    : CRDVAL01                                         *
000150      * TIPO        : SUBPROGRAMA (CALLED)                             *
000160      * DESCRIPCION : SEIS GATILHOS DE TRIAGEM DO CLIENTE NOVO:        *
000170      *             : TEM DADOS DE CONSULTA, VALIDACAO CADASTRAL       *
000180      *             : (RECEITA/SINTEGRA/CNAE), FUNDACAO RECENTE,       *
000190      *             : PROTESTO ACIMA DO LIMITE, LOJA RECENTE E         *
000200      *             : RESTRICAO ACIMA DO LIMITE.  CADA GATILHO E       *
000210      *             : UMA FUNCAO SELECIONADA PELO CHAMADOR.            *
000220      * ARCHIVOS    : RESTMEST=A                                       *
000230      * PROGRAMA(S) : CHAMA CRDDAT01; CHAMADO POR CRDWFL01              *
000240      ******************************************************************
000250       IDENTIFICATION DIVISION.
000260       PROGRAM-ID.    CRDVAL01.
000270       AUTHOR.        M. TAVARES QUEIROZ.
000280       INSTALLATION.  DEPARTAMENTO DE CREDITO - PROCESAMIENTO DE DATOS.
000290       DATE-WRITTEN.  18/06/1993.
000300       DATE-COMPILED.
000310       SECURITY.      USO INTERNO - DEPARTAMENTO DE CREDITO.
000320      ******************************************************************
000330      *                    H I S T O R I A L   D E   C A M B I O S     *
000340      ******************************************************************
000350      * 18/06/1993 MTQ    VERSION ORIGINAL: SEIS GATILHOS DA TRIAGEM    *
000360      *                    DE CLIENTE NOVO (TKT-0161).                 *
000370      * 14/03/1995 MTQ    AGREGADA REGRA DE CNAE PERMITIDO (LISTA EM   *
000380      *                    CONFMEST) NA VALIDACAO CADASTRAL (TKT-0179).*
000390      * 08/02/1998 CVR    PREPARACAO Y2K: REVISADAS TODAS AS DATAS DE  *
000400      *                    TRABALHO DO PROGRAMA; CAMPOS DE ANO JA EM   *
000410      *                    4 DIGITOS (TKT-0211).                       *
000420      * 19/01/1999 CVR    TESTE DE REGRESSAO Y2K EXECUTADO SEM ACHADOS *
000430      *                    (TKT-0211, ENCERRAMENTO).                   *
000440      * 23/08/2002 JPM    CORRIGIDA COMPARACAO DE STATUS-RECEITA E     *
000450      *                    SINTEGRA PARA SER CASE-INSENSITIVE (ANTES   *
000460      *                    EXIGIA MAIUSCULAS EXATAS) (TKT-0267).       *
000470      * 12/05/2014 JPM    RESTRICAO ACIMA PASSA A SOMAR PEFIN+PROTESTO *
000480      *                    (ANTES SO PEFIN) (TKT-0340).                *
000490      * 09/11/2022 DAR    REVISAO DE CODIGO, SEM MUDANCA FUNCIONAL     *
000500      *                    (TKT-0512).                                 *
000510      ******************************************************************
000520       ENVIRONMENT DIVISION.
000530       CONFIGURATION SECTION.
000540       SPECIAL-NAMES.
000550           C01 IS TOP-OF-FORM
000560           CLASS NUMERICO-VALIDO IS "0" THRU "9"
000570           UPSI-0 ON STATUS IS UPSI-0-LIGADO.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT RESTMEST       ASSIGN TO RESTMEST
000610                  ORGANIZATION   IS INDEXED
000620                  ACCESS MODE    IS DYNAMIC
000630                  RECORD KEY     IS RES-CHAVE
000640                  FILE STATUS    IS FS-RESTMEST.
000650       DATA DIVISION.
000660       FILE SECTION.
000670       FD  RESTMEST.
000680           COPY CRDRES01.
000690       WORKING-STORAGE SECTION.
000700       01  WKS-ARQUIVOS-STATUS.
000710           02 FS-RESTMEST                     PIC 9(02) VALUE ZEROS.
000720           02 FILLER                          PIC X(08).
000730       01  WKS-PRIMEIRA-CHAMADA                PIC X(01) VALUE 'S'.
000740      ******************************************************************
000750      *           DATA CORRENTE, USADA PELOS GATILHOS DE RECENCIA       *
000760      ******************************************************************
000770       01  WKS-DATA-ATUAL                      PIC 9(08).
000780       01  WKS-DATA-ATUAL-R REDEFINES WKS-DATA-ATUAL.
000790           02 WKS-DATA-ATUAL-ANO               PIC 9(04).
000800           02 WKS-DATA-ATUAL-MES               PIC 9(02).
000810           02 WKS-DATA-ATUAL-DIA               PIC 9(02).
000820      ******************************************************************
000830      *     AREA DE CHAMADA A CRDDAT01 (MESES-ENTRE-FECHAS)             *
000840      ******************************************************************
000850       01  WKS-CHAMADA-DATAS.
000860           02 WKS-DAT-FUNCAO                   PIC 9(01).
000870           02 WKS-DAT-DATA-BASE                PIC 9(08).
000880           02 WKS-DAT-DATA-REFERENCIA          PIC 9(08).
000890           02 WKS-DAT-RESULTADO                PIC S9(08) COMP.
000900           02 FILLER                          PIC X(10).
000910      ******************************************************************
000920      *         AREA DE TRABALHO DA VALIDACAO CADASTRAL (REGRA 2)       *
000930      ******************************************************************
000940       01  WKS-TEXTO-MAIUSCULO                 PIC X(50).
000950       01  WKS-TEXTO-MAIUSCULO-R REDEFINES WKS-TEXTO-MAIUSCULO.
000960           02 WKS-TEXTO-MAIUSCULO-CHAR OCCURS 50 TIMES PIC X(01).
000970       01  WKS-CNAE-PERMITIDO                  PIC X(01).
000980           88 CNAE-E-PERMITIDO                        VALUE 'S'.
000990       01  WKS-CNAE-TAB.
001000           02 WKS-CNAE-TAB-ITEM OCCURS 100 TIMES PIC X(20).
001010           02 FILLER                          PIC X(10).
001020       77  WKS-CNAE-QTD                        PIC 9(04) COMP.
001030       77  WKS-IDX-CNAE                        PIC 9(04) COMP.
001040       77  WKS-PONTEIRO-CNAE                   PIC 9(04) COMP.
001050      ******************************************************************
001060      *          ACUMULADOR DE RESTRICOES (GATILHO 6)                   *
001070      ******************************************************************
001080       01  WKS-SOMA-RESTRICAO-FORMATADO.
001090           02 WKS-SOMA-RESTRICAO               PIC S9(13)V99.
001100           02 FILLER                          PIC X(05).
001110       01  WKS-SOMA-RESTRICAO-FORMATADO-R
001120               REDEFINES WKS-SOMA-RESTRICAO-FORMATADO.
001130           02 WKS-SOMA-RESTRICAO-INT           PIC S9(11).
001140           02 WKS-SOMA-RESTRICAO-DEC           PIC 9(02).
001150       LINKAGE SECTION.
001160       01  VAL-PARAMETROS.
001170           02 VAL-FUNCAO                       PIC 9(01).
001180              88 VAL-FUNCAO-CONSULTA-DATA             VALUE 1.
001190              88 VAL-FUNCAO-CADASTRAL                 VALUE 2.
001200              88 VAL-FUNCAO-FUNDACAO-RECENTE          VALUE 3.
001210              88 VAL-FUNCAO-PROTESTO-ACIMA            VALUE 4.
001220              88 VAL-FUNCAO-LOJA-RECENTE               VALUE 5.
001230              88 VAL-FUNCAO-RESTRICAO-ACIMA            VALUE 6.
001240           02 VAL-RESULTADO                    PIC X(01).
001250              88 VAL-E-VERDADEIRO                     VALUE 'S'.
001260              88 VAL-E-FALSO                          VALUE 'N'.
001270           02 VAL-MOTIVO                       PIC X(80).
001280           02 FILLER                          PIC X(05).
001290           COPY CRDCLI01.
001300           COPY CRDCFG01.
001310      ******************************************************************
001320       PROCEDURE DIVISION USING VAL-PARAMETROS
001330                                 CLI-REGISTRO
001340                                 CFG-REGISTRO.
001350       000-MAIN SECTION.
001360           IF WKS-PRIMEIRA-CHAMADA = 'S'
001370              PERFORM 010-ABERTURA-ARQUIVOS
001380              MOVE 'N' TO WKS-PRIMEIRA-CHAMADA
001390           END-IF
001400           ACCEPT WKS-DATA-ATUAL FROM DATE YYYYMMDD
001410           MOVE 'N' TO VAL-RESULTADO
001420           MOVE SPACES TO VAL-MOTIVO
001430           EVALUATE TRUE
001440              WHEN VAL-FUNCAO-CONSULTA-DATA
001450                 PERFORM 100-TEM-DADOS-CONSULTA
001460              WHEN VAL-FUNCAO-CADASTRAL
001470                 PERFORM 200-VALIDA-CADASTRAL THRU 200-VALIDA-CADASTRAL-E
001480              WHEN VAL-FUNCAO-FUNDACAO-RECENTE
001490                 PERFORM 300-FUNDACAO-RECENTE
001500              WHEN VAL-FUNCAO-PROTESTO-ACIMA
001510                 PERFORM 400-PROTESTO-ACIMA
001520              WHEN VAL-FUNCAO-LOJA-RECENTE
001530                 PERFORM 500-LOJA-RECENTE
001540              WHEN VAL-FUNCAO-RESTRICAO-ACIMA
001550                 PERFORM 600-RESTRICAO-ACIMA
001560              WHEN OTHER
001570                 CONTINUE
001580           END-EVALUATE
001590           GOBACK.
001600       000-MAIN-E. EXIT.
001610
001620       010-ABERTURA-ARQUIVOS SECTION.
001630           OPEN INPUT RESTMEST.
001640       010-ABERTURA-ARQUIVOS-E. EXIT.
001650
001660      *--------> GATILHO 1: HA DADOS DE CONSULTA (RECEITA E SINTEGRA)?
001670       100-TEM-DADOS-CONSULTA SECTION.
001680           IF CLI-STATUS-RECEITA NOT = SPACES
001690              AND CLI-SINTEGRA NOT = SPACES
001700              SET VAL-E-VERDADEIRO TO TRUE
001710           END-IF.
001720       100-TEM-DADOS-CONSULTA-E. EXIT.
001730
001740      *--------> GATILHO 2: VALIDACAO CADASTRAL -- RECEITA, SINTEGRA,
001750      *          CNAE, NESTA ORDEM; PARA NO PRIMEIRO QUE FALHAR.
001760       200-VALIDA-CADASTRAL SECTION.
001770           PERFORM 210-TESTA-STATUS-RECEITA
001780                   THRU 210-TESTA-STATUS-RECEITA-E
001790           PERFORM 220-TESTA-SINTEGRA THRU 220-TESTA-SINTEGRA-E
001800           PERFORM 230-TESTA-CNAE THRU 230-TESTA-CNAE-E
001810           IF VAL-MOTIVO = SPACES
001820              SET VAL-E-VERDADEIRO TO TRUE
001830           END-IF.
001840       200-VALIDA-CADASTRAL-E. EXIT.
001850
001860       210-TESTA-STATUS-RECEITA SECTION.
001870           IF CLI-STATUS-RECEITA NOT = SPACES
001880              MOVE CLI-STATUS-RECEITA TO WKS-TEXTO-MAIUSCULO
001890              PERFORM 290-CONVERTE-MAIUSCULA
001900              IF WKS-TEXTO-MAIUSCULO NOT = "ATIVA"
001910                 STRING "RECEITA FEDERAL: SITUACAO " DELIMITED BY SIZE
001920                        CLI-STATUS-RECEITA DELIMITED BY SPACE
001930                        INTO VAL-MOTIVO
001940              END-IF
001950           END-IF.
001960       210-TESTA-STATUS-RECEITA-E. EXIT.
001970
001980       220-TESTA-SINTEGRA SECTION.
001990           IF VAL-MOTIVO = SPACES AND CLI-SINTEGRA NOT = SPACES
002000              MOVE CLI-SINTEGRA TO WKS-TEXTO-MAIUSCULO
002010              PERFORM 290-CONVERTE-MAIUSCULA
002020              IF WKS-TEXTO-MAIUSCULO = "INABILITADO"
002030                 OR WKS-TEXTO-MAIUSCULO = "SUSPENSO"
002040                 STRING "SINTEGRA: " DELIMITED BY SIZE
002050                        CLI-SINTEGRA DELIMITED BY SPACE
002060                        INTO VAL-MOTIVO
002070              END-IF
002080           END-IF.
002090       220-TESTA-SINTEGRA-E. EXIT.
002100
002110      *--------> LISTA VAZIA EM CFG-CNAES-PERMITIDOS = TODOS PERMITIDOS.
002120       230-TESTA-CNAE SECTION.
002130           IF VAL-MOTIVO = SPACES
002140              IF CFG-CNAES-PERMITIDOS = SPACES
002150                 SET CNAE-E-PERMITIDO TO TRUE
002160              ELSE
002170                 MOVE 'N' TO WKS-CNAE-PERMITIDO
002180                 PERFORM 231-MONTA-TABELA-CNAE
002190                         THRU 231-MONTA-TABELA-CNAE-E
002200                 MOVE 1 TO WKS-IDX-CNAE
002210                 PERFORM 233-COMPARA-CNAE THRU 233-COMPARA-CNAE-E
002220                         UNTIL WKS-IDX-CNAE > WKS-CNAE-QTD
002230                            OR CNAE-E-PERMITIDO
002240              END-IF
002250              IF NOT CNAE-E-PERMITIDO
002260                 STRING "CNAE NAO PERMITIDO: " DELIMITED BY SIZE
002270                        CLI-CNAE DELIMITED BY SPACE
002280                        INTO VAL-MOTIVO
002290              END-IF
002300           END-IF.
002310       230-TESTA-CNAE-E. EXIT.
002320
002330      *--------> QUEBRA CFG-CNAES-PERMITIDOS (LISTA SEPARADA POR VIRGULA,
002340      *          SEM BRANCOS) NUMA TABELA PARA COMPARACAO CAMPO A CAMPO.
002350       231-MONTA-TABELA-CNAE SECTION.
002360           MOVE ZERO TO WKS-CNAE-QTD
002370           MOVE 1 TO WKS-PONTEIRO-CNAE
002380           PERFORM 232-EXTRAI-UM-CNAE THRU 232-EXTRAI-UM-CNAE-E
002390                   UNTIL WKS-PONTEIRO-CNAE > 2000
002400                      OR WKS-CNAE-QTD NOT < 100.
002410       231-MONTA-TABELA-CNAE-E. EXIT.
002420
002430       232-EXTRAI-UM-CNAE SECTION.
002440           ADD 1 TO WKS-CNAE-QTD
002450           UNSTRING CFG-CNAES-PERMITIDOS DELIMITED BY ","
002460                    INTO WKS-CNAE-TAB-ITEM (WKS-CNAE-QTD)
002470                    WITH POINTER WKS-PONTEIRO-CNAE
002480           END-UNSTRING.
002490       232-EXTRAI-UM-CNAE-E. EXIT.
002500
002510       233-COMPARA-CNAE SECTION.
002520           IF CLI-CNAE = WKS-CNAE-TAB-ITEM (WKS-IDX-CNAE)
002530              SET CNAE-E-PERMITIDO TO TRUE
002540           ELSE
002550              ADD 1 TO WKS-IDX-CNAE
002560           END-IF.
002570       233-COMPARA-CNAE-E. EXIT.
002580
002590      *--------> MAIUSCULIZA WKS-TEXTO-MAIUSCULO PARA COMPARACAO
002600      *          CASE-INSENSITIVE (TKT-0267); SEM FUNCAO INTRINSECA.
002610       290-CONVERTE-MAIUSCULA SECTION.
002620           INSPECT WKS-TEXTO-MAIUSCULO
002630                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
002640                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002650       290-CONVERTE-MAIUSCULA-E. EXIT.
002660
002670      *--------> GATILHO 3: FUNDACAO HA MENOS DE N MESES (CFG).
002680       300-FUNDACAO-RECENTE SECTION.
002690           IF CLI-SEM-DATA-FUNDACAO
002700              SET VAL-E-FALSO TO TRUE
002710           ELSE
002720              MOVE 2 TO WKS-DAT-FUNCAO
002730              MOVE CLI-DATA-FUNDACAO TO WKS-DAT-DATA-BASE
002740              MOVE WKS-DATA-ATUAL TO WKS-DAT-DATA-REFERENCIA
002750              CALL "CRDDAT01" USING WKS-CHAMADA-DATAS
002760              IF WKS-DAT-RESULTADO < CFG-MESES-FUNDACAO-THRESHOLD
002770                 SET VAL-E-VERDADEIRO TO TRUE
002780              ELSE
002790                 SET VAL-E-FALSO TO TRUE
002800              END-IF
002810           END-IF.
002820       300-FUNDACAO-RECENTE-E. EXIT.
002830
002840      *--------> GATILHO 4: HA PROTESTO COM VALOR ACIMA DO LIMIAR.
002850       400-PROTESTO-ACIMA SECTION.
002860           SET VAL-E-FALSO TO TRUE
002870           MOVE CLI-CNPJ TO RES-CLIENTE-CNPJ
002880           SET RES-TIPO-PROTESTO TO TRUE
002890           READ RESTMEST
002900                NOT INVALID KEY
002910                   IF RES-VALOR > CFG-PROTESTO-THRESHOLD-ANTECIP
002920                      SET VAL-E-VERDADEIRO TO TRUE
002930                   END-IF
002940           END-READ.
002950       400-PROTESTO-ACIMA-E. EXIT.
002960
002970      *--------> GATILHO 5: LOJA FISICA ABERTA HA MENOS DE N MESES (CFG).
002980       500-LOJA-RECENTE SECTION.
002990           IF CLI-SEM-DATA-ABERTURA-LOJA
003000              SET VAL-E-FALSO TO TRUE
003010           ELSE
003020              MOVE 2 TO WKS-DAT-FUNCAO
003030              MOVE CLI-DATA-ABERTURA-LOJA TO WKS-DAT-DATA-BASE
003040              MOVE WKS-DATA-ATUAL TO WKS-DAT-DATA-REFERENCIA
003050              CALL "CRDDAT01" USING WKS-CHAMADA-DATAS
003060              IF WKS-DAT-RESULTADO < CFG-MESES-LOJA-THRESHOLD
003070                 SET VAL-E-VERDADEIRO TO TRUE
003080              ELSE
003090                 SET VAL-E-FALSO TO TRUE
003100              END-IF
003110           END-IF.
003120       500-LOJA-RECENTE-E. EXIT.
003130
003140      *--------> GATILHO 6: PEFIN + PROTESTO ACIMA DO LIMIAR DE
003150      *          RESTRICAO (TKT-0340: ANTES SO SOMAVA PEFIN).
003160       600-RESTRICAO-ACIMA SECTION.
003170           MOVE ZERO TO WKS-SOMA-RESTRICAO
003180           MOVE CLI-CNPJ TO RES-CLIENTE-CNPJ
003190           SET RES-TIPO-PEFIN TO TRUE
003200           READ RESTMEST
003210                NOT INVALID KEY
003220                   ADD RES-VALOR TO WKS-SOMA-RESTRICAO
003230           END-READ
003240           SET RES-TIPO-PROTESTO TO TRUE
003250           READ RESTMEST
003260                NOT INVALID KEY
003270                   ADD RES-VALOR TO WKS-SOMA-RESTRICAO
003280           END-READ
003290           IF WKS-SOMA-RESTRICAO > CFG-RESTRICAO-THRESHOLD-ANTECIP
003300              SET VAL-E-VERDADEIRO TO TRUE
003310           ELSE
003320              SET VAL-E-FALSO TO TRUE
003330           END-IF.
003340       600-RESTRICAO-ACIMA-E. EXIT.

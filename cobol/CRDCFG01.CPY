000100      ******************************************************************
000110      *              C O P Y   C R D C F G 0 1                         *
000120      *------------------------------------------------------------------
000130      * PARAMETROS DO MOTOR DE ANALISE DE CREDITO (REGISTRO UNICO,      *
000140      * CFG-ID = 1).  OS VALORES ABAIXO SAO OS DEFAULT DE FABRICA;      *
000150      * UMA VEZ CARGADOS PODEM SER AJUSTADOS PELA AREA DE CREDITO.      *
000160      * CAMBIOS:                                                        *
000170      *  1989-03-18 PEDR  CREACION DEL LAYOUT                           *
000180      *  1991-09-05 RMCH  AGREGADOS LIMIARES DE ANTECIPADO              *
000190      ******************************************************************
000200       01  CFG-REGISTRO.
000210           02 CFG-ID                          PIC 9(01).
000220           02 CFG-LIMITE-SIMEI                PIC S9(13)V99.
000230           02 CFG-MAX-SIMEIS-POR-GRUPO        PIC 9(04).
000240           02 CFG-SCORE-BAIXO-THRESHOLD       PIC 9(04).
000250           02 CFG-SCORE-ALTO-MULTIPLICADOR    PIC S9(03)V99.
000260           02 CFG-SCORE-MEDIO-MULTIPLICADOR   PIC S9(03)V99.
000270           02 CFG-SCORE-NORMAL-MULTIPLICADOR  PIC S9(03)V99.
000280           02 CFG-SCORE-BAIXO-MULTIPLICADOR   PIC S9(03)V99.
000290           02 CFG-VALOR-APROVACAO-GESTOR      PIC S9(13)V99.
000300           02 CFG-TOTAL-GRUPO-APROVACAO-GESTOR
000310                                               PIC S9(13)V99.
000320           02 CFG-RESTRICOES-APROVACAO-GESTOR PIC 9(04).
000330           02 CFG-CNAES-PERMITIDOS            PIC X(2000).
000340           02 CFG-PROTESTO-THRESHOLD-ANTECIP  PIC S9(13)V99.
000350           02 CFG-RESTRICAO-THRESHOLD-ANTECIP PIC S9(13)V99.
000360           02 CFG-MESES-LOJA-THRESHOLD        PIC 9(04).
000370           02 CFG-MESES-FUNDACAO-THRESHOLD    PIC 9(04).
000380           02 FILLER                          PIC X(20).
